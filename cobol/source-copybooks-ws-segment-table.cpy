000100*****************************************************************
000110* COPYBOOK    : PHSSGTBL
000120* AUTHOR......: R. P. WENDELL
000130* DATE-WRITTEN: 1989-04-05
000140*-----------------------------------------------------------------
000150* PURPOSE.....: IN-MEMORY TABLE OF NAMED EMAIL SEGMENTS (THE BODY
000160*               BLOCK, THE WELL-KNOWN MULTI-LINE HEADERS, AND ANY
000170*               RAW-LINE-MARKER SEGMENT LOCATED FOR A SETUP RULE).
000180*               EACH ENTRY RECORDS THE SEGMENT NAME AND ITS
000190*               START/END LINE NUMBERS INTO PHS-LINE-TABLE.
000200*-----------------------------------------------------------------
000210*                     CHANGE LOG
000220*-----------------------------------------------------------------
000230* 1989-04-05  RPW  ORIGINAL COPYBOOK.
000240* 1995-10-30  TKI  ADDED PHS-SG-ANALYZED-SW SO THE "RECORD THE
000250*                  SEGMENT AS ANALYZED" RULE COULD BE CARRIED IN
000260*                  THE TABLE ITSELF RATHER THAN A SEPARATE LIST.
000270*                  REQ #1455.
000280*****************************************************************
000290 01  PHS-SEGMENT-TABLE.
000300     05  PHS-SG-COUNT                PIC 9(03) COMP.
000310     05  PHS-SG-ENTRY OCCURS 0 TO 50 TIMES
000320             DEPENDING ON PHS-SG-COUNT
000330             INDEXED BY PHS-SG-IDX.
000340         10  PHS-SG-NAME             PIC X(30).
000350         10  PHS-SG-START-LINE       PIC 9(05) COMP.
000360         10  PHS-SG-END-LINE         PIC 9(05) COMP.
000370         10  PHS-SG-ANALYZED-SW      PIC X(01).
000380             88  PHS-SG-ANALYZED     VALUE "Y".
000390             88  PHS-SG-NOT-ANALYZED VALUE "N".
000400         10  PHS-SG-FOUND-SW         PIC X(01).
000410             88  PHS-SG-FOUND        VALUE "Y".
000420             88  PHS-SG-NOT-FOUND    VALUE "N".
