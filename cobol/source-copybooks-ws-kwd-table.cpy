000100*****************************************************************
000110* COPYBOOK    : PHSKWTBL
000120* AUTHOR......: R. P. WOZNICKI
000130* DATE-WRITTEN: 1997-02-11
000140*-----------------------------------------------------------------
000150* PURPOSE.....: GENERIC MARKER-TABLE SHAPE PASSED TO PHS-KWD-LOOK.
000160*               PHSMARKS KEEPS SIX TABLES OF DIFFERENT MARKER
000170*               WIDTHS, SO EACH CALLER LOADS THE TABLE IT NEEDS
000180*               INTO THIS COMMON 30-BYTE SHAPE (PADDED) BEFORE THE
000190*               CALL - SAME IDEA AS THE 120-BYTE SCRATCH AREA THE
000200*               TRIM AND SUBSTRING UTILITIES STAGE THROUGH.
000210*-----------------------------------------------------------------
000220*                     CHANGE LOG
000230*-----------------------------------------------------------------
000240* 1997-02-11  RPW  ORIGINAL COPYBOOK.  REQ #1588.
000250*****************************************************************
000260 01  PHS-KWD-SCRATCH-TABLE.
000270     05  PHS-KWD-COUNT                  PIC 9(03) COMP.
000280     05  PHS-KWD-ENTRY OCCURS 0 TO 30 TIMES
000290             DEPENDING ON PHS-KWD-COUNT
000300             INDEXED BY PHS-KWD-IDX.
000310         10  PHS-KWD-MARKER              PIC X(30).
000320         10  PHS-KWD-LEN                 PIC 9(02).
