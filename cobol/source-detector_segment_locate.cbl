000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-SEG-LOC.
000140       AUTHOR.          D. O. BRANNIGAN.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1990-10-10.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: RESOLVES ONE SETUP RULE'S START/END SEGMENT
000210*                   NAMES DOWN TO AN ABSOLUTE START AND END LINE
000220*                   NUMBER, TRYING IN ORDER: THE BODY SEGMENT, THEN
000230*                   ANY PREDEFINED SEGMENT WHOSE NAME CONTAINS THE
000240*                   START SEGMENT, THEN A RAW-LINE SEARCH.  THE
000250*                   FIRST TWO PATHS MARK THE PHS-SEGMENT-TABLE ENTRY
000260*                   THEY RESOLVED AS ANALYZED, SO LATER RULES
000270*                   SHARING THE SAME START/END DO NOT RE-WALK IT; THE
000280*                   RAW-LINE PATH HAS NO TABLE ENTRY TO MARK SINCE
000290*                   THE START/END TEXT IT MATCHED IS NOT A NAMED
000300*                   SEGMENT.
000310*     CALLS.......: (NONE)
000320*-----------------------------------------------------------------
000330*                     CHANGE LOG
000340*-----------------------------------------------------------------
000350* 1990-10-10  DOB  ORIGINAL PROGRAM.
000360* 1992-05-06  LMV  ADDED THE "CONTAINED IN SEGMENT NAME" FALLBACK -
000370*                  SETUP RULES WERE COMING IN WITH SHORTENED
000380*                  SEGMENT NAMES THAT DIDN'T MATCH EXACTLY. REQ
000390*                  #1201.
000400* 1998-11-16  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000410*                  NO CHANGE REQUIRED.
000420* 2003-06-17  RPW  RECAST THE RESOLUTION PARAGRAPHS AS PERFORM ...
000430*                  THRU RANGES AND NARROWED THE PURPOSE NOTE ABOVE -
000440*                  THE RAW-LINE PATH WAS NEVER MARKING A TABLE ENTRY
000450*                  ANALYZED BECAUSE IT HAS NONE TO MARK. REQ #1842.
000460*****************************************************************
000470       ENVIRONMENT DIVISION.
000480*****************************************************************
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01 IS TOP-OF-FORM
000520           UPSI-0 ON STATUS IS WS-DIAG-ON
000530                  OFF STATUS IS WS-DIAG-OFF.
000540
000550*****************************************************************
000560       DATA DIVISION.
000570*****************************************************************
000580       WORKING-STORAGE SECTION.
000590       01  FILLER                      PIC X(40) VALUE
000600           "*** PHS-SEG-LOC WORK AREA ***".
000610       01  WS-WORK-LINE                PIC X(120) VALUE SPACES.
000620       77  WS-HIT-COUNT                PIC 9(03) COMP VALUE ZERO.
000630       77  WS-SIG-LEN                  PIC 9(03) COMP VALUE ZERO.
000640
000650       01  WS-RESOLVED-SW              PIC X(01) VALUE "N".
000660           88  WS-RESOLVED              VALUE "Y".
000670           88  WS-NOT-RESOLVED          VALUE "N".
000680
000690       01  WS-TRIM-SCAN-SW             PIC X(01) VALUE "N".
000700           88  WS-TRIM-STOPPED          VALUE "Y".
000710           88  WS-TRIM-SCANNING         VALUE "N".
000720       77  WS-FOUND-SIG-LEN            PIC 9(03) COMP VALUE ZERO.
000730
000740       01  WS-DIAG-SW                  PIC X(01) VALUE "N".
000750           88  WS-DIAG-ON              VALUE "Y".
000760           88  WS-DIAG-OFF             VALUE "N".
000770
000780       01  WS-DIAG-WORK-AREA.
000790           05  WS-DIAG-START-DISP      PIC ZZZZ9.
000800           05  FILLER                  PIC X(07) VALUE SPACES.
000810
000820*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000830       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000840           05  WS-DIAG-START-NUM       PIC 9(05).
000850           05  FILLER                  PIC X(07).
000860
000870*     REDEFINES #2 - HALF VIEW OF THE WORK LINE, KEPT FOR THE
000880*     DIAGNOSTIC DUMP.
000890       01  WS-WORK-LINE-HALVES REDEFINES WS-WORK-LINE.
000900           05  WS-WORK-HALF-1           PIC X(60).
000910           05  WS-WORK-HALF-2           PIC X(60).
000920
000930       LINKAGE SECTION.
000940       01  L-START-SEGMENT             PIC X(30).
000950       01  L-END-SEGMENT               PIC X(30).
000960
000970       COPY SOURCE-COPYBOOKS-WS-SEGMENT-TABLE.
000980       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
000990
001000       01  L-RESULT-START-LINE        PIC 9(05) COMP.
001010       01  L-RESULT-END-LINE          PIC 9(05) COMP.
001020
001030*     REDEFINES #3 - HALF VIEW OF THE START-SEGMENT ARGUMENT, KEPT
001040*     FROM THE DAYS THIS ROUTINE TRACED THE ARGUMENT IN TWO HALVES
001050*     UNDER UPSI-0 - THE DUMP NOW USES THE FULL FIELD INSTEAD.
001060       01  L-START-SEGMENT-HALVES REDEFINES L-START-SEGMENT.
001070           05  L-START-SEGMENT-15-A     PIC X(15).
001080           05  L-START-SEGMENT-15-B     PIC X(15).
001090
001100*****************************************************************
001110       PROCEDURE DIVISION USING L-START-SEGMENT L-END-SEGMENT
001120           PHS-SEGMENT-TABLE PHS-LINE-TABLE
001130           L-RESULT-START-LINE L-RESULT-END-LINE.
001140*****************************************************************
001150       0000-MAIN-LINE.
001160           MOVE ZERO TO L-RESULT-START-LINE L-RESULT-END-LINE.
001170           SET WS-NOT-RESOLVED TO TRUE.
001180           PERFORM 0100-TRY-BODY-SEGMENT THRU 0100-EXIT.
001190           IF WS-NOT-RESOLVED
001200               PERFORM 0200-TRY-PREDEFINED-SEGMENT THRU 0200-EXIT
001210           END-IF.
001220           IF WS-NOT-RESOLVED
001230               PERFORM 0300-TRY-RAW-LINE-SEARCH THRU 0300-EXIT
001240           END-IF.
001250           IF WS-DIAG-ON
001260               PERFORM 0900-DIAG-DUMP THRU 0900-EXIT
001270           END-IF.
001280           GOBACK.
001290       0000-EXIT.
001300           EXIT.
001310
001320       0100-TRY-BODY-SEGMENT.
001330           IF L-START-SEGMENT NOT = "<body"
001340                   AND L-START-SEGMENT NOT = "body"
001350               GO TO 0100-EXIT
001360           END-IF.
001370           PERFORM 0110-FIND-NAMED-SEGMENT THRU 0110-EXIT
001380               VARYING PHS-SG-IDX FROM 1 BY 1
001390               UNTIL PHS-SG-IDX > PHS-SG-COUNT
001400                   OR WS-RESOLVED.
001410       0100-EXIT.
001420           EXIT.
001430
001440       0110-FIND-NAMED-SEGMENT.
001450           IF PHS-SG-NAME (PHS-SG-IDX) = "body"
001460               MOVE PHS-SG-START-LINE (PHS-SG-IDX)
001470                   TO L-RESULT-START-LINE
001480               MOVE PHS-SG-END-LINE (PHS-SG-IDX) TO L-RESULT-END-LINE
001490               SET PHS-SG-ANALYZED (PHS-SG-IDX) TO TRUE
001500               SET PHS-SG-FOUND (PHS-SG-IDX) TO TRUE
001510               SET WS-RESOLVED TO TRUE
001520           END-IF.
001530       0110-EXIT.
001540           EXIT.
001550
001560       0200-TRY-PREDEFINED-SEGMENT.
001570           PERFORM 0210-TEST-ONE-SEGMENT-NAME THRU 0210-EXIT
001580               VARYING PHS-SG-IDX FROM 1 BY 1
001590               UNTIL PHS-SG-IDX > PHS-SG-COUNT
001600                   OR WS-RESOLVED.
001610       0200-EXIT.
001620           EXIT.
001630
001640       0210-TEST-ONE-SEGMENT-NAME.
001650           MOVE SPACES TO WS-WORK-LINE.
001660           MOVE PHS-SG-NAME (PHS-SG-IDX) TO WS-WORK-LINE (1:30).
001670           MOVE ZERO TO WS-HIT-COUNT.
001680           PERFORM 0220-MEASURE-START-LENGTH THRU 0220-EXIT.
001690           IF WS-SIG-LEN = ZERO
001700               GO TO 0210-EXIT
001710           END-IF.
001720           INSPECT WS-WORK-LINE (1:30) TALLYING WS-HIT-COUNT
001730               FOR ALL L-START-SEGMENT (1:WS-SIG-LEN).
001740           IF WS-HIT-COUNT > ZERO
001750               MOVE PHS-SG-START-LINE (PHS-SG-IDX)
001760                   TO L-RESULT-START-LINE
001770               MOVE PHS-SG-END-LINE (PHS-SG-IDX) TO L-RESULT-END-LINE
001780               SET PHS-SG-ANALYZED (PHS-SG-IDX) TO TRUE
001790               SET PHS-SG-FOUND (PHS-SG-IDX) TO TRUE
001800               SET WS-RESOLVED TO TRUE
001810           END-IF.
001820       0210-EXIT.
001830           EXIT.
001840
001850       0220-MEASURE-START-LENGTH.
001860           MOVE ZERO TO WS-FOUND-SIG-LEN.
001870           SET WS-TRIM-SCANNING TO TRUE.
001880           PERFORM 0221-TEST-ONE-START-CHAR THRU 0221-EXIT
001890               VARYING WS-SIG-LEN FROM 30 BY -1
001900               UNTIL WS-SIG-LEN = ZERO OR WS-TRIM-STOPPED.
001910           MOVE WS-FOUND-SIG-LEN TO WS-SIG-LEN.
001920       0220-EXIT.
001930           EXIT.
001940
001950       0221-TEST-ONE-START-CHAR.
001960           IF L-START-SEGMENT (WS-SIG-LEN:1) NOT = SPACE
001970               MOVE WS-SIG-LEN TO WS-FOUND-SIG-LEN
001980               SET WS-TRIM-STOPPED TO TRUE
001990           END-IF.
002000       0221-EXIT.
002010           EXIT.
002020
002030       0300-TRY-RAW-LINE-SEARCH.
002040           PERFORM 0220-MEASURE-START-LENGTH THRU 0220-EXIT.
002050           IF WS-SIG-LEN = ZERO
002060               GO TO 0300-EXIT
002070           END-IF.
002080           PERFORM 0310-SCAN-FOR-RAW-START THRU 0310-EXIT
002090               VARYING PHS-LT-IDX FROM 1 BY 1
002100               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
002110                   OR L-RESULT-START-LINE NOT = ZERO.
002120           IF L-RESULT-START-LINE = ZERO
002130               GO TO 0300-EXIT
002140           END-IF.
002150           PERFORM 0320-SCAN-FOR-RAW-END THRU 0320-EXIT
002160               VARYING PHS-LT-IDX FROM L-RESULT-START-LINE BY 1
002170               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
002180                   OR L-RESULT-END-LINE NOT = ZERO.
002190           IF L-RESULT-END-LINE = ZERO
002200               MOVE PHS-LT-LINE-COUNT TO L-RESULT-END-LINE
002210           END-IF.
002220           SET WS-RESOLVED TO TRUE.
002230       0300-EXIT.
002240           EXIT.
002250
002260       0310-SCAN-FOR-RAW-START.
002270           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
002280           INSPECT WS-WORK-LINE CONVERTING
002290               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002300               TO "abcdefghijklmnopqrstuvwxyz".
002310           MOVE ZERO TO WS-HIT-COUNT.
002320           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT
002330               FOR ALL L-START-SEGMENT (1:WS-SIG-LEN).
002340           IF WS-HIT-COUNT > ZERO
002350               MOVE PHS-LT-IDX TO L-RESULT-START-LINE
002360           END-IF.
002370       0310-EXIT.
002380           EXIT.
002390
002400       0320-SCAN-FOR-RAW-END.
002410           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
002420           INSPECT WS-WORK-LINE CONVERTING
002430               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002440               TO "abcdefghijklmnopqrstuvwxyz".
002450           MOVE ZERO TO WS-HIT-COUNT.
002460           PERFORM 0330-MEASURE-END-LENGTH THRU 0330-EXIT.
002470           IF WS-SIG-LEN = ZERO
002480               GO TO 0320-EXIT
002490           END-IF.
002500           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT
002510               FOR ALL L-END-SEGMENT (1:WS-SIG-LEN).
002520           IF WS-HIT-COUNT > ZERO
002530               MOVE PHS-LT-IDX TO L-RESULT-END-LINE
002540           END-IF.
002550       0320-EXIT.
002560           EXIT.
002570
002580       0330-MEASURE-END-LENGTH.
002590           MOVE ZERO TO WS-FOUND-SIG-LEN.
002600           SET WS-TRIM-SCANNING TO TRUE.
002610           PERFORM 0331-TEST-ONE-END-CHAR THRU 0331-EXIT
002620               VARYING WS-SIG-LEN FROM 30 BY -1
002630               UNTIL WS-SIG-LEN = ZERO OR WS-TRIM-STOPPED.
002640           MOVE WS-FOUND-SIG-LEN TO WS-SIG-LEN.
002650       0330-EXIT.
002660           EXIT.
002670
002680       0331-TEST-ONE-END-CHAR.
002690           IF L-END-SEGMENT (WS-SIG-LEN:1) NOT = SPACE
002700               MOVE WS-SIG-LEN TO WS-FOUND-SIG-LEN
002710               SET WS-TRIM-STOPPED TO TRUE
002720           END-IF.
002730       0331-EXIT.
002740           EXIT.
002750
002760       0900-DIAG-DUMP.
002770           MOVE L-RESULT-START-LINE TO WS-DIAG-START-DISP.
002780           DISPLAY "PHS-SEG-LOC DIAG - RESOLVED START LINE: "
002790               WS-DIAG-START-DISP.
002800       0900-EXIT.
002810           EXIT.
002820
002830       END PROGRAM PHS-SEG-LOC.
