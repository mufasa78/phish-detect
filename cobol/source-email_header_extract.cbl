000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-HDR-EXT.
000140       AUTHOR.          R. P. WENDELL.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1989-04-23.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: EXTRACTS THE FIVE BASIC ROUTING HEADERS -
000210*                   FROM, TO, SUBJECT, DATE, MESSAGE-ID - FROM THE
000220*                   LINE TABLE.  ONLY THE FIRST LINE BEGINNING WITH
000230*                   EACH KEYWORD IS TAKEN; THE VALUE IS THE TEXT
000240*                   AFTER THE COLON, TRIMMED OF LEADING BLANKS.
000250*     CALLS.......: PHS-LTRIM.
000260*-----------------------------------------------------------------
000270*                     CHANGE LOG
000280*-----------------------------------------------------------------
000290* 1989-04-23  RPW  ORIGINAL PROGRAM.
000300* 1991-02-14  DOB  TRIMMED THE VALUE BEFORE STORING IT - REPORTS
000310*                  WERE SHOWING A LEADING BLANK ON EVERY HEADER.
000320*                  REQ #1033.
000330* 1998-11-09  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000340*                  NO CHANGE REQUIRED.
000350* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000360*                  SWITCHES TO 77-LEVEL PER THE SHOP'S OWN
000370*                  CONVENTION. REQ #1842.
000380*****************************************************************
000390       ENVIRONMENT DIVISION.
000400*****************************************************************
000410       CONFIGURATION SECTION.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM
000440           UPSI-0 ON STATUS IS WS-DIAG-ON
000450                  OFF STATUS IS WS-DIAG-OFF.
000460
000470*****************************************************************
000480       DATA DIVISION.
000490*****************************************************************
000500       WORKING-STORAGE SECTION.
000510       01  FILLER                      PIC X(40) VALUE
000520           "*** PHS-HDR-EXT WORK AREA ***".
000530       01  WS-WORK-LINE                PIC X(120) VALUE SPACES.
000540       77  WS-HIT-COUNT                PIC 9(03) COMP VALUE ZERO.
000550       77  WS-VALUE-START               PIC 9(03) COMP VALUE ZERO.
000560       77  WS-VALUE-LEN                 PIC 9(03) COMP VALUE ZERO.
000570
000580       77  WS-FROM-FOUND-SW             PIC X(01) VALUE "N".
000590           88  WS-FROM-FOUND            VALUE "Y".
000600           88  WS-FROM-NOT-FOUND        VALUE "N".
000610       77  WS-TO-FOUND-SW               PIC X(01) VALUE "N".
000620           88  WS-TO-FOUND              VALUE "Y".
000630           88  WS-TO-NOT-FOUND          VALUE "N".
000640       77  WS-SUBJ-FOUND-SW             PIC X(01) VALUE "N".
000650           88  WS-SUBJ-FOUND            VALUE "Y".
000660           88  WS-SUBJ-NOT-FOUND        VALUE "N".
000670       77  WS-DATE-FOUND-SW             PIC X(01) VALUE "N".
000680           88  WS-DATE-FOUND            VALUE "Y".
000690           88  WS-DATE-NOT-FOUND        VALUE "N".
000700       77  WS-MSGID-FOUND-SW            PIC X(01) VALUE "N".
000710           88  WS-MSGID-FOUND           VALUE "Y".
000720           88  WS-MSGID-NOT-FOUND       VALUE "N".
000730
000740       01  WS-TRIM-SCRATCH             PIC X(120) VALUE SPACES.
000750
000760       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000770           88  WS-DIAG-ON              VALUE "Y".
000780           88  WS-DIAG-OFF             VALUE "N".
000790
000800       01  WS-DIAG-WORK-AREA.
000810           05  WS-DIAG-LINE-DISP       PIC ZZ9.
000820           05  FILLER                  PIC X(09) VALUE SPACES.
000830
000840*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000850       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000860           05  WS-DIAG-LINE-NUM        PIC 9(03).
000870           05  FILLER                  PIC X(09).
000880
000890*     REDEFINES #2 - HALF VIEW OF THE WORK LINE, KEPT FOR THE
000900*     DIAGNOSTIC DUMP.
000910       01  WS-WORK-LINE-HALVES REDEFINES WS-WORK-LINE.
000920           05  WS-WORK-HALF-1           PIC X(60).
000930           05  WS-WORK-HALF-2           PIC X(60).
000940
000950*     REDEFINES #3 - UPPER-CASE LEAD VIEW, USED TO COMPARE THE FIRST
000960*     FEW BYTES OF THE LINE AGAINST EACH HEADER KEYWORD WITHOUT
000970*     DISTURBING WS-WORK-LINE ITSELF.
000980       01  WS-WORK-LEAD REDEFINES WS-WORK-LINE.
000990           05  WS-WORK-LEAD-12          PIC X(12).
001000           05  FILLER                   PIC X(108).
001010
001020       LINKAGE SECTION.
001030       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
001040
001050       01  L-BASIC-HEADERS.
001060           05  L-HDR-FROM               PIC X(60).
001070           05  L-HDR-TO                 PIC X(60).
001080           05  L-HDR-SUBJECT            PIC X(60).
001090           05  L-HDR-DATE               PIC X(60).
001100           05  L-HDR-MESSAGE-ID         PIC X(60).
001110           05  L-HDR-FILLER             PIC X(06).
001120
001130*****************************************************************
001140       PROCEDURE DIVISION USING PHS-LINE-TABLE L-BASIC-HEADERS.
001150*****************************************************************
001160       0000-MAIN-LINE.
001170           MOVE SPACES TO L-BASIC-HEADERS.
001180           SET WS-FROM-NOT-FOUND TO TRUE.
001190           SET WS-TO-NOT-FOUND TO TRUE.
001200           SET WS-SUBJ-NOT-FOUND TO TRUE.
001210           SET WS-DATE-NOT-FOUND TO TRUE.
001220           SET WS-MSGID-NOT-FOUND TO TRUE.
001230           PERFORM 0100-SCAN-ONE-LINE
001240               VARYING PHS-LT-IDX FROM 1 BY 1
001250               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
001260                   OR (WS-FROM-FOUND AND WS-TO-FOUND AND WS-SUBJ-FOUND
001270                       AND WS-DATE-FOUND AND WS-MSGID-FOUND).
001280           IF WS-DIAG-ON
001290               PERFORM 0900-DIAG-DUMP
001300           END-IF.
001310           GOBACK.
001320       0000-EXIT.
001330           EXIT.
001340
001350       0100-SCAN-ONE-LINE SECTION.
001360       0100-START.
001370           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
001380           INSPECT WS-WORK-LEAD-12 CONVERTING
001390               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001400               TO "abcdefghijklmnopqrstuvwxyz".
001410           IF WS-FROM-NOT-FOUND AND WS-WORK-LEAD-12 (1:5) = "from:"
001420               MOVE 6 TO WS-VALUE-START
001430               PERFORM 0200-STORE-VALUE
001440               MOVE WS-TRIM-SCRATCH (1:60) TO L-HDR-FROM
001450               SET WS-FROM-FOUND TO TRUE
001460           END-IF.
001470           IF WS-TO-NOT-FOUND AND WS-WORK-LEAD-12 (1:3) = "to:"
001480               MOVE 4 TO WS-VALUE-START
001490               PERFORM 0200-STORE-VALUE
001500               MOVE WS-TRIM-SCRATCH (1:60) TO L-HDR-TO
001510               SET WS-TO-FOUND TO TRUE
001520           END-IF.
001530           IF WS-SUBJ-NOT-FOUND AND WS-WORK-LEAD-12 (1:8) = "subject:"
001540               MOVE 9 TO WS-VALUE-START
001550               PERFORM 0200-STORE-VALUE
001560               MOVE WS-TRIM-SCRATCH (1:60) TO L-HDR-SUBJECT
001570               SET WS-SUBJ-FOUND TO TRUE
001580           END-IF.
001590           IF WS-DATE-NOT-FOUND AND WS-WORK-LEAD-12 (1:5) = "date:"
001600               MOVE 6 TO WS-VALUE-START
001610               PERFORM 0200-STORE-VALUE
001620               MOVE WS-TRIM-SCRATCH (1:60) TO L-HDR-DATE
001630               SET WS-DATE-FOUND TO TRUE
001640           END-IF.
001650           IF WS-MSGID-NOT-FOUND
001660                   AND WS-WORK-LEAD-12 (1:11) = "message-id:"
001670               MOVE 12 TO WS-VALUE-START
001680               PERFORM 0200-STORE-VALUE
001690               MOVE WS-TRIM-SCRATCH (1:60) TO L-HDR-MESSAGE-ID
001700               SET WS-MSGID-FOUND TO TRUE
001710           END-IF.
001720       0100-EXIT.
001730           EXIT SECTION.
001740
001750       0200-STORE-VALUE SECTION.
001760       0200-START.
001770           MOVE SPACES TO WS-TRIM-SCRATCH.
001780           COMPUTE WS-VALUE-LEN = 121 - WS-VALUE-START.
001790           IF WS-VALUE-LEN > 60
001800               MOVE 60 TO WS-VALUE-LEN
001810           END-IF.
001820           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX)
001830                   (WS-VALUE-START : WS-VALUE-LEN)
001840               TO WS-TRIM-SCRATCH (1 : WS-VALUE-LEN).
001850           CALL "PHS-LTRIM" USING WS-TRIM-SCRATCH.
001860       0200-EXIT.
001870           EXIT SECTION.
001880
001890       0900-DIAG-DUMP SECTION.
001900       0900-START.
001910           MOVE PHS-LT-IDX TO WS-DIAG-LINE-DISP.
001920           DISPLAY "PHS-HDR-EXT DIAG - SCAN STOPPED AT LINE: "
001930               WS-DIAG-LINE-DISP.
001940       0900-EXIT.
001950           EXIT SECTION.
001960
001970       END PROGRAM PHS-HDR-EXT.
