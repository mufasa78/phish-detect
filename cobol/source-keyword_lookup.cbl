000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-KWD-LOOK.
000140       AUTHOR.          R. P. WOZNICKI.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1997-02-11.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: SHOP-STANDARD "CONTAINS ANY OF" TEST.  GIVEN A
000210*                   SOURCE TEXT FIELD AND A GENERIC MARKER TABLE
000220*                   (SEE PHSKWTBL), RETURNS WHETHER ANY MARKER'S
000230*                   SIGNIFICANT TEXT APPEARS IN THE SOURCE - CASE
000240*                   INSENSITIVE - AND IF SO, WHICH TABLE ENTRY WAS
000250*                   THE FIRST HIT.  REPLACES THE SEPARATE COPIES
000260*                   OF THIS LOGIC THE URL AND HEADER SCORERS USED
000270*                   TO CARRY.
000280*     CALLS.......: (NONE)
000290*-----------------------------------------------------------------
000300*                     CHANGE LOG
000310*-----------------------------------------------------------------
000320* 1997-02-11  RPW  ORIGINAL PROGRAM, PULLED OUT OF THE URL SCORER
000330*                  AND THE HEADER SCORER WHEN BOTH WERE FOUND TO BE
000340*                  CARRYING THE SAME INSPECT LOGIC AGAINST THEIR
000350*                  OWN PRIVATE COPY OF THE MARKER TABLE. REQ #1588.
000360* 1998-12-02  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000370*                  NO CHANGE REQUIRED.
000380* 2003-06-17  RPW  SQUARED UP THE COPYBOOK STATEMENT TO THE SHOP
000390*                  FORM (NO QUOTES, NO EXTENSION) - IT HAD BEEN
000400*                  LEFT OVER FROM AN EARLY DRAFT. REQ #1842.
000410*****************************************************************
000420       ENVIRONMENT DIVISION.
000430*****************************************************************
000440       CONFIGURATION SECTION.
000450       SPECIAL-NAMES.
000460           C01 IS TOP-OF-FORM
000470           UPSI-0 ON STATUS IS WS-DIAG-ON
000480                  OFF STATUS IS WS-DIAG-OFF.
000490
000500*****************************************************************
000510       DATA DIVISION.
000520*****************************************************************
000530       WORKING-STORAGE SECTION.
000540       01  FILLER                      PIC X(40) VALUE
000550           "*** PHS-KWD-LOOK WORK AREA ***".
000560       01  WS-WORK-TEXT                PIC X(120) VALUE SPACES.
000570       77  WS-ENTRY-LEN                PIC 9(02) COMP VALUE ZERO.
000580       77  WS-SCAN-IDX                 PIC 9(03) COMP VALUE ZERO.
000590       77  WS-HIT-COUNT                PIC 9(03) COMP VALUE ZERO.
000600
000610       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000620           88  WS-DIAG-ON              VALUE "Y".
000630           88  WS-DIAG-OFF             VALUE "N".
000640
000650       01  WS-DIAG-WORK-AREA.
000660           05  WS-DIAG-IDX-DISP        PIC ZZ9.
000670           05  FILLER                  PIC X(09) VALUE SPACES.
000680
000690*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA, KEPT
000700*     SEPARATE FROM THE EDITED DISPLAY FIELD.
000710       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000720           05  WS-DIAG-IDX-NUM         PIC 9(03).
000730           05  FILLER                  PIC X(09).
000740
000750       LINKAGE SECTION.
000760       01  L-SRCH-TEXT                 PIC X(120).
000770
000780       COPY SOURCE-COPYBOOKS-WS-KWD-TABLE.
000790
000800       01  L-FOUND-SW                  PIC X(01).
000810           88  L-FOUND                 VALUE "Y".
000820           88  L-NOT-FOUND              VALUE "N".
000830       01  L-FOUND-ENTRY                PIC 9(03) COMP.
000840
000850*     REDEFINES #2 - HALF VIEW OF THE SOURCE TEXT, KEPT FOR THE
000860*     DIAGNOSTIC DUMP'S "WHICH HALF WAS SCANNED" DISPLAY.
000870       01  L-SRCH-HALVES REDEFINES L-SRCH-TEXT.
000880           05  L-SRCH-HALF-1            PIC X(60).
000890           05  L-SRCH-HALF-2            PIC X(60).
000900
000910*     REDEFINES #3 - UPPER-CASE WORK COPY OF THE SOURCE TEXT, BUILT
000920*     ONCE BY 0100-FOLD-TO-UPPER SO EVERY TABLE ENTRY IS COMPARED
000930*     CASE INSENSITIVE WITHOUT AN INTRINSIC FUNCTION.
000940       01  WS-WORK-TEXT-HALVES REDEFINES WS-WORK-TEXT.
000950           05  WS-WORK-HALF-1           PIC X(60).
000960           05  WS-WORK-HALF-2           PIC X(60).
000970
000980*****************************************************************
000990       PROCEDURE DIVISION USING
001000           L-SRCH-TEXT PHS-KWD-SCRATCH-TABLE
001010           L-FOUND-SW L-FOUND-ENTRY.
001020*****************************************************************
001030       0000-MAIN-LINE.
001040           SET L-NOT-FOUND TO TRUE.
001050           MOVE ZERO TO L-FOUND-ENTRY.
001060           MOVE ZERO TO WS-HIT-COUNT.
001070           PERFORM 0100-FOLD-TO-UPPER.
001080           PERFORM 0200-SCAN-ONE-ENTRY
001090               VARYING WS-SCAN-IDX FROM 1 BY 1
001100               UNTIL WS-SCAN-IDX > PHS-KWD-COUNT OR L-FOUND.
001110           IF WS-DIAG-ON
001120               PERFORM 0900-DIAG-DUMP
001130           END-IF.
001140           GOBACK.
001150       0000-EXIT.
001160           EXIT.
001170
001180       0100-FOLD-TO-UPPER SECTION.
001190       0100-START.
001200           MOVE L-SRCH-TEXT TO WS-WORK-TEXT.
001210           INSPECT WS-WORK-TEXT CONVERTING
001220               "abcdefghijklmnopqrstuvwxyz"
001230               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001240       0100-EXIT.
001250           EXIT SECTION.
001260
001270       0200-SCAN-ONE-ENTRY SECTION.
001280       0200-START.
001290           MOVE PHS-KWD-LEN (WS-SCAN-IDX) TO WS-ENTRY-LEN.
001300           IF WS-ENTRY-LEN > ZERO AND WS-ENTRY-LEN <= 120
001310               INSPECT WS-WORK-TEXT TALLYING WS-HIT-COUNT
001320                   FOR ALL PHS-KWD-MARKER (WS-SCAN-IDX) (1:WS-ENTRY-LEN)
001330               IF WS-HIT-COUNT > ZERO
001340                   SET L-FOUND TO TRUE
001350                   MOVE WS-SCAN-IDX TO L-FOUND-ENTRY
001360               END-IF
001370           END-IF.
001380       0200-EXIT.
001390           EXIT SECTION.
001400
001410       0900-DIAG-DUMP SECTION.
001420       0900-START.
001430           MOVE L-FOUND-ENTRY TO WS-DIAG-IDX-DISP.
001440           DISPLAY "PHS-KWD-LOOK DIAG - FOUND ENTRY: "
001450               WS-DIAG-IDX-DISP.
001460       0900-EXIT.
001470           EXIT SECTION.
001480
001490       END PROGRAM PHS-KWD-LOOK.
