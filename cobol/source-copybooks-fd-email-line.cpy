000100*****************************************************************
000110* COPYBOOK    : PHSELINE
000120* AUTHOR......: D. OKONKWO-BRYCE
000130* DATE-WRITTEN: 1989-03-14
000140*-----------------------------------------------------------------
000150* PURPOSE.....: EMAIL-FILE RECORD - ONE RAW TEXT LINE OF THE
000160*               EMAIL MESSAGE UNDER SCREENING, AS-IS.
000170*-----------------------------------------------------------------
000180*                     CHANGE LOG
000190*-----------------------------------------------------------------
000200* 1989-03-14  DOB  ORIGINAL COPYBOOK.
000210*****************************************************************
000220 01  PHS-EL-RECORD.
000230     05  PHS-EL-LINE-TEXT            PIC X(120).
