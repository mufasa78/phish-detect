000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-HDR-SEL.
000140       AUTHOR.          D. O. BRANNIGAN.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1991-06-11.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: FINDS EVERY OCCURRENCE OF EACH OF THE SEVEN
000210*                   HEADER KEYWORD PATTERNS - AUTHENTICATION-
000220*                   RESULTS:, LINE-INITIAL RECEIVED:, DKIM-
000230*                   SIGNATURE:, ARC-AUTHENTICATION-RESULTS:,
000240*                   CONTENT-TYPE:, BOUNDARY=, AND ANY HEADER
000250*                   CARRYING BOTH X- AND SPAM.  EACH MATCHED LINE
000260*                   AND ITS CONTINUATION LINES (LINES STARTING
000270*                   WITH A BLANK OR TAB, OR NON-BLANK LINES WITH
000280*                   NO COLON THAT DO NOT START "--") ARE COLLECTED
000290*                   AND HANDED TO PHS-HDR-SCORE FOR THE SUSPICION
000300*                   SCORE.  NO OUTPUT FILE IS OWNED BY THIS RUN -
000310*                   THE SCORE IS A DIAGNOSTIC SIGNAL ONLY UNTIL THE
000320*                   REPORTING GROUP ASKS FOR IT ON THE FLAGGED-
000330*                   EMAIL RECORD.
000340*     CALLS.......: PHS-HDR-SCORE, PHS-KWD-LOOK.
000350*-----------------------------------------------------------------
000360*                     CHANGE LOG
000370*-----------------------------------------------------------------
000380* 1991-06-11  DOB  ORIGINAL PROGRAM.
000390* 1994-08-22  LMV  ADDED THE "--" BOUNDARY-LINE STOP TO THE
000400*                  CONTINUATION SCAN - MIME BOUNDARY MARKERS WERE
000410*                  BEING SWALLOWED INTO THE COLLECTED TEXT. REQ
000420*                  #1301.
000430* 1999-01-08  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000440*                  NO CHANGE REQUIRED.
000450* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000460*                  SWITCH TO 77-LEVEL PER THE SHOP'S OWN
000470*                  CONVENTION. REQ #1842.
000480* 2003-06-24  RPW  0100-SCAN-ONE-LINE WAS CARRYING ITS OWN HARDCODED
000490*                  INSPECT TEST FOR EACH OF FIVE OF THE SEVEN HEADER
000500*                  PATTERNS INSTEAD OF GOING THROUGH PHS-KWD-LOOK
000510*                  LIKE THE URL AND HEADER SCORERS DO.  STAGED
000520*                  PHS-HDR-PATTERN-TABLE AND CALLED PHS-KWD-LOOK FOR
000530*                  THOSE FIVE; LINE-INITIAL RECEIVED: AND THE
000540*                  COMPOUND X-/SPAM RULE STAY HARDCODED SINCE
000550*                  NEITHER IS A PLAIN "CONTAINS" TEST. REQ #1855.
000560*****************************************************************
000570       ENVIRONMENT DIVISION.
000580*****************************************************************
000590       CONFIGURATION SECTION.
000600       SPECIAL-NAMES.
000610           C01 IS TOP-OF-FORM
000620           UPSI-0 ON STATUS IS WS-DIAG-ON
000630                  OFF STATUS IS WS-DIAG-OFF.
000640
000650*****************************************************************
000660       DATA DIVISION.
000670*****************************************************************
000680       WORKING-STORAGE SECTION.
000690       01  FILLER                      PIC X(40) VALUE
000700           "*** PHS-HDR-SEL WORK AREA ***".
000710       01  WS-WORK-LINE                PIC X(120) VALUE SPACES.
000720       77  WS-HIT-COUNT                PIC 9(03) COMP VALUE ZERO.
000730       77  WS-HIT-COUNT-2               PIC 9(03) COMP VALUE ZERO.
000740       77  WS-ADD-SRC-IDX               PIC 9(05) COMP VALUE ZERO.
000750       77  WS-CONT-IDX                  PIC 9(05) COMP VALUE ZERO.
000760       77  WS-LEAD-CHAR                 PIC X(01) VALUE SPACE.
000770       77  WS-STAGE-IDX                 PIC 9(02) COMP VALUE ZERO.
000780
000790       77  WS-KWD-FOUND-SW              PIC X(01) VALUE "N".
000800           88  WS-KWD-FOUND             VALUE "Y".
000810           88  WS-KWD-NOT-FOUND         VALUE "N".
000820       77  WS-KWD-FOUND-ENTRY           PIC 9(03) COMP VALUE ZERO.
000830
000840       COPY SOURCE-COPYBOOKS-WS-KWD-TABLE.
000850       COPY SOURCE-COPYBOOKS-WS-DETECTION-MARKERS.
000860
000870       77  WS-CONT-SW                  PIC X(01) VALUE "N".
000880           88  WS-CONT-STOPPED          VALUE "Y".
000890           88  WS-CONT-SCANNING         VALUE "N".
000900
000910       01  WS-COLLECT-TABLE.
000920           05  WS-COLLECT-COUNT         PIC 9(02) COMP VALUE ZERO.
000930           05  WS-COLLECT-LINE          PIC X(120) OCCURS 20 TIMES.
000940           05  WS-COLLECT-FILLER        PIC X(06) VALUE SPACES.
000950
000960       77  WS-HDR-SCORE-RESULT         PIC 9V99 VALUE ZERO.
000970
000980       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000990           88  WS-DIAG-ON              VALUE "Y".
001000           88  WS-DIAG-OFF             VALUE "N".
001010
001020       01  WS-DIAG-WORK-AREA.
001030           05  WS-DIAG-SCORE-DISP      PIC 9.99.
001040           05  FILLER                  PIC X(09) VALUE SPACES.
001050
001060*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
001070       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
001080           05  WS-DIAG-SCORE-NUM       PIC 9V99.
001090           05  FILLER                  PIC X(09).
001100
001110*     REDEFINES #2 - HALF VIEW OF THE WORK LINE, KEPT FOR THE
001120*     DIAGNOSTIC DUMP.
001130       01  WS-WORK-LINE-HALVES REDEFINES WS-WORK-LINE.
001140           05  WS-WORK-HALF-1           PIC X(60).
001150           05  WS-WORK-HALF-2           PIC X(60).
001160
001170*     REDEFINES #3 - HALF VIEW OF THE COLLECTED-LINE TABLE, KEPT
001180*     SO THE DIAGNOSTIC DUMP CAN SHOW THE FIRST COLLECTED LINE.
001190       01  WS-COLLECT-TABLE-HALVES REDEFINES WS-COLLECT-TABLE.
001200           05  FILLER                  PIC X(02).
001210           05  WS-COLLECT-FIRST-HALF-1 PIC X(60).
001220           05  FILLER                  PIC X(2338).
001230
001240       LINKAGE SECTION.
001250       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
001260
001270*****************************************************************
001280       PROCEDURE DIVISION USING PHS-LINE-TABLE.
001290*****************************************************************
001300       0000-MAIN-LINE.
001310           MOVE ZERO TO WS-COLLECT-COUNT.
001320           PERFORM 0100-SCAN-ONE-LINE
001330               VARYING PHS-LT-IDX FROM 1 BY 1
001340               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT.
001350           CALL "PHS-HDR-SCORE" USING
001360               WS-COLLECT-TABLE WS-HDR-SCORE-RESULT.
001370           IF WS-DIAG-ON
001380               PERFORM 0900-DIAG-DUMP
001390           END-IF.
001400           GOBACK.
001410       0000-EXIT.
001420           EXIT.
001430
001440       0100-SCAN-ONE-LINE SECTION.
001450       0100-START.
001460           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
001470           INSPECT WS-WORK-LINE CONVERTING
001480               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001490               TO "abcdefghijklmnopqrstuvwxyz".
001500*     THE FIVE PLAIN "CONTAINS THIS TEXT" PATTERNS NOW GO THROUGH
001510*     THE SHARED PHS-KWD-LOOK UTILITY AGAINST THE STAGED COPY OF
001520*     PHS-HDR-PATTERN-TABLE, THE SAME WAY THE URL AND HEADER SCORE
001530*     PROGRAMS DRIVE THE OTHER FIVE TABLES IN PHSMARKS.
001540           MOVE 5 TO PHS-KWD-COUNT.
001550           PERFORM 0150-STAGE-ONE-PATTERN-ENTRY
001560               VARYING WS-STAGE-IDX FROM 1 BY 1
001570               UNTIL WS-STAGE-IDX > 5.
001580           SET WS-KWD-NOT-FOUND TO TRUE.
001590           CALL "PHS-KWD-LOOK" USING
001600               WS-WORK-LINE PHS-KWD-SCRATCH-TABLE
001610               WS-KWD-FOUND-SW WS-KWD-FOUND-ENTRY.
001620           IF WS-KWD-FOUND
001630               PERFORM 0200-COLLECT-LINE-AND-CONTINUATIONS
001640           END-IF.
001650*     LINE-INITIAL RECEIVED: IS NOT A "CONTAINS" TEST - IT HAS TO
001660*     MATCH AT COLUMN ONE OF THE LINE, SO IT STAYS HARDCODED HERE.
001670           IF WS-WORK-LINE (1:9) = "received:"
001680               PERFORM 0200-COLLECT-LINE-AND-CONTINUATIONS
001690           END-IF.
001700*     THE X-/SPAM RULE IS A COMPOUND TEST - BOTH MARKERS HAVE TO BE
001710*     PRESENT - SO IT ALSO STAYS HARDCODED, SINCE PHS-KWD-LOOK ONLY
001720*     EVER REPORTS ONE MARKER AT A TIME.
001730           MOVE ZERO TO WS-HIT-COUNT.
001740           MOVE ZERO TO WS-HIT-COUNT-2.
001750           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT FOR ALL "x-".
001760           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT-2
001770               FOR ALL "spam".
001780           IF WS-HIT-COUNT > ZERO AND WS-HIT-COUNT-2 > ZERO
001790               PERFORM 0200-COLLECT-LINE-AND-CONTINUATIONS
001800           END-IF.
001810       0100-EXIT.
001820           EXIT SECTION.
001830
001840       0150-STAGE-ONE-PATTERN-ENTRY SECTION.
001850       0150-START.
001860           MOVE SPACES TO PHS-KWD-MARKER (WS-STAGE-IDX).
001870           MOVE PHS-HDRPAT-MARKER (WS-STAGE-IDX)
001880               TO PHS-KWD-MARKER (WS-STAGE-IDX) (1:27).
001890           MOVE PHS-HDRPAT-LEN (WS-STAGE-IDX)
001900               TO PHS-KWD-LEN (WS-STAGE-IDX).
001910       0150-EXIT.
001920           EXIT SECTION.
001930
001940       0200-COLLECT-LINE-AND-CONTINUATIONS SECTION.
001950       0200-START.
001960           MOVE PHS-LT-IDX TO WS-ADD-SRC-IDX.
001970           PERFORM 0930-ADD-COLLECT-ENTRY.
001980           SET WS-CONT-SCANNING TO TRUE.
001990           PERFORM 0920-TEST-ONE-CONT-LINE
002000               VARYING WS-CONT-IDX FROM PHS-LT-IDX BY 1
002010               UNTIL WS-CONT-IDX >= PHS-LT-LINE-COUNT
002020                   OR WS-CONT-STOPPED.
002030       0200-EXIT.
002040           EXIT SECTION.
002050
002060       0920-TEST-ONE-CONT-LINE SECTION.
002070       0920-START.
002080           MOVE PHS-LT-LINE-TEXT (WS-CONT-IDX + 1) TO WS-WORK-LINE.
002090           MOVE WS-WORK-LINE (1:1) TO WS-LEAD-CHAR.
002100           IF WS-LEAD-CHAR = SPACE OR WS-LEAD-CHAR = X"09"
002110               MOVE WS-CONT-IDX TO WS-ADD-SRC-IDX
002120               ADD 1 TO WS-ADD-SRC-IDX
002130               PERFORM 0930-ADD-COLLECT-ENTRY
002140               GO TO 0920-EXIT
002150           END-IF.
002160           IF WS-WORK-LINE = SPACES
002170               SET WS-CONT-STOPPED TO TRUE
002180               GO TO 0920-EXIT
002190           END-IF.
002200           IF WS-WORK-LINE (1:2) = "--"
002210               SET WS-CONT-STOPPED TO TRUE
002220               GO TO 0920-EXIT
002230           END-IF.
002240           MOVE ZERO TO WS-HIT-COUNT.
002250           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT FOR ALL ":".
002260           IF WS-HIT-COUNT > ZERO
002270               SET WS-CONT-STOPPED TO TRUE
002280               GO TO 0920-EXIT
002290           END-IF.
002300           MOVE WS-CONT-IDX TO WS-ADD-SRC-IDX.
002310           ADD 1 TO WS-ADD-SRC-IDX.
002320           PERFORM 0930-ADD-COLLECT-ENTRY.
002330       0920-EXIT.
002340           EXIT SECTION.
002350
002360       0930-ADD-COLLECT-ENTRY SECTION.
002370       0930-START.
002380           IF WS-COLLECT-COUNT < 20
002390               ADD 1 TO WS-COLLECT-COUNT
002400               MOVE PHS-LT-LINE-TEXT (WS-ADD-SRC-IDX)
002410                   TO WS-COLLECT-LINE (WS-COLLECT-COUNT)
002420           END-IF.
002430       0930-EXIT.
002440           EXIT SECTION.
002450
002460       0900-DIAG-DUMP SECTION.
002470       0900-START.
002480           MOVE WS-HDR-SCORE-RESULT TO WS-DIAG-SCORE-DISP.
002490           DISPLAY "PHS-HDR-SEL DIAG - HEADER SCORE: "
002500               WS-DIAG-SCORE-DISP.
002510       0900-EXIT.
002520           EXIT SECTION.
002530
002540       END PROGRAM PHS-HDR-SEL.
