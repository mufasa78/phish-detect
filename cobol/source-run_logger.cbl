000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-LOGGER.
000140       AUTHOR.          D. OKONKWO-BRYCE.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1989-04-10.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: SHOP-STANDARD RUN LOGGER.  ENABLE OPENS THE
000210*                   RUN LOG AND WRITES A START LINE CARRYING THE
000220*                   CALLER'S NAME; DISABLE WRITES AN END LINE AND
000230*                   CLOSES IT.  NO OTHER MODE IS RECOGNIZED - THIS
000240*                   IS THE TWO-CALL BRACKET PATTERN EVERY RULE-
000250*                   ENGINE PROGRAM USES AROUND ITS RUN.
000260*     CALLS.......: (NONE).
000270*-----------------------------------------------------------------
000280*                     CHANGE LOG
000290*-----------------------------------------------------------------
000300* 1989-04-10  DOB  ORIGINAL PROGRAM.
000310* 1999-01-08  TKI  Y2K REVIEW OF WS-LOG-YEAR (PIC 9(04) ALREADY IN
000320*                  USE) - NO CHANGE REQUIRED. SIGNED OFF FOR 2000
000330*                  PROCESSING.
000340* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTER, STATUS
000350*                  FIELD AND SWITCHES TO 77-LEVEL PER THE SHOP'S
000360*                  OWN CONVENTION. REQ #1842.
000370*****************************************************************
000380       ENVIRONMENT DIVISION.
000390*****************************************************************
000400       CONFIGURATION SECTION.
000410       SPECIAL-NAMES.
000420           C01 IS TOP-OF-FORM
000430           UPSI-0 ON STATUS IS WS-DIAG-ON
000440                  OFF STATUS IS WS-DIAG-OFF.
000450       INPUT-OUTPUT SECTION.
000460       FILE-CONTROL.
000470           SELECT RUN-LOG-FILE ASSIGN TO RUNLOGF
000480               ORGANIZATION IS LINE SEQUENTIAL
000490               FILE STATUS IS WS-LOG-FILE-STATUS.
000500
000510*****************************************************************
000520       DATA DIVISION.
000530*****************************************************************
000540       FILE SECTION.
000550       FD  RUN-LOG-FILE.
000560       01  PHS-LOG-LINE                PIC X(80).
000570
000580       WORKING-STORAGE SECTION.
000590       01  FILLER                      PIC X(40) VALUE
000600           "*** PHS-LOGGER WORK AREA ***".
000610       77  WS-LOG-FILE-STATUS          PIC X(02) VALUE "00".
000620
000630       01  WS-LOG-DATE.
000640           05  WS-LOG-YEAR             PIC 9(04).
000650           05  WS-LOG-MONTH            PIC 9(02).
000660           05  WS-LOG-DAY              PIC 9(02).
000670       01  WS-LOG-TIME.
000680           05  WS-LOG-HOUR             PIC 9(02).
000690           05  WS-LOG-MIN              PIC 9(02).
000700           05  WS-LOG-SEC              PIC 9(02).
000710           05  WS-LOG-HUNDREDTH        PIC 9(02).
000720
000730       01  WS-LOG-LINE-WORK            PIC X(80) VALUE SPACES.
000740
000750       77  WS-CALL-COUNT               PIC 9(05) COMP VALUE ZERO.
000760
000770       77  WS-OPEN-SW                 PIC X(01) VALUE "N".
000780           88  WS-LOG-IS-OPEN          VALUE "Y".
000790           88  WS-LOG-IS-CLOSED        VALUE "N".
000800
000810       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000820           88  WS-DIAG-ON              VALUE "Y".
000830           88  WS-DIAG-OFF             VALUE "N".
000840
000850*     REDEFINES #1 - DIGIT VIEW OF THE LOG DATE, KEPT FOR THE
000860*     DIAGNOSTIC DUMP.
000870       01  WS-LOG-DATE-NUM REDEFINES WS-LOG-DATE.
000880           05  WS-LOG-DATE-DIGITS      PIC 9(08).
000890
000900*     REDEFINES #2 - DIGIT VIEW OF THE LOG TIME, KEPT FOR THE
000910*     DIAGNOSTIC DUMP.
000920       01  WS-LOG-TIME-NUM REDEFINES WS-LOG-TIME.
000930           05  WS-LOG-TIME-DIGITS      PIC 9(08).
000940
000950*     REDEFINES #3 - HALF VIEW OF THE BUILT LOG LINE, KEPT FOR THE
000960*     DIAGNOSTIC DUMP.
000970       01  WS-LOG-LINE-HALVES REDEFINES WS-LOG-LINE-WORK.
000980           05  WS-LOG-LINE-HALF-1       PIC X(40).
000990           05  WS-LOG-LINE-HALF-2       PIC X(40).
001000
001010       LINKAGE SECTION.
001020       01  L-LOG-MODE                  PIC X(07).
001030           88  L-MODE-ENABLE            VALUE "ENABLE ".
001040           88  L-MODE-DISABLE           VALUE "DISABLE".
001050       01  L-CALLER-NAME                PIC X(08).
001060
001070*****************************************************************
001080       PROCEDURE DIVISION USING L-LOG-MODE L-CALLER-NAME.
001090*****************************************************************
001100       0000-MAIN-LINE.
001110           ADD 1 TO WS-CALL-COUNT.
001120           EVALUATE TRUE
001130               WHEN L-MODE-ENABLE
001140                   PERFORM 0100-ENABLE-LOG
001150               WHEN L-MODE-DISABLE
001160                   PERFORM 0200-DISABLE-LOG
001170               WHEN OTHER
001180                   CONTINUE
001190           END-EVALUATE.
001200           IF WS-DIAG-ON
001210               PERFORM 0900-DIAG-DUMP
001220           END-IF.
001230           GOBACK.
001240       0000-EXIT.
001250           EXIT.
001260
001270       0100-ENABLE-LOG SECTION.
001280       0100-START.
001290           IF WS-LOG-IS-CLOSED
001300               OPEN EXTEND RUN-LOG-FILE
001310               IF WS-LOG-FILE-STATUS = "05" OR WS-LOG-FILE-STATUS = "35"
001320                   OPEN OUTPUT RUN-LOG-FILE
001330               END-IF
001340               SET WS-LOG-IS-OPEN TO TRUE
001350               ACCEPT WS-LOG-DATE FROM DATE YYYYMMDD
001360               ACCEPT WS-LOG-TIME FROM TIME
001370               MOVE SPACES TO WS-LOG-LINE-WORK
001380               STRING
001390                   WS-LOG-YEAR "-" WS-LOG-MONTH "-" WS-LOG-DAY
001400                   " " WS-LOG-HOUR ":" WS-LOG-MIN ":" WS-LOG-SEC
001410                   " START " L-CALLER-NAME
001420                   DELIMITED BY SIZE INTO WS-LOG-LINE-WORK
001430               END-STRING
001440               MOVE WS-LOG-LINE-WORK TO PHS-LOG-LINE
001450               WRITE PHS-LOG-LINE
001460           END-IF.
001470       0100-EXIT.
001480           EXIT SECTION.
001490
001500       0200-DISABLE-LOG SECTION.
001510       0200-START.
001520           IF WS-LOG-IS-OPEN
001530               ACCEPT WS-LOG-DATE FROM DATE YYYYMMDD
001540               ACCEPT WS-LOG-TIME FROM TIME
001550               MOVE SPACES TO WS-LOG-LINE-WORK
001560               STRING
001570                   WS-LOG-YEAR "-" WS-LOG-MONTH "-" WS-LOG-DAY
001580                   " " WS-LOG-HOUR ":" WS-LOG-MIN ":" WS-LOG-SEC
001590                   " END   " L-CALLER-NAME
001600                   DELIMITED BY SIZE INTO WS-LOG-LINE-WORK
001610               END-STRING
001620               MOVE WS-LOG-LINE-WORK TO PHS-LOG-LINE
001630               WRITE PHS-LOG-LINE
001640               CLOSE RUN-LOG-FILE
001650               SET WS-LOG-IS-CLOSED TO TRUE
001660           END-IF.
001670       0200-EXIT.
001680           EXIT SECTION.
001690
001700       0900-DIAG-DUMP SECTION.
001710       0900-START.
001720           DISPLAY "PHS-LOGGER DIAG - MODE: " L-LOG-MODE
001730               " CALLER: " L-CALLER-NAME.
001740           DISPLAY "PHS-LOGGER DIAG - CALLS THIS RUN: " WS-CALL-COUNT.
001750           DISPLAY "PHS-LOGGER DIAG - LAST LINE: "
001760               WS-LOG-LINE-HALF-1.
001770       0900-EXIT.
001780           EXIT SECTION.
001790
001800       END PROGRAM PHS-LOGGER.
