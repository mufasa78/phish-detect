000100*****************************************************************
000110* COPYBOOK    : PHSPSTBL
000120* AUTHOR......: LUCIA M. VARGA
000130* DATE-WRITTEN: 1994-02-11
000140*-----------------------------------------------------------------
000150* PURPOSE.....: IN-MEMORY TABLE OF PHRASE STATISTICS.  STATS-FILE
000160*               IS READ ENTIRELY INTO THIS TABLE AT THE START OF
000170*               THE RUN, UPDATED BY PHS-STAT-REPO, AND WRITTEN
000180*               BACK OUT SEQUENTIALLY AT END OF RUN - SAME SHAPE
000190*               AS THE VARIABLE TABLE IN PHS-STAT-REPO'S
000200*               PREDECESSOR.
000210*-----------------------------------------------------------------
000220*                     CHANGE LOG
000230*-----------------------------------------------------------------
000240* 1994-02-11  LMV  ORIGINAL COPYBOOK. REQ #1310.
000250* 1996-05-17  LMV  RAISED CEILING FROM 200 TO 500 PHRASES - THE
000260*                  SECURITY BULLETIN LISTS ALONE NOW RUN OVER 300
000270*                  ENTRIES.
000280*****************************************************************
000290 01  PHS-PSTAT-TABLE.
000300     05  PHS-PST-COUNT               PIC 9(03) COMP.
000310     05  PHS-PST-ENTRY OCCURS 0 TO 500 TIMES
000320             DEPENDING ON PHS-PST-COUNT
000330             INDEXED BY PHS-PST-IDX.
000340         10  PHS-PST-PHRASE          PIC X(60).
000350         10  PHS-PST-TOTAL-OCCURS    PIC 9(07) COMP.
000360         10  PHS-PST-EMAILS-AFFECT   PIC 9(07) COMP.
