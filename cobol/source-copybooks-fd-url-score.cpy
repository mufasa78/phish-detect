000100*****************************************************************
000110* COPYBOOK    : PHSURLSC
000120* AUTHOR......: D. OKONKWO-BRYCE
000130* DATE-WRITTEN: 1989-03-22
000140*-----------------------------------------------------------------
000150* PURPOSE.....: URL-SCORES-FILE RECORD - ONE DISTINCT URL FOUND
000160*               IN THE EMAIL, ITS FIRST LINE NUMBER AND ITS
000170*               SUSPICION SCORE (0.00 - 1.00).
000180*-----------------------------------------------------------------
000190*                     CHANGE LOG
000200*-----------------------------------------------------------------
000210* 1989-03-22  DOB  ORIGINAL COPYBOOK.
000220*****************************************************************
000230 01  PHS-URL-RECORD.
000240     05  PHS-URL-TEXT                PIC X(100).
000250     05  PHS-URL-LINE-NO             PIC 9(05).
000260     05  PHS-URL-SCORE               PIC 9V99.
000270     05  PHS-URL-FILLER              PIC X(06).
