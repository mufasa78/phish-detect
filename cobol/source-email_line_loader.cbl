000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-LINE-LOAD.
000140       AUTHOR.          R. P. WENDELL.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1989-04-20.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: APPENDS ONE RAW EMAIL LINE TO PHS-LINE-TABLE,
000210*                   PRESERVING THE 1-BASED LINE NUMBER AS THE
000220*                   TABLE SUBSCRIPT.  CALLED ONCE PER EMAIL-FILE
000230*                   RECORD.
000240*     CALLS.......: (NONE)
000250*-----------------------------------------------------------------
000260*                     CHANGE LOG
000270*-----------------------------------------------------------------
000280* 1989-04-20  RPW  ORIGINAL PROGRAM.
000290* 1993-07-19  LMV  RAISED THE OVERFLOW GUARD TO MATCH THE 4000-LINE
000300*                  CEILING RAISED IN PHSLNTBL. REQ #1288.
000310* 1998-12-02  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000320*                  NO CHANGE REQUIRED.
000330* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH SWITCHES TO
000340*                  77-LEVEL PER THE SHOP'S OWN CONVENTION. REQ #1842.
000350*****************************************************************
000360       ENVIRONMENT DIVISION.
000370*****************************************************************
000380       CONFIGURATION SECTION.
000390       SPECIAL-NAMES.
000400           C01 IS TOP-OF-FORM
000410           UPSI-0 ON STATUS IS WS-DIAG-ON
000420                  OFF STATUS IS WS-DIAG-OFF.
000430
000440*****************************************************************
000450       DATA DIVISION.
000460*****************************************************************
000470       WORKING-STORAGE SECTION.
000480       01  FILLER                      PIC X(40) VALUE
000490           "*** PHS-LINE-LOAD WORK AREA ***".
000500       77  WS-OVERFLOW-SW              PIC X(01) VALUE "N".
000510           88  WS-TABLE-FULL           VALUE "Y".
000520           88  WS-TABLE-NOT-FULL       VALUE "N".
000530
000540       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000550           88  WS-DIAG-ON              VALUE "Y".
000560           88  WS-DIAG-OFF             VALUE "N".
000570
000580       01  WS-DIAG-WORK-AREA.
000590           05  WS-DIAG-COUNT-DISP      PIC ZZZZ9.
000600           05  FILLER                  PIC X(07) VALUE SPACES.
000610
000620*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA, KEPT
000630*     SEPARATE FROM THE EDITED DISPLAY FIELD.
000640       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000650           05  WS-DIAG-COUNT-NUM       PIC 9(05).
000660           05  FILLER                  PIC X(07).
000670
000680       LINKAGE SECTION.
000690       01  L-LINE-TEXT                 PIC X(120).
000700
000710       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
000720
000730*     REDEFINES #2 - HALF VIEW OF THE INCOMING LINE, KEPT FOR THE
000740*     DIAGNOSTIC DUMP'S "FIRST HALF OF LINE" DISPLAY.
000750       01  L-LINE-HALVES REDEFINES L-LINE-TEXT.
000760           05  L-LINE-HALF-1            PIC X(60).
000770           05  L-LINE-HALF-2            PIC X(60).
000780
000790*     REDEFINES #3 - BYTE-TABLE VIEW OF THE INCOMING LINE, KEPT
000800*     FROM THE ORIGINAL CHARACTER-COUNT DIAGNOSTIC BEFORE THAT WAS
000810*     DROPPED IN FAVOR OF THE SIMPLER LINE-COUNT DISPLAY.
000820       01  L-LINE-CHARS REDEFINES L-LINE-TEXT.
000830           05  L-LINE-CHAR OCCURS 120 TIMES
000840                   PIC X(01).
000850
000860*****************************************************************
000870       PROCEDURE DIVISION USING L-LINE-TEXT PHS-LINE-TABLE.
000880*****************************************************************
000890       0000-MAIN-LINE.
000900           SET WS-TABLE-NOT-FULL TO TRUE.
000910           IF PHS-LT-LINE-COUNT >= 4000
000920               SET WS-TABLE-FULL TO TRUE
000930           ELSE
000940               ADD 1 TO PHS-LT-LINE-COUNT
000950               MOVE L-LINE-TEXT TO PHS-LT-LINE-TEXT (PHS-LT-LINE-COUNT)
000960           END-IF.
000970           IF WS-DIAG-ON
000980               PERFORM 0900-DIAG-DUMP
000990           END-IF.
001000           GOBACK.
001010       0000-EXIT.
001020           EXIT.
001030
001040       0900-DIAG-DUMP SECTION.
001050       0900-START.
001060           MOVE PHS-LT-LINE-COUNT TO WS-DIAG-COUNT-DISP.
001070           DISPLAY "PHS-LINE-LOAD DIAG - LINE COUNT NOW: "
001080               WS-DIAG-COUNT-DISP.
001090           IF WS-TABLE-FULL
001100               DISPLAY "PHS-LINE-LOAD DIAG - TABLE FULL, LINE DROPPED"
001110           END-IF.
001120       0900-EXIT.
001130           EXIT SECTION.
001140
001150       END PROGRAM PHS-LINE-LOAD.
