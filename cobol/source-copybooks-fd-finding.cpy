000100*****************************************************************
000110* COPYBOOK    : PHSFIND
000120* AUTHOR......: D. OKONKWO-BRYCE
000130* DATE-WRITTEN: 1989-03-20
000140*-----------------------------------------------------------------
000150* PURPOSE.....: FINDINGS-FILE RECORD - ONE RULE HIT.  CARRIES THE
000160*               PHRASE THAT MATCHED, THE SEGMENT IT WAS FOUND IN,
000170*               THE ABSOLUTE LINE NUMBER AND THE MATCHING LINE
000180*               AS CONTEXT.
000190*-----------------------------------------------------------------
000200*                     CHANGE LOG
000210*-----------------------------------------------------------------
000220* 1989-03-20  DOB  ORIGINAL COPYBOOK.
000230* 1992-09-08  RPW  WIDENED FND-FILLER FROM 2 TO 6 BYTES TO MATCH
000240*                  THE OTHER RULE-ENGINE RECORDS. REQ #1310.
000250*****************************************************************
000260 01  PHS-FND-RECORD.
000270     05  PHS-FND-PHRASE              PIC X(60).
000280     05  PHS-FND-SEGMENT             PIC X(30).
000290     05  PHS-FND-LINE-NO             PIC 9(05).
000300     05  PHS-FND-CONTEXT             PIC X(120).
000310     05  PHS-FND-FILLER              PIC X(06).
