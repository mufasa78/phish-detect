000100*****************************************************************
000110* COPYBOOK    : PHSLNTBL
000120* AUTHOR......: R. P. WENDELL
000130* DATE-WRITTEN: 1989-04-02
000140*-----------------------------------------------------------------
000150* PURPOSE.....: IN-MEMORY TABLE OF THE RAW EMAIL, ONE ENTRY PER
000160*               LINE, 1-BASED LINE NUMBER PRESERVED AS THE TABLE
000170*               SUBSCRIPT.  BUILT ONCE BY PHS-LINE-LOAD AND READ
000180*               BY EVERY OTHER WORKER IN THE RUN.
000190*-----------------------------------------------------------------
000200*                     CHANGE LOG
000210*-----------------------------------------------------------------
000220* 1989-04-02  RPW  ORIGINAL COPYBOOK. 2000 LINE CEILING, MATCHES
000230*                  THE LARGEST SAMPLE MESSAGE ON FILE.
000240* 1993-07-19  LMV  RAISED CEILING FROM 2000 TO 4000 LINES - THE
000250*                  MIME/HTML MAIL COMING THROUGH NOW RUNS LONGER
000260*                  THAN PLAIN-TEXT MAIL DID. REQ #1288.
000270*****************************************************************
000280 01  PHS-LINE-TABLE.
000290     05  PHS-LT-LINE-COUNT           PIC 9(05) COMP.
000300     05  PHS-LT-ENTRY OCCURS 0 TO 4000 TIMES
000310             DEPENDING ON PHS-LT-LINE-COUNT
000320             INDEXED BY PHS-LT-IDX.
000330         10  PHS-LT-LINE-TEXT        PIC X(120).
