000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-ENC-SCAN.
000140       AUTHOR.          D. O. BRANNIGAN.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1991-07-05.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: SCANS EVERY LINE FOR MAXIMAL RUNS OF BASE64
000210*                   ALPHABET CHARACTERS (A-Z, a-z, 0-9, +, /, WITH
000220*                   AN OPTIONAL = OR == PAD AT THE RUN'S END).  A
000230*                   RUN LONGER THAN 50 CHARACTERS IS COUNTED AS AN
000240*                   ENCODED-CONTENT SEGMENT CARRYING A FIXED
000250*                   SUSPICION SCORE OF 0.30.  RUNS DO NOT SPAN
000260*                   LINES.  NO OUTPUT FILE IS OWNED BY THIS RUN -
000270*                   THE COUNT IS A DIAGNOSTIC SIGNAL ONLY UNTIL THE
000280*                   REPORTING GROUP ASKS FOR IT ON THE FLAGGED-
000290*                   EMAIL RECORD.
000300*     CALLS.......: PHS-B64-CLASS.
000310*-----------------------------------------------------------------
000320*                     CHANGE LOG
000330*-----------------------------------------------------------------
000340* 1991-07-05  DOB  ORIGINAL PROGRAM.
000350* 1999-01-08  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000360*                  NO CHANGE REQUIRED.
000370* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000380*                  SWITCHES TO 77-LEVEL PER THE SHOP'S OWN
000390*                  CONVENTION. REQ #1842.
000400* 2003-06-24  RPW  FIXED 0110-TEST-ONE-CHAR - A PAD CHARACTER WAS
000410*                  BEING OR'D RIGHT IN WITH A REAL B64 CHARACTER,
000420*                  SO A STRAY "=" IN THE MIDDLE OF A LINE BRIDGED
000430*                  TWO SEPARATE RUNS INTO ONE.  THE PAD NOW ONLY
000440*                  EXTENDS A RUN THAT IS ALREADY OPEN AND CLOSES IT
000450*                  ON THE SPOT, PER PHS-B64-CLASS'S OWN PURPOSE
000460*                  NOTE. REQ #1855.
000470*****************************************************************
000480       ENVIRONMENT DIVISION.
000490*****************************************************************
000500       CONFIGURATION SECTION.
000510       SPECIAL-NAMES.
000520           C01 IS TOP-OF-FORM
000530           UPSI-0 ON STATUS IS WS-DIAG-ON
000540                  OFF STATUS IS WS-DIAG-OFF.
000550
000560*****************************************************************
000570       DATA DIVISION.
000580*****************************************************************
000590       WORKING-STORAGE SECTION.
000600       01  FILLER                      PIC X(40) VALUE
000610           "*** PHS-ENC-SCAN WORK AREA ***".
000620       01  WS-WORK-LINE                PIC X(120) VALUE SPACES.
000630       77  WS-CHAR-POS                  PIC 9(03) COMP VALUE ZERO.
000640       77  WS-RUN-LEN                   PIC 9(03) COMP VALUE ZERO.
000650       77  WS-RUN-START                 PIC 9(03) COMP VALUE ZERO.
000660       77  WS-SEG-COUNT                 PIC 9(05) COMP VALUE ZERO.
000670       77  WS-SCORE-EACH                PIC 9V99 VALUE 0.30.
000680
000690       77  WS-CLASS-SW                 PIC X(01) VALUE "N".
000700           88  WS-IS-B64-CHAR           VALUE "Y".
000710           88  WS-NOT-B64-CHAR          VALUE "N".
000720       77  WS-PAD-SW                   PIC X(01) VALUE "N".
000730           88  WS-IS-PAD-CHAR           VALUE "Y".
000740           88  WS-NOT-PAD-CHAR          VALUE "N".
000750
000760       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000770           88  WS-DIAG-ON              VALUE "Y".
000780           88  WS-DIAG-OFF             VALUE "N".
000790
000800       01  WS-DIAG-WORK-AREA.
000810           05  WS-DIAG-SEG-DISP        PIC ZZZZ9.
000820           05  FILLER                  PIC X(07) VALUE SPACES.
000830
000840*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000850       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000860           05  WS-DIAG-SEG-NUM         PIC 9(05).
000870           05  FILLER                  PIC X(07).
000880
000890*     REDEFINES #2 - HALF VIEW OF THE WORK LINE, KEPT FOR THE
000900*     DIAGNOSTIC DUMP.
000910       01  WS-WORK-LINE-HALVES REDEFINES WS-WORK-LINE.
000920           05  WS-WORK-HALF-1           PIC X(60).
000930           05  WS-WORK-HALF-2           PIC X(60).
000940
000950*     REDEFINES #3 - LEAD-20 VIEW OF THE WORK LINE, KEPT FOR THE
000960*     DIAGNOSTIC DUMP'S "LAST LINE SCANNED" DISPLAY.
000970       01  WS-WORK-LEAD REDEFINES WS-WORK-LINE.
000980           05  WS-WORK-LEAD-20          PIC X(20).
000990           05  FILLER                   PIC X(100).
001000
001010       LINKAGE SECTION.
001020       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
001030
001040*****************************************************************
001050       PROCEDURE DIVISION USING PHS-LINE-TABLE.
001060*****************************************************************
001070       0000-MAIN-LINE.
001080           MOVE ZERO TO WS-SEG-COUNT.
001090           PERFORM 0100-SCAN-ONE-LINE
001100               VARYING PHS-LT-IDX FROM 1 BY 1
001110               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT.
001120           IF WS-DIAG-ON
001130               PERFORM 0900-DIAG-DUMP
001140           END-IF.
001150           GOBACK.
001160       0000-EXIT.
001170           EXIT.
001180
001190       0100-SCAN-ONE-LINE SECTION.
001200       0100-START.
001210           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
001220           MOVE ZERO TO WS-RUN-LEN.
001230           PERFORM 0110-TEST-ONE-CHAR
001240               VARYING WS-CHAR-POS FROM 1 BY 1
001250               UNTIL WS-CHAR-POS > 120.
001260           IF WS-RUN-LEN > 50
001270               PERFORM 0300-CLOSE-RUN
001280           END-IF.
001290       0100-EXIT.
001300           EXIT SECTION.
001310
001320       0110-TEST-ONE-CHAR SECTION.
001330       0110-START.
001340           CALL "PHS-B64-CLASS" USING
001350               WS-WORK-LINE (WS-CHAR-POS:1) WS-CLASS-SW WS-PAD-SW.
001360           IF WS-IS-B64-CHAR
001370               IF WS-RUN-LEN = ZERO
001380                   MOVE WS-CHAR-POS TO WS-RUN-START
001390               END-IF
001400               ADD 1 TO WS-RUN-LEN
001410               GO TO 0110-EXIT
001420           END-IF.
001430*     A PAD CHARACTER ONLY EXTENDS A RUN THAT IS ALREADY OPEN, AND
001440*     ENDS THE RUN RIGHT THERE - IT NEVER BRIDGES TWO B64 RUNS THE
001450*     WAY A BARE "OR" AGAINST WS-IS-PAD-CHAR USED TO.
001460           IF WS-IS-PAD-CHAR AND WS-RUN-LEN > ZERO
001470               ADD 1 TO WS-RUN-LEN
001480               IF WS-RUN-LEN > 50
001490                   PERFORM 0300-CLOSE-RUN
001500               END-IF
001510               MOVE ZERO TO WS-RUN-LEN
001520               GO TO 0110-EXIT
001530           END-IF.
001540           IF WS-RUN-LEN > 50
001550               PERFORM 0300-CLOSE-RUN
001560           END-IF.
001570           MOVE ZERO TO WS-RUN-LEN.
001580       0110-EXIT.
001590           EXIT SECTION.
001600
001610       0300-CLOSE-RUN SECTION.
001620       0300-START.
001630           ADD 1 TO WS-SEG-COUNT.
001640       0300-EXIT.
001650           EXIT SECTION.
001660
001670       0900-DIAG-DUMP SECTION.
001680       0900-START.
001690           MOVE WS-SEG-COUNT TO WS-DIAG-SEG-DISP.
001700           DISPLAY "PHS-ENC-SCAN DIAG - ENCODED SEGMENTS FOUND: "
001710               WS-DIAG-SEG-DISP.
001720           DISPLAY "PHS-ENC-SCAN DIAG - LAST LINE SCANNED (LEAD): "
001730               WS-WORK-LEAD-20.
001740       0900-EXIT.
001750           EXIT SECTION.
001760
001770       END PROGRAM PHS-ENC-SCAN.
