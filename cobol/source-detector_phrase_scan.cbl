000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-PHR-SCAN.
000140       AUTHOR.          D. O. BRANNIGAN.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1990-10-15.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: SCANS ONE RESOLVED SEGMENT'S LINES, IN ORDER,
000210*                   FOR A SUSPICIOUS-PHRASE SUBSTRING MATCH.  ON
000220*                   THE FIRST MATCHING LINE ONLY, BUILDS A FINDING
000230*                   RECORD AND TURNS ON THE RUN-WIDE SUSPICIOUS
000240*                   SWITCH.  IF NO LINE MATCHES, THE FINDING AREA
000250*                   IS CLEARED SO THE CALLER KNOWS NOTHING WAS
000260*                   WRITTEN.
000270*     CALLS.......: (NONE)
000280*-----------------------------------------------------------------
000290*                     CHANGE LOG
000300*-----------------------------------------------------------------
000310* 1990-10-15  DOB  ORIGINAL PROGRAM.
000320* 1993-02-08  LMV  CONTEXT LINE WAS BEING TAKEN UNTRIMMED - NOW
000330*                  COPIED AS-IS PER THE REPORTING GROUP'S REQUEST
000340*                  SO THE REPORT SHOWS THE PHRASE IN PLACE. REQ
000350*                  #1244.
000360* 1998-11-16  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000370*                  NO CHANGE REQUIRED.
000380* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000390*                  SWITCHES TO 77-LEVEL PER THE SHOP'S OWN
000400*                  CONVENTION. REQ #1842.
000410*****************************************************************
000420       ENVIRONMENT DIVISION.
000430*****************************************************************
000440       CONFIGURATION SECTION.
000450       SPECIAL-NAMES.
000460           C01 IS TOP-OF-FORM
000470           UPSI-0 ON STATUS IS WS-DIAG-ON
000480                  OFF STATUS IS WS-DIAG-OFF.
000490
000500*****************************************************************
000510       DATA DIVISION.
000520*****************************************************************
000530       WORKING-STORAGE SECTION.
000540       01  FILLER                      PIC X(40) VALUE
000550           "*** PHS-PHR-SCAN WORK AREA ***".
000560       01  WS-WORK-LINE                PIC X(120) VALUE SPACES.
000570       01  WS-WORK-PHRASE               PIC X(60) VALUE SPACES.
000580       77  WS-HIT-COUNT                PIC 9(03) COMP VALUE ZERO.
000590       77  WS-PHRASE-LEN                PIC 9(03) COMP VALUE ZERO.
000600
000610       77  WS-TRIM-SCAN-SW             PIC X(01) VALUE "N".
000620           88  WS-TRIM-STOPPED          VALUE "Y".
000630           88  WS-TRIM-SCANNING         VALUE "N".
000640       77  WS-FOUND-SIG-LEN            PIC 9(03) COMP VALUE ZERO.
000650
000660       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000670           88  WS-DIAG-ON              VALUE "Y".
000680           88  WS-DIAG-OFF             VALUE "N".
000690
000700       01  WS-DIAG-WORK-AREA.
000710           05  WS-DIAG-LINE-DISP       PIC ZZZZ9.
000720           05  FILLER                  PIC X(07) VALUE SPACES.
000730
000740*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000750       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000760           05  WS-DIAG-LINE-NUM        PIC 9(05).
000770           05  FILLER                  PIC X(07).
000780
000790*     REDEFINES #2 - HALF VIEW OF THE WORK LINE, KEPT FOR THE
000800*     DIAGNOSTIC DUMP.
000810       01  WS-WORK-LINE-HALVES REDEFINES WS-WORK-LINE.
000820           05  WS-WORK-HALF-1           PIC X(60).
000830           05  WS-WORK-HALF-2           PIC X(60).
000840
000850       LINKAGE SECTION.
000860       01  L-PHRASE                    PIC X(60).
000870       01  L-SEGMENT-NAME               PIC X(30).
000880       01  L-SEG-START-LINE             PIC 9(05) COMP.
000890       01  L-SEG-END-LINE               PIC 9(05) COMP.
000900
000910       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
000920
000930       01  L-FINDING-AREA.
000940           05  L-FND-PHRASE             PIC X(60).
000950           05  L-FND-SEGMENT            PIC X(30).
000960           05  L-FND-LINE-NO            PIC 9(05).
000970           05  L-FND-CONTEXT            PIC X(120).
000980           05  FILLER                   PIC X(06).
000990
001000       01  L-SUSPICIOUS-SW             PIC X(01).
001010           88  L-SUSPICIOUS             VALUE "Y".
001020           88  L-NOT-SUSPICIOUS         VALUE "N".
001030
001040*     REDEFINES #3 - SINGLE 281-BYTE SCRATCH VIEW OF THE FINDING
001050*     AREA, USED ONLY FOR A FAST ZEROIZE WHEN NO MATCH IS FOUND.
001060       01  L-FINDING-AREA-FLAT REDEFINES L-FINDING-AREA.
001070           05  L-FINDING-FLAT-TEXT      PIC X(221).
001080
001090*****************************************************************
001100       PROCEDURE DIVISION USING L-PHRASE L-SEGMENT-NAME
001110           L-SEG-START-LINE L-SEG-END-LINE
001120           PHS-LINE-TABLE L-FINDING-AREA L-SUSPICIOUS-SW.
001130*****************************************************************
001140       0000-MAIN-LINE.
001150           MOVE SPACES TO L-FINDING-AREA.
001160           MOVE ZERO TO L-FND-LINE-NO.
001170           PERFORM 0100-MEASURE-PHRASE-LENGTH.
001180           IF WS-PHRASE-LEN = ZERO
001190               GO TO 0000-FINISH
001200           END-IF.
001210           PERFORM 0200-SCAN-ONE-SEGMENT-LINE
001220               VARYING PHS-LT-IDX FROM L-SEG-START-LINE BY 1
001230               UNTIL PHS-LT-IDX > L-SEG-END-LINE
001240                   OR L-FND-LINE-NO NOT = ZERO.
001250       0000-FINISH.
001260           IF WS-DIAG-ON
001270               PERFORM 0900-DIAG-DUMP
001280           END-IF.
001290           GOBACK.
001300       0000-EXIT.
001310           EXIT.
001320
001330       0100-MEASURE-PHRASE-LENGTH SECTION.
001340       0100-START.
001350           MOVE ZERO TO WS-FOUND-SIG-LEN.
001360           SET WS-TRIM-SCANNING TO TRUE.
001370           PERFORM 0110-TEST-ONE-PHRASE-CHAR
001380               VARYING WS-PHRASE-LEN FROM 60 BY -1
001390               UNTIL WS-PHRASE-LEN = ZERO OR WS-TRIM-STOPPED.
001400           MOVE WS-FOUND-SIG-LEN TO WS-PHRASE-LEN.
001410       0100-EXIT.
001420           EXIT SECTION.
001430
001440       0110-TEST-ONE-PHRASE-CHAR SECTION.
001450       0110-START.
001460           IF L-PHRASE (WS-PHRASE-LEN:1) NOT = SPACE
001470               MOVE WS-PHRASE-LEN TO WS-FOUND-SIG-LEN
001480               SET WS-TRIM-STOPPED TO TRUE
001490           END-IF.
001500       0110-EXIT.
001510           EXIT SECTION.
001520
001530       0200-SCAN-ONE-SEGMENT-LINE SECTION.
001540       0200-START.
001550           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
001560           MOVE L-PHRASE TO WS-WORK-PHRASE.
001570           INSPECT WS-WORK-LINE CONVERTING
001580               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001590               TO "abcdefghijklmnopqrstuvwxyz".
001600           INSPECT WS-WORK-PHRASE CONVERTING
001610               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001620               TO "abcdefghijklmnopqrstuvwxyz".
001630           MOVE ZERO TO WS-HIT-COUNT.
001640           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT
001650               FOR ALL WS-WORK-PHRASE (1:WS-PHRASE-LEN).
001660           IF WS-HIT-COUNT > ZERO
001670               MOVE L-PHRASE TO L-FND-PHRASE
001680               MOVE L-SEGMENT-NAME TO L-FND-SEGMENT
001690               MOVE PHS-LT-IDX TO L-FND-LINE-NO
001700               MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO L-FND-CONTEXT
001710               SET L-SUSPICIOUS TO TRUE
001720           END-IF.
001730       0200-EXIT.
001740           EXIT SECTION.
001750
001760       0900-DIAG-DUMP SECTION.
001770       0900-START.
001780           MOVE L-FND-LINE-NO TO WS-DIAG-LINE-DISP.
001790           DISPLAY "PHS-PHR-SCAN DIAG - FINDING LINE NO: "
001800               WS-DIAG-LINE-DISP.
001810       0900-EXIT.
001820           EXIT SECTION.
001830
001840       END PROGRAM PHS-PHR-SCAN.
