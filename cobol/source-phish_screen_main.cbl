000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-MAIN.
000140       AUTHOR.          D. OKONKWO-BRYCE.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1989-04-18.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: TOP-LEVEL DRIVER FOR THE PHISHING SCREEN
000210*                   BATCH RUN.  READS THE RULE SETUP FILE AND THE
000220*                   RAW EMAIL, CALLS THE PARSER, THE RULE ENGINE,
000230*                   THE URL AND HEADER SCORERS AND THE ENCODED-
000240*                   CONTENT SCANNER, ROLLS THE RESULTS INTO THE
000250*                   PHRASE STATISTICS TABLE AND WRITES THE
000260*                   FINDINGS, URL SCORE AND OCCURRENCE REPORT
000270*                   FILES.
000280*     CALLS.......: PHS-LINE-LOAD, PHS-HDR-EXT, PHS-SEG-FIND,
000290*                   PHS-SEG-LOC, PHS-PHR-SCAN, PHS-URL-SCAN,
000300*                   PHS-HDR-SEL, PHS-ENC-SCAN, PHS-STAT-REPO,
000310*                   PHS-RPT-WRITE, PHS-LOGGER, PHS-LTRIM.
000320*-----------------------------------------------------------------
000330*                     CHANGE LOG
000340*-----------------------------------------------------------------
000350* 1989-04-18  DOB  ORIGINAL PROGRAM. ONE SETUP FILE, ONE EMAIL,
000360*                  ONE RUN - BATCH REPLACEMENT FOR THE MANUAL
000370*                  MAIL-DESK SCREEN.
000380* 1991-02-06  RPW  ADDED TOTAL-CHECKS COUNT TO THE RUN DISPLAY
000390*                  PER OPERATIONS REQUEST - THEY WANTED A QUICK
000400*                  SANITY CHECK IN THE JOB LOG. REQ #1142.
000410* 1994-02-11  LMV  WIRED IN PHS-STAT-REPO SO PHRASE TOTALS CARRY
000420*                  FORWARD ACROSS RUNS VIA STATS-FILE. REQ #1310.
000430* 1998-11-30  TKI  Y2K REVIEW OF WS-RUN-DATE (PIC 9(04) YEAR
000440*                  ALREADY IN USE) - NO CHANGE REQUIRED. SIGNED
000450*                  OFF FOR 2000 PROCESSING.
000460* 2001-03-09  TKI  ADDED 9999-ABEND-RTN FOR A CONSISTENT ABEND
000470*                  MESSAGE FORMAT ACROSS THE RULE-ENGINE SUITE.
000480*                  REQ #1789.
000490* 2003-06-17  RPW  RECAST THE DISPATCH PARAGRAPHS AS PERFORM ...
000500*                  THRU RANGES WITH A GO TO FOR THE RULE-ENGINE'S
000510*                  "NO SEGMENT FOUND" SKIP, MATCHING THE WAY THE
000520*                  OLDER RULE-ENGINE PROGRAMS ALREADY CHAIN THEIR
000530*                  READ-NEXT LOGIC. REQ #1842.
000540* 2003-06-24  RPW  CORRECTED THE 0850-SAVE-PHRASE-STATS COMMENT -
000550*                  IT SAID PHS-STAT-REPO ALREADY DROPPED ZERO-
000560*                  OCCURRENCE ENTRIES, BUT PHS-STAT-REPO'S OWN
000570*                  PURPOSE NOTE SAYS THAT PURGE IS DORMANT THIS
000580*                  RELEASE - SET-PHRASE IS THE ONLY VERB WIRED IN,
000590*                  AND NOTHING DRIVES A NEGATIVE DELTA YET. REQ
000600*                  #1855.
000610*****************************************************************
000620       ENVIRONMENT DIVISION.
000630*****************************************************************
000640       CONFIGURATION SECTION.
000650       SPECIAL-NAMES.
000660           C01 IS TOP-OF-FORM.
000670
000680       INPUT-OUTPUT SECTION.
000690       FILE-CONTROL.
000700           SELECT SETUP-FILE ASSIGN TO SETUPIN
000710               ORGANIZATION IS LINE SEQUENTIAL
000720               FILE STATUS IS WS-FS-SETUP.
000730
000740           SELECT EMAIL-FILE ASSIGN TO EMAILIN
000750               ORGANIZATION IS LINE SEQUENTIAL
000760               FILE STATUS IS WS-FS-EMAIL.
000770
000780           SELECT FINDINGS-FILE ASSIGN TO FINDOUT
000790               ORGANIZATION IS LINE SEQUENTIAL
000800               FILE STATUS IS WS-FS-FINDINGS.
000810
000820           SELECT URL-SCORES-FILE ASSIGN TO URLSCOUT
000830               ORGANIZATION IS LINE SEQUENTIAL
000840               FILE STATUS IS WS-FS-URLSC.
000850
000860           SELECT STATS-FILE ASSIGN TO STATSFIL
000870               ORGANIZATION IS LINE SEQUENTIAL
000880               FILE STATUS IS WS-FS-STATS.
000890
000900           SELECT REPORT-FILE ASSIGN TO RPTOUT
000910               ORGANIZATION IS LINE SEQUENTIAL
000920               FILE STATUS IS WS-FS-REPORT.
000930
000940*****************************************************************
000950       DATA DIVISION.
000960*****************************************************************
000970       FILE SECTION.
000980       FD  SETUP-FILE.
000990           COPY SOURCE-COPYBOOKS-FD-SETUP-RULE.
001000
001010       FD  EMAIL-FILE.
001020           COPY SOURCE-COPYBOOKS-FD-EMAIL-LINE.
001030
001040       FD  FINDINGS-FILE.
001050           COPY SOURCE-COPYBOOKS-FD-FINDING.
001060
001070       FD  URL-SCORES-FILE.
001080           COPY SOURCE-COPYBOOKS-FD-URL-SCORE.
001090
001100       FD  STATS-FILE.
001110           COPY SOURCE-COPYBOOKS-FD-PHRASE-STATS.
001120
001130       FD  REPORT-FILE.
001140       01  PHS-REPORT-LINE             PIC X(132).
001150
001160       WORKING-STORAGE SECTION.
001170       01  FILLER                      PIC X(40) VALUE
001180           "*** PHS-MAIN FILE STATUS AREA ***".
001190       77  WS-FS-SETUP                 PIC X(02) VALUE "00".
001200       77  WS-FS-EMAIL                 PIC X(02) VALUE "00".
001210       77  WS-FS-FINDINGS              PIC X(02) VALUE "00".
001220       77  WS-FS-URLSC                 PIC X(02) VALUE "00".
001230       77  WS-FS-STATS                 PIC X(02) VALUE "00".
001240       77  WS-FS-REPORT                PIC X(02) VALUE "00".
001250
001260       01  FILLER                      PIC X(40) VALUE
001270           "*** PHS-MAIN RUN COUNTERS ***".
001280       01  WS-COUNTERS.
001290           05  WS-TOTAL-CHECKS         PIC 9(05) COMP VALUE ZERO.
001300           05  WS-FINDING-COUNT        PIC 9(05) COMP VALUE ZERO.
001310           05  WS-EMAIL-COUNT          PIC 9(05) COMP VALUE 1.
001320           05  WS-RULE-COUNT           PIC 9(05) COMP VALUE ZERO.
001330           05  FILLER                  PIC X(08) VALUE SPACES.
001340
001350*     REDEFINES #1 - DISPLAY VIEW OF THE COUNTER GROUP FOR THE
001360*     END-OF-RUN OPERATOR DISPLAY.
001370       01  WS-COUNTERS-DISPLAY REDEFINES WS-COUNTERS.
001380           05  WS-TOTAL-CHECKS-D       PIC 9(05).
001390           05  WS-FINDING-COUNT-D      PIC 9(05).
001400           05  WS-EMAIL-COUNT-D        PIC 9(05).
001410           05  WS-RULE-COUNT-D         PIC 9(05).
001420           05  FILLER                  PIC X(08).
001430
001440       01  FILLER                      PIC X(40) VALUE
001450           "*** PHS-MAIN WORK RECORD AREA ***".
001460           COPY SOURCE-COPYBOOKS-FD-SETUP-RULE
001470               REPLACING PHS-RL-RECORD BY WS-RULE-WORK-AREA.
001480
001490*     REDEFINES #2 - OVERLAYS THE RULE WORK AREA WITH A NORMALIZED
001500*     SCRATCH VIEW USED ONLY WHILE FOLDING START/END-SEGMENT TO
001510*     LOWER CASE AND TRIMMING.
001520       01  WS-RULE-SCRATCH REDEFINES WS-RULE-WORK-AREA.
001530           05  WS-SCR-START            PIC X(30).
001540           05  WS-SCR-END              PIC X(30).
001550           05  WS-SCR-PHRASE           PIC X(60).
001560           05  FILLER                  PIC X(06).
001570
001580           COPY SOURCE-COPYBOOKS-FD-FINDING
001590               REPLACING PHS-FND-RECORD BY WS-FINDING-WORK-AREA.
001600
001610           COPY SOURCE-COPYBOOKS-FD-URL-SCORE
001620               REPLACING PHS-URL-RECORD BY WS-URL-WORK-AREA.
001630
001640           COPY SOURCE-COPYBOOKS-FD-PHRASE-STATS
001650               REPLACING PHS-PS-RECORD BY WS-PSTAT-WORK-AREA.
001660
001670           COPY SOURCE-COPYBOOKS-FD-FLAGGED-EMAIL
001680               REPLACING PHS-FE-RECORD BY WS-FLAG-WORK-AREA.
001690
001700       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
001710       COPY SOURCE-COPYBOOKS-WS-SEGMENT-TABLE.
001720       COPY SOURCE-COPYBOOKS-WS-PHRASE-STAT-TABLE.
001730       COPY SOURCE-COPYBOOKS-WS-URL-TABLE.
001740
001750       01  FILLER                      PIC X(40) VALUE
001760           "*** PHS-MAIN HEADER AND SWITCH AREA ***".
001770       01  WS-BASIC-HEADERS.
001780           05  WS-HDR-FROM             PIC X(60) VALUE SPACES.
001790           05  WS-HDR-TO               PIC X(60) VALUE SPACES.
001800           05  WS-HDR-SUBJECT          PIC X(60) VALUE SPACES.
001810           05  WS-HDR-DATE             PIC X(60) VALUE SPACES.
001820           05  WS-HDR-MESSAGE-ID       PIC X(60) VALUE SPACES.
001830           05  WS-HDR-FILLER           PIC X(06) VALUE SPACES.
001840
001850*     REDEFINES #3 - A SINGLE 306-BYTE SCRATCH VIEW OF THE HEADER
001860*     GROUP, USED WHEN THE FLAGGED-EMAIL SUMMARY IS BUILT.
001870       01  WS-BASIC-HEADERS-FLAT REDEFINES WS-BASIC-HEADERS.
001880           05  WS-HEADERS-FLAT-TEXT    PIC X(306).
001890
001900       01  WS-IS-SUSPICIOUS-SW         PIC X(01) VALUE "N".
001910           88  WS-IS-SUSPICIOUS        VALUE "Y".
001920           88  WS-IS-NOT-SUSPICIOUS    VALUE "N".
001930
001940       01  WS-RISK-LEVEL               PIC X(04) VALUE "LOW ".
001950
001960       01  WS-RUN-DATE.
001970           05  WS-RUN-YEAR             PIC 9(04).
001980           05  WS-RUN-MONTH            PIC 9(02).
001990           05  WS-RUN-DAY              PIC 9(02).
002000
002010       01  WS-RUN-DATE-DISPLAY         PIC X(10) VALUE SPACES.
002020
002030       77  WS-SEG-START-LINE           PIC 9(05) COMP VALUE ZERO.
002040       77  WS-SEG-END-LINE             PIC 9(05) COMP VALUE ZERO.
002050
002060       01  WS-EOF-SETUP-SW             PIC X(01) VALUE "N".
002070           88  WS-EOF-SETUP            VALUE "Y".
002080       01  WS-EOF-EMAIL-SW             PIC X(01) VALUE "N".
002090           88  WS-EOF-EMAIL            VALUE "Y".
002100
002110       01  WS-RULE-LINE-90             PIC X(90) VALUE ALL "-".
002120
002130       01  FILLER                      PIC X(40) VALUE
002140           "*** PHS-MAIN REPORT LINE STAGING AREA ***".
002150       01  WS-REPORT-LINE-TABLE.
002160           05  WS-RPT-LINE-COUNT       PIC 9(03) COMP VALUE ZERO.
002170           05  WS-RPT-LINE-ENTRY OCCURS 0 TO 30 TIMES
002180                   DEPENDING ON WS-RPT-LINE-COUNT
002190                   INDEXED BY WS-RPT-IDX
002200                   PIC X(132).
002210
002220*     PHS-LTRIM IS A GENERIC, SHOP-STANDARD 120-BYTE TRIM UTILITY -
002230*     SMALLER FIELDS ARE STAGED HERE BEFORE THE CALL AND LIFTED BACK
002240*     OUT AFTER, THE SAME WAY THE OLD BASIC-INTERPRETER UTILITIES
002250*     STAGED SHORT VALUES IN AN OVERSIZE WORKING BUFFER.
002260       01  WS-TRIM-SCRATCH             PIC X(120) VALUE SPACES.
002270
002280*****************************************************************
002290       PROCEDURE DIVISION.
002300*****************************************************************
002310       0000-DRIVE-THE-RUN.
002320           PERFORM 0100-INITIALIZE THRU 0100-EXIT.
002330           PERFORM 0200-LOAD-EMAIL THRU 0200-EXIT.
002340           PERFORM 0300-RUN-RULE-ENGINE THRU 0300-EXIT.
002350           PERFORM 0400-RUN-URL-SCORER THRU 0400-EXIT.
002360           PERFORM 0500-RUN-HEADER-SCORER THRU 0500-EXIT.
002370           PERFORM 0600-RUN-ENCODED-SCANNER THRU 0600-EXIT.
002380           PERFORM 0700-UPDATE-STATISTICS THRU 0700-EXIT.
002390           PERFORM 0800-WRITE-OCCURRENCE-REPORT THRU 0800-EXIT.
002400           PERFORM 0850-SAVE-PHRASE-STATS THRU 0850-EXIT.
002410           PERFORM 0900-WRAP-UP THRU 0900-EXIT.
002420           GOBACK.
002430       0000-DRIVE-THE-RUN-EXIT.
002440           EXIT.
002450
002460       0100-INITIALIZE.
002470           CALL "PHS-LOGGER" USING "ENABLE " "PHSMAIN ".
002480           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002490           STRING WS-RUN-YEAR "-" WS-RUN-MONTH "-" WS-RUN-DAY
002500               DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY.
002510           OPEN INPUT SETUP-FILE.
002520           IF WS-FS-SETUP NOT = "00"
002530               PERFORM 9999-ABEND-RTN THRU 9999-EXIT
002540           END-IF.
002550           OPEN INPUT EMAIL-FILE.
002560           IF WS-FS-EMAIL NOT = "00"
002570               PERFORM 9999-ABEND-RTN THRU 9999-EXIT
002580           END-IF.
002590           OPEN OUTPUT FINDINGS-FILE.
002600           OPEN OUTPUT URL-SCORES-FILE.
002610           OPEN OUTPUT REPORT-FILE.
002620           OPEN INPUT STATS-FILE.
002630           PERFORM 0120-LOAD-PHRASE-STATS THRU 0120-EXIT.
002640       0100-EXIT.
002650           EXIT.
002660
002670       0120-LOAD-PHRASE-STATS.
002680*         STATS-FILE IS LINE SEQUENTIAL - THE WHOLE THING IS READ
002690*         INTO PHS-PSTAT-TABLE ONCE, UP FRONT, AND SEARCHED BY
002700*         PHS-STAT-REPO THE SAME WAY THE OLD VARIABLE TABLE WAS
002710*         SEARCHED.
002720           MOVE ZERO TO PHS-PST-COUNT.
002730           IF WS-FS-STATS = "00"
002740               PERFORM 0130-READ-ONE-STAT-LINE THRU 0130-EXIT
002750               PERFORM 0140-APPEND-STAT-LINE THRU 0140-EXIT
002760                   UNTIL WS-FS-STATS NOT = "00"
002770           END-IF.
002780           CLOSE STATS-FILE.
002790       0120-EXIT.
002800           EXIT.
002810
002820       0130-READ-ONE-STAT-LINE.
002830           READ STATS-FILE INTO WS-PSTAT-WORK-AREA.
002840       0130-EXIT.
002850           EXIT.
002860
002870       0140-APPEND-STAT-LINE.
002880           ADD 1 TO PHS-PST-COUNT.
002890           MOVE PHS-PS-PHRASE OF WS-PSTAT-WORK-AREA
002900               TO PHS-PST-PHRASE (PHS-PST-COUNT).
002910           MOVE PHS-PS-TOTAL-OCCURRENCES OF WS-PSTAT-WORK-AREA
002920               TO PHS-PST-TOTAL-OCCURS (PHS-PST-COUNT).
002930           MOVE PHS-PS-EMAILS-AFFECTED OF WS-PSTAT-WORK-AREA
002940               TO PHS-PST-EMAILS-AFFECT (PHS-PST-COUNT).
002950           PERFORM 0130-READ-ONE-STAT-LINE THRU 0130-EXIT.
002960       0140-EXIT.
002970           EXIT.
002980
002990       0200-LOAD-EMAIL.
003000           PERFORM 0210-READ-ONE-EMAIL-LINE THRU 0210-EXIT.
003010           PERFORM 0220-APPEND-EMAIL-LINE THRU 0220-EXIT
003020               UNTIL WS-EOF-EMAIL.
003030*         CALLS THE SHOP'S HEADER EXTRACTOR AND SEGMENT FINDER
003040*         NOW THAT THE WHOLE EMAIL SITS IN PHS-LINE-TABLE.
003050           CALL "PHS-HDR-EXT" USING PHS-LINE-TABLE WS-BASIC-HEADERS.
003060           CALL "PHS-SEG-FIND" USING PHS-LINE-TABLE PHS-SEGMENT-TABLE.
003070       0200-EXIT.
003080           EXIT.
003090
003100       0210-READ-ONE-EMAIL-LINE.
003110           READ EMAIL-FILE
003120               AT END
003130                   SET WS-EOF-EMAIL TO TRUE
003140           END-READ.
003150       0210-EXIT.
003160           EXIT.
003170
003180       0220-APPEND-EMAIL-LINE.
003190           CALL "PHS-LINE-LOAD" USING PHS-EL-LINE-TEXT PHS-LINE-TABLE.
003200           PERFORM 0210-READ-ONE-EMAIL-LINE THRU 0210-EXIT.
003210       0220-EXIT.
003220           EXIT.
003230
003240       0300-RUN-RULE-ENGINE.
003250           PERFORM 0310-READ-SETUP-RULE THRU 0310-EXIT.
003260           PERFORM 0320-PROCESS-ONE-RULE THRU 0320-EXIT
003270               UNTIL WS-EOF-SETUP.
003280       0300-EXIT.
003290           EXIT.
003300
003310       0310-READ-SETUP-RULE.
003320           READ SETUP-FILE INTO WS-RULE-WORK-AREA
003330               AT END
003340                   SET WS-EOF-SETUP TO TRUE
003350           END-READ.
003360       0310-EXIT.
003370           EXIT.
003380
003390       0320-PROCESS-ONE-RULE.
003400           ADD 1 TO WS-TOTAL-CHECKS.
003410           ADD 1 TO WS-RULE-COUNT.
003420           MOVE PHS-RL-START-SEGMENT OF WS-RULE-WORK-AREA
003430               TO WS-SCR-START.
003440           MOVE PHS-RL-END-SEGMENT OF WS-RULE-WORK-AREA
003450               TO WS-SCR-END.
003460           MOVE PHS-RL-SUSPICIOUS-PHRASE OF WS-RULE-WORK-AREA
003470               TO WS-SCR-PHRASE.
003480           MOVE SPACES TO WS-TRIM-SCRATCH.
003490           MOVE WS-SCR-START TO WS-TRIM-SCRATCH.
003500           CALL "PHS-LTRIM" USING WS-TRIM-SCRATCH.
003510           MOVE WS-TRIM-SCRATCH (1:30) TO WS-SCR-START.
003520           MOVE SPACES TO WS-TRIM-SCRATCH.
003530           MOVE WS-SCR-END TO WS-TRIM-SCRATCH.
003540           CALL "PHS-LTRIM" USING WS-TRIM-SCRATCH.
003550           MOVE WS-TRIM-SCRATCH (1:30) TO WS-SCR-END.
003560*         FOLD START/END-SEGMENT TO LOWER CASE PER THE SETUP-RULE
003570*         NORMALIZATION RULE - INSPECT CONVERTING, NOT A CASE
003580*         INTRINSIC FUNCTION.
003590           INSPECT WS-SCR-START CONVERTING
003600               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003610               TO "abcdefghijklmnopqrstuvwxyz".
003620           INSPECT WS-SCR-END CONVERTING
003630               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003640               TO "abcdefghijklmnopqrstuvwxyz".
003650           CALL "PHS-SEG-LOC" USING
003660               WS-SCR-START WS-SCR-END
003670               PHS-SEGMENT-TABLE PHS-LINE-TABLE
003680               WS-SEG-START-LINE WS-SEG-END-LINE.
003690           IF WS-SEG-START-LINE = ZERO
003700               GO TO 0320-READ-NEXT
003710           END-IF.
003720           CALL "PHS-PHR-SCAN" USING
003730               WS-SCR-PHRASE WS-SCR-START
003740               WS-SEG-START-LINE WS-SEG-END-LINE
003750               PHS-LINE-TABLE WS-FINDING-WORK-AREA
003760               WS-IS-SUSPICIOUS-SW.
003770           IF PHS-FND-LINE-NO OF WS-FINDING-WORK-AREA NOT = ZERO
003780               WRITE PHS-FND-RECORD FROM WS-FINDING-WORK-AREA
003790               ADD 1 TO WS-FINDING-COUNT
003800*             PHS-STAT-REPO SEARCHES PHS-PST-TABLE FOR THIS
003810*             FINDING'S PHRASE AND UPDATES IT IN PLACE (INSERTING
003820*             A NEW ENTRY WHEN THE PHRASE IS NOT FOUND YET) - ONE
003830*             CALL PER FINDING SO A MULTI-HIT EMAIL TALLIES EVERY
003840*             PHRASE, NOT JUST THE LAST RULE CHECKED.
003850               CALL "PHS-STAT-REPO" USING "SET-PHRASE"
003860                   WS-FINDING-WORK-AREA PHS-PSTAT-TABLE
003870           END-IF.
003880       0320-READ-NEXT.
003890           PERFORM 0310-READ-SETUP-RULE THRU 0310-EXIT.
003900       0320-EXIT.
003910           EXIT.
003920
003930       0400-RUN-URL-SCORER.
003940*         PHS-URL-SCAN BUILDS ONE ENTRY PER DISTINCT URL INTO
003950*         PHS-URL-TABLE; PHS-MAIN OWNS URL-SCORES-FILE SO IT WRITES
003960*         THE ENTRIES OUT AFTERWARD.
003970           MOVE ZERO TO PHS-UT-COUNT.
003980           CALL "PHS-URL-SCAN" USING
003990               PHS-LINE-TABLE PHS-URL-TABLE.
004000           PERFORM 0410-WRITE-ONE-URL-SCORE THRU 0410-EXIT
004010               VARYING PHS-UT-IDX FROM 1 BY 1
004020               UNTIL PHS-UT-IDX > PHS-UT-COUNT.
004030       0400-EXIT.
004040           EXIT.
004050
004060       0410-WRITE-ONE-URL-SCORE.
004070           MOVE PHS-UT-TEXT (PHS-UT-IDX)
004080               TO PHS-URL-TEXT OF WS-URL-WORK-AREA.
004090           MOVE PHS-UT-LINE-NO (PHS-UT-IDX)
004100               TO PHS-URL-LINE-NO OF WS-URL-WORK-AREA.
004110           MOVE PHS-UT-SCORE (PHS-UT-IDX)
004120               TO PHS-URL-SCORE OF WS-URL-WORK-AREA.
004130           WRITE PHS-URL-RECORD FROM WS-URL-WORK-AREA.
004140       0410-EXIT.
004150           EXIT.
004160
004170       0500-RUN-HEADER-SCORER.
004180           CALL "PHS-HDR-SEL" USING PHS-LINE-TABLE.
004190       0500-EXIT.
004200           EXIT.
004210
004220       0600-RUN-ENCODED-SCANNER.
004230           CALL "PHS-ENC-SCAN" USING PHS-LINE-TABLE.
004240       0600-EXIT.
004250           EXIT.
004260
004270       0700-UPDATE-STATISTICS.
004280           IF WS-FINDING-COUNT > ZERO
004290               SET WS-IS-SUSPICIOUS TO TRUE
004300           END-IF.
004310           IF WS-IS-SUSPICIOUS
004320               MOVE "HIGH" TO WS-RISK-LEVEL
004330               MOVE WS-HDR-SUBJECT
004340                   TO PHS-FE-SUBJECT OF WS-FLAG-WORK-AREA
004350               MOVE WS-HDR-FROM
004360                   TO PHS-FE-FROM OF WS-FLAG-WORK-AREA
004370               MOVE WS-HDR-TO
004380                   TO PHS-FE-TO OF WS-FLAG-WORK-AREA
004390               MOVE WS-FINDING-COUNT
004400                   TO PHS-FE-FINDING-COUNT OF WS-FLAG-WORK-AREA
004410           ELSE
004420               MOVE "LOW " TO WS-RISK-LEVEL
004430           END-IF.
004440       0700-EXIT.
004450           EXIT.
004460
004470       0800-WRITE-OCCURRENCE-REPORT.
004480*         PHS-RPT-WRITE BUILDS THE WHOLE REPORT (HEADING, SUMMARY,
004490*         TOP-10 PHRASES AND THE RECENT-FLAGGED LINE) INTO
004500*         WS-REPORT-LINE-TABLE; PHS-MAIN OWNS REPORT-FILE SO IT
004510*         DOES THE ACTUAL WRITES.
004520           CALL "PHS-RPT-WRITE" USING
004530               WS-RUN-DATE-DISPLAY
004540               WS-TOTAL-CHECKS WS-FINDING-COUNT WS-EMAIL-COUNT
004550               PHS-PSTAT-TABLE WS-IS-SUSPICIOUS-SW WS-FLAG-WORK-AREA
004560               WS-REPORT-LINE-TABLE.
004570           PERFORM 0810-WRITE-ONE-REPORT-LINE THRU 0810-EXIT
004580               VARYING WS-RPT-IDX FROM 1 BY 1
004590               UNTIL WS-RPT-IDX > WS-RPT-LINE-COUNT.
004600       0800-EXIT.
004610           EXIT.
004620
004630       0810-WRITE-ONE-REPORT-LINE.
004640           MOVE WS-RPT-LINE-ENTRY (WS-RPT-IDX) TO PHS-REPORT-LINE.
004650           WRITE PHS-REPORT-LINE.
004660       0810-EXIT.
004670           EXIT.
004680
004690       0850-SAVE-PHRASE-STATS.
004700*         WRITE THE UPDATED TABLE BACK OUT SEQUENTIALLY - THIS IS
004710*         THE "PERSISTED SEQUENTIALLY" HALF OF THE STATS-FILE RULE.
004720*         NO PURGE HAPPENS HERE OR IN PHS-STAT-REPO THIS RELEASE -
004730*         SET-PHRASE IS THE ONLY VERB WIRED IN, SO A ZERO-OCCURRENCE
004740*         ENTRY IS WRITTEN OUT LIKE ANY OTHER UNTIL A FUTURE DELTA
004750*         VERB ACTUALLY DRIVES THE PURGE LOGIC PHS-STAT-REPO ALREADY
004760*         CARRIES.
004770           OPEN OUTPUT STATS-FILE.
004780           SET PHS-PST-IDX TO 1.
004790           PERFORM 0860-WRITE-ONE-STAT-LINE THRU 0860-EXIT
004800               VARYING PHS-PST-IDX FROM 1 BY 1
004810               UNTIL PHS-PST-IDX > PHS-PST-COUNT.
004820           CLOSE STATS-FILE.
004830       0850-EXIT.
004840           EXIT.
004850
004860       0860-WRITE-ONE-STAT-LINE.
004870           MOVE PHS-PST-PHRASE (PHS-PST-IDX)
004880               TO PHS-PS-PHRASE OF WS-PSTAT-WORK-AREA.
004890           MOVE PHS-PST-TOTAL-OCCURS (PHS-PST-IDX)
004900               TO PHS-PS-TOTAL-OCCURRENCES OF WS-PSTAT-WORK-AREA.
004910           MOVE PHS-PST-EMAILS-AFFECT (PHS-PST-IDX)
004920               TO PHS-PS-EMAILS-AFFECTED OF WS-PSTAT-WORK-AREA.
004930           WRITE PHS-PS-RECORD FROM WS-PSTAT-WORK-AREA.
004940       0860-EXIT.
004950           EXIT.
004960
004970       0900-WRAP-UP.
004980           DISPLAY WS-RULE-LINE-90.
004990           DISPLAY "PHS-MAIN RUN COMPLETE  - RULES CHECKED: "
005000               WS-TOTAL-CHECKS-D " FINDINGS: " WS-FINDING-COUNT-D.
005010           DISPLAY WS-RULE-LINE-90.
005020           CLOSE SETUP-FILE EMAIL-FILE FINDINGS-FILE
005030               URL-SCORES-FILE REPORT-FILE.
005040           CALL "PHS-LOGGER" USING "DISABLE" "PHSMAIN ".
005050       0900-EXIT.
005060           EXIT.
005070
005080       9999-ABEND-RTN.
005090           DISPLAY "*** PHS-MAIN ABEND ***".
005100           DISPLAY "SETUP FILE STATUS..: " WS-FS-SETUP.
005110           DISPLAY "EMAIL FILE STATUS..: " WS-FS-EMAIL.
005120           CALL "PHS-LOGGER" USING "DISABLE" "PHSMAIN ".
005130           GOBACK.
005140       9999-EXIT.
005150           EXIT.
