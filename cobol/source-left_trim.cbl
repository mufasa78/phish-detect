000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-LTRIM.
000140       AUTHOR.          D. OKONKWO-BRYCE.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1989-04-02.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: SHOP-STANDARD LEFT-TRIM UTILITY.  REMOVES
000210*                   LEADING BLANKS FROM A 120-BYTE WORKING FIELD
000220*                   IN PLACE.  CALLERS WITH A SHORTER FIELD STAGE
000230*                   IT IN A 120-BYTE SCRATCH AREA FIRST.
000240*     CALLS.......: (NONE)
000250*-----------------------------------------------------------------
000260*                     CHANGE LOG
000270*-----------------------------------------------------------------
000280* 1989-04-02  DOB  ORIGINAL PROGRAM.  CARRIED OVER FROM THE OLD
000290*                  INTERPRETER'S LTRIM$ LOGIC, REWRITTEN AS A
000300*                  STAND-ALONE UTILITY FOR THE RULE ENGINE.
000310* 1992-07-14  RPW  CHANGED THE SHIFT TO USE REFERENCE MODIFICATION
000320*                  INSTEAD OF THE OLD CHARACTER-BY-CHARACTER LOOP -
000330*                  CUT THE CPU TIME ON LONG SETUP FILES NOTICEABLY.
000340*                  REQ #1208.
000350* 1998-12-02  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000360*                  NO CHANGE REQUIRED.
000370* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTER AND
000380*                  SWITCH TO 77-LEVEL PER THE SHOP'S OWN
000390*                  CONVENTION. REQ #1842.
000400*****************************************************************
000410       ENVIRONMENT DIVISION.
000420*****************************************************************
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM
000460           UPSI-0 ON STATUS IS WS-DIAG-ON
000470                  OFF STATUS IS WS-DIAG-OFF.
000480
000490*****************************************************************
000500       DATA DIVISION.
000510*****************************************************************
000520       WORKING-STORAGE SECTION.
000530       01  FILLER                      PIC X(40) VALUE
000540           "*** PHS-LTRIM WORK AREA ***".
000550       77  WS-LEAD-SPACES              PIC 9(03) COMP VALUE ZERO.
000560
000570       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000580           88  WS-DIAG-ON              VALUE "Y".
000590           88  WS-DIAG-OFF             VALUE "N".
000600
000610       01  WS-DIAG-WORK-AREA.
000620           05  WS-DIAG-NONBLANK-CT     PIC 9(03) COMP VALUE ZERO.
000630           05  WS-DIAG-IDX             PIC 9(03) COMP VALUE ZERO.
000640           05  FILLER                  PIC X(06) VALUE SPACES.
000650
000660*     REDEFINES #1 - A 6/6 SPLIT VIEW OF THE SAME DIAGNOSTIC AREA,
000670*     KEPT FROM THE DAYS THIS ROUTINE TRACED TWO HALF-FIELDS
000680*     SEPARATELY.
000690       01  WS-DIAG-WORK-HALVES REDEFINES WS-DIAG-WORK-AREA.
000700           05  WS-DIAG-HALF-A          PIC X(06).
000710           05  WS-DIAG-HALF-B          PIC X(06).
000720
000730*     REDEFINES #2 - NUMERIC EDIT VIEW OF THE NON-BLANK COUNT FOR
000740*     THE DISPLAY STATEMENT IN 0900-DIAG-DUMP.
000750       01  WS-DIAG-COUNT-EDIT REDEFINES WS-DIAG-HALF-A.
000760           05  WS-DIAG-COUNT-DISP      PIC ZZ9.
000770           05  FILLER                  PIC X(03).
000780
000790       LINKAGE SECTION.
000800       01  L-TRIM-FIELD                PIC X(120).
000810
000820*     REDEFINES #3 - DIAGNOSTIC BYTE-TABLE VIEW OF THE LINKAGE
000830*     FIELD, USED ONLY WHEN UPSI-0 IS ON TO COUNT NON-BLANK
000840*     CHARACTERS FOR THE TEST-REGION TRACE.
000850       01  L-TRIM-CHARS REDEFINES L-TRIM-FIELD.
000860           05  L-TRIM-CHAR OCCURS 120 TIMES
000870                   PIC X(01).
000880
000890*****************************************************************
000900       PROCEDURE DIVISION USING L-TRIM-FIELD.
000910*****************************************************************
000920       0000-MAIN-LINE.
000930           PERFORM 0100-STRIP-LEADING-BLANKS.
000940           IF WS-DIAG-ON
000950               PERFORM 0900-DIAG-DUMP
000960           END-IF.
000970           GOBACK.
000980       0000-EXIT.
000990           EXIT.
001000
001010       0100-STRIP-LEADING-BLANKS SECTION.
001020       0100-START.
001030           MOVE ZERO TO WS-LEAD-SPACES.
001040           INSPECT L-TRIM-FIELD TALLYING WS-LEAD-SPACES
001050               FOR LEADING SPACE.
001060           IF WS-LEAD-SPACES > ZERO AND WS-LEAD-SPACES < 120
001070               MOVE L-TRIM-FIELD (WS-LEAD-SPACES + 1:) TO L-TRIM-FIELD
001080           END-IF.
001090           IF WS-LEAD-SPACES = 120
001100               MOVE SPACES TO L-TRIM-FIELD
001110           END-IF.
001120       0100-EXIT.
001130           EXIT SECTION.
001140
001150       0900-DIAG-DUMP SECTION.
001160       0900-START.
001170*         SHOP-STANDARD TRACE - COUNT NON-BLANK BYTES LEFT IN THE
001180*         FIELD AFTER THE SHIFT AND DISPLAY THEM.  OFF BY DEFAULT.
001190           MOVE ZERO TO WS-DIAG-NONBLANK-CT.
001200           PERFORM 0910-COUNT-ONE-CHAR
001210               VARYING WS-DIAG-IDX FROM 1 BY 1
001220               UNTIL WS-DIAG-IDX > 120.
001230           MOVE WS-DIAG-NONBLANK-CT TO WS-DIAG-COUNT-DISP.
001240           DISPLAY "PHS-LTRIM DIAG - NON-BLANK BYTES: "
001250               WS-DIAG-COUNT-DISP.
001260       0900-EXIT.
001270           EXIT SECTION.
001280
001290       0910-COUNT-ONE-CHAR SECTION.
001300       0910-START.
001310           IF L-TRIM-CHAR (WS-DIAG-IDX) NOT = SPACE
001320               ADD 1 TO WS-DIAG-NONBLANK-CT
001330           END-IF.
001340       0910-EXIT.
001350           EXIT SECTION.
001360
001370       END PROGRAM PHS-LTRIM.
