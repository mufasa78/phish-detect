000100*****************************************************************
000110* COPYBOOK    : PHSSTAT
000120* AUTHOR......: D. OKONKWO-BRYCE
000130* DATE-WRITTEN: 1989-03-25
000140*-----------------------------------------------------------------
000150* PURPOSE.....: STATS-FILE RECORD - CUMULATIVE OCCURRENCE COUNTS
000160*               FOR ONE SUSPICIOUS PHRASE, CARRIED FORWARD ACROSS
000170*               RUNS.  KEY IS PHS-PS-PHRASE.
000180*-----------------------------------------------------------------
000190*                     CHANGE LOG
000200*-----------------------------------------------------------------
000210* 1989-03-25  DOB  ORIGINAL COPYBOOK.
000220* 1994-02-11  LMV  RENAMED FIELDS FROM PS- TO PHS-PS- PREFIX TO
000230*                  MATCH THE REST OF THE RULE-ENGINE COPYBOOKS.
000240*****************************************************************
000250 01  PHS-PS-RECORD.
000260     05  PHS-PS-PHRASE               PIC X(60).
000270     05  PHS-PS-TOTAL-OCCURRENCES    PIC 9(07).
000280     05  PHS-PS-EMAILS-AFFECTED      PIC 9(07).
000290     05  PHS-PS-FILLER               PIC X(06).
