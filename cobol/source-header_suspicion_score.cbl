000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-HDR-SCORE.
000140       AUTHOR.          R. P. WOZNICKI.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1997-03-04.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: COMPUTES THE HEADER SUSPICION SCORE OVER THE
000210*                   TEXT COLLECTED BY PHS-HDR-SEL - THE MATCHED
000220*                   HEADER LINE PLUS ITS CONTINUATION LINES, FOR
000230*                   EVERY PATTERN OCCURRENCE.  TWO ROWS, EACH
000240*                   ADDING ITS VALUE AT MOST ONCE NO MATTER HOW
000250*                   MANY LINES OR ALTERNATIVES MATCH.
000260*     CALLS.......: PHS-KWD-LOOK.
000270*-----------------------------------------------------------------
000280*                     CHANGE LOG
000290*-----------------------------------------------------------------
000300* 1997-03-04  RPW  ORIGINAL PROGRAM.
000310* 1999-01-08  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000320*                  NO CHANGE REQUIRED.
000330* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000340*                  SWITCHES TO 77-LEVEL PER THE SHOP'S OWN
000350*                  CONVENTION. REQ #1842.
000360*****************************************************************
000370       ENVIRONMENT DIVISION.
000380*****************************************************************
000390       CONFIGURATION SECTION.
000400       SPECIAL-NAMES.
000410           C01 IS TOP-OF-FORM
000420           UPSI-0 ON STATUS IS WS-DIAG-ON
000430                  OFF STATUS IS WS-DIAG-OFF.
000440
000450*****************************************************************
000460       DATA DIVISION.
000470*****************************************************************
000480       WORKING-STORAGE SECTION.
000490       01  FILLER                      PIC X(40) VALUE
000500           "*** PHS-HDR-SCORE WORK AREA ***".
000510       77  WS-SCORE-ACCUM               PIC 9V99 VALUE ZERO.
000520       77  WS-STAGE-IDX                 PIC 9(02) COMP VALUE ZERO.
000530       77  WS-SCAN-IDX                  PIC 9(02) COMP VALUE ZERO.
000540
000550       77  WS-KWD-FOUND-SW              PIC X(01) VALUE "N".
000560           88  WS-KWD-FOUND             VALUE "Y".
000570           88  WS-KWD-NOT-FOUND         VALUE "N".
000580       77  WS-KWD-FOUND-ENTRY           PIC 9(03) COMP VALUE ZERO.
000590
000600       77  WS-FAIL-SW                  PIC X(01) VALUE "N".
000610           88  WS-FAIL-FOUND            VALUE "Y".
000620           88  WS-FAIL-NOT-FOUND        VALUE "N".
000630       77  WS-SPAM-SW                   PIC X(01) VALUE "N".
000640           88  WS-SPAM-FOUND            VALUE "Y".
000650           88  WS-SPAM-NOT-FOUND        VALUE "N".
000660
000670       COPY SOURCE-COPYBOOKS-WS-KWD-TABLE.
000680       COPY SOURCE-COPYBOOKS-WS-DETECTION-MARKERS.
000690
000700       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000710           88  WS-DIAG-ON              VALUE "Y".
000720           88  WS-DIAG-OFF             VALUE "N".
000730
000740       01  WS-DIAG-WORK-AREA.
000750           05  WS-DIAG-SCORE-DISP      PIC 9.99.
000760           05  FILLER                  PIC X(09) VALUE SPACES.
000770
000780*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000790       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000800           05  WS-DIAG-SCORE-NUM       PIC 9V99.
000810           05  FILLER                  PIC X(09).
000820
000830       LINKAGE SECTION.
000840       01  L-COLLECT-TABLE.
000850           05  L-COLLECT-COUNT          PIC 9(02) COMP.
000860           05  L-COLLECT-LINE           PIC X(120) OCCURS 20 TIMES.
000870           05  L-COLLECT-FILLER         PIC X(06).
000880
000890       01  L-HDR-SCORE-RESULT          PIC 9V99.
000900
000910*     REDEFINES #2 - HALF VIEW OF THE FIRST COLLECTED LINE, KEPT
000920*     FOR THE DIAGNOSTIC DUMP.
000930       01  L-COLLECT-TABLE-HALVES REDEFINES L-COLLECT-TABLE.
000940           05  FILLER                  PIC X(02).
000950           05  L-COLLECT-FIRST-HALF-1  PIC X(60).
000960           05  FILLER                  PIC X(2338).
000970
000980*     REDEFINES #3 - NUMERIC VIEW OF THE SCORE RESULT, KEPT FOR
000990*     THE DIAGNOSTIC DUMP.
001000       01  L-HDR-SCORE-NUM REDEFINES L-HDR-SCORE-RESULT.
001010           05  L-HDR-SCORE-DIGITS       PIC 9V99.
001020
001030*****************************************************************
001040       PROCEDURE DIVISION USING L-COLLECT-TABLE L-HDR-SCORE-RESULT.
001050*****************************************************************
001060       0000-MAIN-LINE.
001070           MOVE ZERO TO WS-SCORE-ACCUM.
001080           PERFORM 0500-SCORE-FAIL-WORDS.
001090           PERFORM 0700-SCORE-SPAM-WORDS.
001100           IF WS-SCORE-ACCUM > 1.00
001110               MOVE 1.00 TO WS-SCORE-ACCUM
001120           END-IF.
001130           MOVE WS-SCORE-ACCUM TO L-HDR-SCORE-RESULT.
001140           IF WS-DIAG-ON
001150               PERFORM 0900-DIAG-DUMP
001160           END-IF.
001170           GOBACK.
001180       0000-EXIT.
001190           EXIT.
001200
001210       0500-SCORE-FAIL-WORDS SECTION.
001220       0500-START.
001230           MOVE 3 TO PHS-KWD-COUNT.
001240           PERFORM 0510-STAGE-ONE-FAIL-ENTRY
001250               VARYING WS-STAGE-IDX FROM 1 BY 1
001260               UNTIL WS-STAGE-IDX > 3.
001270           SET WS-FAIL-NOT-FOUND TO TRUE.
001280           PERFORM 0520-TEST-ONE-LINE-FOR-FAIL
001290               VARYING WS-SCAN-IDX FROM 1 BY 1
001300               UNTIL WS-SCAN-IDX > L-COLLECT-COUNT OR WS-FAIL-FOUND.
001310           IF WS-FAIL-FOUND
001320               ADD 0.30 TO WS-SCORE-ACCUM
001330           END-IF.
001340       0500-EXIT.
001350           EXIT SECTION.
001360
001370       0510-STAGE-ONE-FAIL-ENTRY SECTION.
001380       0510-START.
001390           MOVE SPACES TO PHS-KWD-MARKER (WS-STAGE-IDX).
001400           MOVE PHS-HDRFAIL-MARKER (WS-STAGE-IDX)
001410               TO PHS-KWD-MARKER (WS-STAGE-IDX) (1:10).
001420           MOVE PHS-HDRFAIL-LEN (WS-STAGE-IDX)
001430               TO PHS-KWD-LEN (WS-STAGE-IDX).
001440       0510-EXIT.
001450           EXIT SECTION.
001460
001470       0520-TEST-ONE-LINE-FOR-FAIL SECTION.
001480       0520-START.
001490           SET WS-KWD-NOT-FOUND TO TRUE.
001500           CALL "PHS-KWD-LOOK" USING
001510               L-COLLECT-LINE (WS-SCAN-IDX) PHS-KWD-SCRATCH-TABLE
001520               WS-KWD-FOUND-SW WS-KWD-FOUND-ENTRY.
001530           IF WS-KWD-FOUND
001540               SET WS-FAIL-FOUND TO TRUE
001550           END-IF.
001560       0520-EXIT.
001570           EXIT SECTION.
001580
001590       0700-SCORE-SPAM-WORDS SECTION.
001600       0700-START.
001610           MOVE 3 TO PHS-KWD-COUNT.
001620           PERFORM 0710-STAGE-ONE-SPAM-ENTRY
001630               VARYING WS-STAGE-IDX FROM 1 BY 1
001640               UNTIL WS-STAGE-IDX > 3.
001650           SET WS-SPAM-NOT-FOUND TO TRUE.
001660           PERFORM 0720-TEST-ONE-LINE-FOR-SPAM
001670               VARYING WS-SCAN-IDX FROM 1 BY 1
001680               UNTIL WS-SCAN-IDX > L-COLLECT-COUNT OR WS-SPAM-FOUND.
001690           IF WS-SPAM-FOUND
001700               ADD 0.50 TO WS-SCORE-ACCUM
001710           END-IF.
001720       0700-EXIT.
001730           EXIT SECTION.
001740
001750       0710-STAGE-ONE-SPAM-ENTRY SECTION.
001760       0710-START.
001770           MOVE SPACES TO PHS-KWD-MARKER (WS-STAGE-IDX).
001780           MOVE PHS-HDRSPAM-MARKER (WS-STAGE-IDX)
001790               TO PHS-KWD-MARKER (WS-STAGE-IDX) (1:12).
001800           MOVE PHS-HDRSPAM-LEN (WS-STAGE-IDX)
001810               TO PHS-KWD-LEN (WS-STAGE-IDX).
001820       0710-EXIT.
001830           EXIT SECTION.
001840
001850       0720-TEST-ONE-LINE-FOR-SPAM SECTION.
001860       0720-START.
001870           SET WS-KWD-NOT-FOUND TO TRUE.
001880           CALL "PHS-KWD-LOOK" USING
001890               L-COLLECT-LINE (WS-SCAN-IDX) PHS-KWD-SCRATCH-TABLE
001900               WS-KWD-FOUND-SW WS-KWD-FOUND-ENTRY.
001910           IF WS-KWD-FOUND
001920               SET WS-SPAM-FOUND TO TRUE
001930           END-IF.
001940       0720-EXIT.
001950           EXIT SECTION.
001960
001970       0900-DIAG-DUMP SECTION.
001980       0900-START.
001990           MOVE WS-SCORE-ACCUM TO WS-DIAG-SCORE-DISP.
002000           DISPLAY "PHS-HDR-SCORE DIAG - SCORE: " WS-DIAG-SCORE-DISP.
002010       0900-EXIT.
002020           EXIT SECTION.
002030
002040       END PROGRAM PHS-HDR-SCORE.
