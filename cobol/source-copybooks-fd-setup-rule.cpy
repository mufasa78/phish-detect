000100*****************************************************************
000110* COPYBOOK    : PHSRULE
000120* AUTHOR......: D. OKONKWO-BRYCE
000130* DATE-WRITTEN: 1989-03-14
000140*-----------------------------------------------------------------
000150* PURPOSE.....: SETUP-FILE RECORD - ONE DETECTION RULE PER
000160*               RECORD.  NAMES THE SEGMENT TO SEARCH (BY START
000170*               AND END MARKER) AND THE PHRASE TO LOOK FOR.
000180*-----------------------------------------------------------------
000190*                     CHANGE LOG
000200*-----------------------------------------------------------------
000210* 1989-03-14  DOB  ORIGINAL COPYBOOK FOR RULE-ENGINE PROJECT.
000220* 1991-06-02  RPW  ADDED PHS-RL-FILLER HOUSEKEEPING BYTES SO
000230*                  THE SETUP FD CAN BE WIDENED WITHOUT A COPYBOOK
000240*                  CHANGE. REQ #1142.
000250* 1998-11-09  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,
000260*                  NO CHANGE REQUIRED. SIGNED OFF.
000270*****************************************************************
000280 01  PHS-RL-RECORD.
000290     05  PHS-RL-START-SEGMENT        PIC X(30).
000300     05  PHS-RL-END-SEGMENT          PIC X(30).
000310     05  PHS-RL-SUSPICIOUS-PHRASE    PIC X(60).
000320     05  PHS-RL-FILLER               PIC X(06).
