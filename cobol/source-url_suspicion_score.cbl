000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-URL-SCORE.
000140       AUTHOR.          R. P. WOZNICKI.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1997-02-18.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: COMPUTES THE SUSPICION SCORE FOR ONE URL TOKEN
000210*                   AGAINST THE FIVE URL BUSINESS RULES - SHORTENER
000220*                   MARKER, DOTTED-QUAD IP ADDRESS, SUSPICIOUS TLD,
000230*                   EXCESS LENGTH, AND SUSPICIOUS KEYWORD - SUMMED
000240*                   AND CAPPED AT 1.00.  CALLED ONCE PER UNIQUE URL
000250*                   BY PHS-URL-SCAN.
000260*     CALLS.......: PHS-KWD-LOOK.
000270*-----------------------------------------------------------------
000280*                     CHANGE LOG
000290*-----------------------------------------------------------------
000300* 1997-02-18  RPW  ORIGINAL PROGRAM.
000310* 1997-09-03  RPW  SPLIT THE DOTTED-QUAD TEST OUT OF THE KEYWORD
000320*                  LOOKUP - AN IP ADDRESS IS NOT A FIXED MARKER AND
000330*                  NEEDS ITS OWN OCTET PARSER. REQ #1611.
000340* 1999-01-08  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000350*                  NO CHANGE REQUIRED.
000360* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000370*                  SWITCHES TO 77-LEVEL PER THE SHOP'S OWN
000380*                  CONVENTION. REQ #1842.
000390* 2003-06-17  RPW  RECAST THE FIVE SCORING PARAGRAPHS AND THEIR
000400*                  STAGING/PARSING HELPERS AS PERFORM ... THRU
000410*                  RANGES IN PLACE OF THE OLD SINGLE-SECTION
000420*                  DISPATCH. REQ #1842.
000430*****************************************************************
000440       ENVIRONMENT DIVISION.
000450*****************************************************************
000460       CONFIGURATION SECTION.
000470       SPECIAL-NAMES.
000480           C01 IS TOP-OF-FORM
000490           UPSI-0 ON STATUS IS WS-DIAG-ON
000500                  OFF STATUS IS WS-DIAG-OFF.
000510
000520*****************************************************************
000530       DATA DIVISION.
000540*****************************************************************
000550       WORKING-STORAGE SECTION.
000560       01  FILLER                      PIC X(40) VALUE
000570           "*** PHS-URL-SCORE WORK AREA ***".
000580
000590       77  WS-SCORE-ACCUM               PIC 9V99 VALUE ZERO.
000600       77  WS-STAGE-IDX                 PIC 9(02) COMP VALUE ZERO.
000610       01  WS-SRCH-SCRATCH              PIC X(120) VALUE SPACES.
000620
000630       77  WS-KWD-FOUND-SW              PIC X(01) VALUE "N".
000640           88  WS-KWD-FOUND             VALUE "Y".
000650           88  WS-KWD-NOT-FOUND         VALUE "N".
000660       77  WS-KWD-FOUND-ENTRY           PIC 9(03) COMP VALUE ZERO.
000670
000680       COPY SOURCE-COPYBOOKS-WS-KWD-TABLE.
000690       COPY SOURCE-COPYBOOKS-WS-DETECTION-MARKERS.
000700
000710       77  WS-CUR-POS                   PIC 9(03) COMP VALUE ZERO.
000720       77  WS-QUAD-SCAN-BASE             PIC 9(03) COMP VALUE ZERO.
000730       77  WS-OCTET-LEN                 PIC 9(01) COMP VALUE ZERO.
000740       77  WS-OCTET-SW                  PIC X(01) VALUE "N".
000750           88  WS-OCTET-STOPPED         VALUE "Y".
000760           88  WS-OCTET-SCANNING        VALUE "N".
000770       77  WS-QUAD-SW                   PIC X(01) VALUE "N".
000780           88  WS-QUAD-FOUND            VALUE "Y".
000790           88  WS-QUAD-NOT-FOUND        VALUE "N".
000800
000810       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000820           88  WS-DIAG-ON              VALUE "Y".
000830           88  WS-DIAG-OFF             VALUE "N".
000840
000850       01  WS-DIAG-WORK-AREA.
000860           05  WS-DIAG-SCORE-DISP      PIC 9.99.
000870           05  FILLER                  PIC X(09) VALUE SPACES.
000880
000890*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000900       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000910           05  WS-DIAG-SCORE-NUM       PIC 9V99.
000920           05  FILLER                  PIC X(09).
000930
000940*     REDEFINES #2 - HALF VIEW OF THE SEARCH SCRATCH FIELD, KEPT
000950*     FOR THE DIAGNOSTIC DUMP'S "FIRST HALF OF URL" DISPLAY.
000960       01  WS-SRCH-SCRATCH-HALVES REDEFINES WS-SRCH-SCRATCH.
000970           05  WS-SRCH-HALF-1           PIC X(60).
000980           05  WS-SRCH-HALF-2           PIC X(60).
000990
001000       LINKAGE SECTION.
001010       01  L-URL-TEXT                  PIC X(100).
001020       01  L-URL-LEN                   PIC 9(03) COMP.
001030       01  L-URL-SCORE-RESULT          PIC 9V99.
001040
001050*     REDEFINES #3 - HALF VIEW OF THE URL TEXT ARGUMENT, KEPT FOR
001060*     THE DIAGNOSTIC DUMP.
001070       01  L-URL-TEXT-HALVES REDEFINES L-URL-TEXT.
001080           05  L-URL-HALF-1             PIC X(50).
001090           05  L-URL-HALF-2             PIC X(50).
001100
001110*****************************************************************
001120       PROCEDURE DIVISION USING L-URL-TEXT L-URL-LEN
001130           L-URL-SCORE-RESULT.
001140*****************************************************************
001150       0000-MAIN-LINE.
001160           MOVE ZERO TO WS-SCORE-ACCUM.
001170           PERFORM 0500-SCORE-SHORTENER THRU 0500-EXIT.
001180           PERFORM 0600-SCORE-DOTTED-QUAD THRU 0600-EXIT.
001190           PERFORM 0700-SCORE-TLD THRU 0700-EXIT.
001200           PERFORM 0800-SCORE-LENGTH THRU 0800-EXIT.
001210           PERFORM 0850-SCORE-KEYWORD THRU 0850-EXIT.
001220           IF WS-SCORE-ACCUM > 1.00
001230               MOVE 1.00 TO WS-SCORE-ACCUM
001240           END-IF.
001250           MOVE WS-SCORE-ACCUM TO L-URL-SCORE-RESULT.
001260           IF WS-DIAG-ON
001270               PERFORM 0900-DIAG-DUMP THRU 0900-EXIT
001280           END-IF.
001290           GOBACK.
001300       0000-EXIT.
001310           EXIT.
001320
001330       0500-SCORE-SHORTENER.
001340       0500-START.
001350           MOVE 5 TO PHS-KWD-COUNT.
001360           PERFORM 0510-STAGE-ONE-SHORT-ENTRY THRU 0510-EXIT
001370               VARYING WS-STAGE-IDX FROM 1 BY 1
001380               UNTIL WS-STAGE-IDX > 5.
001390           MOVE SPACES TO WS-SRCH-SCRATCH.
001400           MOVE L-URL-TEXT TO WS-SRCH-SCRATCH (1:100).
001410           SET WS-KWD-NOT-FOUND TO TRUE.
001420           CALL "PHS-KWD-LOOK" USING
001430               WS-SRCH-SCRATCH PHS-KWD-SCRATCH-TABLE
001440               WS-KWD-FOUND-SW WS-KWD-FOUND-ENTRY.
001450           IF WS-KWD-FOUND
001460               ADD 0.40 TO WS-SCORE-ACCUM
001470           END-IF.
001480       0500-EXIT.
001490           EXIT.
001500
001510       0510-STAGE-ONE-SHORT-ENTRY.
001520       0510-START.
001530           MOVE SPACES TO PHS-KWD-MARKER (WS-STAGE-IDX).
001540           MOVE PHS-SHORT-MARKER (WS-STAGE-IDX)
001550               TO PHS-KWD-MARKER (WS-STAGE-IDX) (1:10).
001560           MOVE PHS-SHORT-LEN (WS-STAGE-IDX)
001570               TO PHS-KWD-LEN (WS-STAGE-IDX).
001580       0510-EXIT.
001590           EXIT.
001600
001610       0700-SCORE-TLD.
001620       0700-START.
001630           MOVE 5 TO PHS-KWD-COUNT.
001640           PERFORM 0710-STAGE-ONE-TLD-ENTRY THRU 0710-EXIT
001650               VARYING WS-STAGE-IDX FROM 1 BY 1
001660               UNTIL WS-STAGE-IDX > 5.
001670           MOVE SPACES TO WS-SRCH-SCRATCH.
001680           MOVE L-URL-TEXT TO WS-SRCH-SCRATCH (1:100).
001690           SET WS-KWD-NOT-FOUND TO TRUE.
001700           CALL "PHS-KWD-LOOK" USING
001710               WS-SRCH-SCRATCH PHS-KWD-SCRATCH-TABLE
001720               WS-KWD-FOUND-SW WS-KWD-FOUND-ENTRY.
001730           IF WS-KWD-FOUND
001740               ADD 0.30 TO WS-SCORE-ACCUM
001750           END-IF.
001760       0700-EXIT.
001770           EXIT.
001780
001790       0710-STAGE-ONE-TLD-ENTRY.
001800       0710-START.
001810           MOVE SPACES TO PHS-KWD-MARKER (WS-STAGE-IDX).
001820           MOVE PHS-TLD-MARKER (WS-STAGE-IDX)
001830               TO PHS-KWD-MARKER (WS-STAGE-IDX) (1:8).
001840           MOVE PHS-TLD-LEN (WS-STAGE-IDX)
001850               TO PHS-KWD-LEN (WS-STAGE-IDX).
001860       0710-EXIT.
001870           EXIT.
001880
001890       0800-SCORE-LENGTH.
001900       0800-START.
001910           IF L-URL-LEN > 100
001920               ADD 0.20 TO WS-SCORE-ACCUM
001930           END-IF.
001940       0800-EXIT.
001950           EXIT.
001960
001970       0850-SCORE-KEYWORD.
001980       0850-START.
001990           MOVE 6 TO PHS-KWD-COUNT.
002000           PERFORM 0860-STAGE-ONE-KEYWORD-ENTRY THRU 0860-EXIT
002010               VARYING WS-STAGE-IDX FROM 1 BY 1
002020               UNTIL WS-STAGE-IDX > 6.
002030           MOVE SPACES TO WS-SRCH-SCRATCH.
002040           MOVE L-URL-TEXT TO WS-SRCH-SCRATCH (1:100).
002050           SET WS-KWD-NOT-FOUND TO TRUE.
002060           CALL "PHS-KWD-LOOK" USING
002070               WS-SRCH-SCRATCH PHS-KWD-SCRATCH-TABLE
002080               WS-KWD-FOUND-SW WS-KWD-FOUND-ENTRY.
002090           IF WS-KWD-FOUND
002100               ADD 0.30 TO WS-SCORE-ACCUM
002110           END-IF.
002120       0850-EXIT.
002130           EXIT.
002140
002150       0860-STAGE-ONE-KEYWORD-ENTRY.
002160       0860-START.
002170           MOVE SPACES TO PHS-KWD-MARKER (WS-STAGE-IDX).
002180           MOVE PHS-URLKW-MARKER (WS-STAGE-IDX)
002190               TO PHS-KWD-MARKER (WS-STAGE-IDX) (1:10).
002200           MOVE PHS-URLKW-LEN (WS-STAGE-IDX)
002210               TO PHS-KWD-LEN (WS-STAGE-IDX).
002220       0860-EXIT.
002230           EXIT.
002240
002250       0600-SCORE-DOTTED-QUAD.
002260       0600-START.
002270           SET WS-QUAD-NOT-FOUND TO TRUE.
002280           PERFORM 0610-TEST-QUAD-AT-POS THRU 0610-EXIT
002290               VARYING WS-CUR-POS FROM 1 BY 1
002300               UNTIL WS-CUR-POS > L-URL-LEN
002310                   OR WS-CUR-POS > 100
002320                   OR WS-QUAD-FOUND.
002330           IF WS-QUAD-FOUND
002340               ADD 0.60 TO WS-SCORE-ACCUM
002350           END-IF.
002360       0600-EXIT.
002370           EXIT.
002380
002390       0610-TEST-QUAD-AT-POS.
002400       0610-START.
002410           MOVE WS-CUR-POS TO WS-QUAD-SCAN-BASE.
002420           PERFORM 0620-PARSE-ONE-OCTET THRU 0620-EXIT.
002430           IF WS-OCTET-LEN = ZERO
002440               GO TO 0610-EXIT
002450           END-IF.
002460           IF WS-QUAD-SCAN-BASE > 100
002470                   OR L-URL-TEXT (WS-QUAD-SCAN-BASE:1) NOT = "."
002480               GO TO 0610-EXIT
002490           END-IF.
002500           ADD 1 TO WS-QUAD-SCAN-BASE.
002510           PERFORM 0620-PARSE-ONE-OCTET THRU 0620-EXIT.
002520           IF WS-OCTET-LEN = ZERO
002530               GO TO 0610-EXIT
002540           END-IF.
002550           IF WS-QUAD-SCAN-BASE > 100
002560                   OR L-URL-TEXT (WS-QUAD-SCAN-BASE:1) NOT = "."
002570               GO TO 0610-EXIT
002580           END-IF.
002590           ADD 1 TO WS-QUAD-SCAN-BASE.
002600           PERFORM 0620-PARSE-ONE-OCTET THRU 0620-EXIT.
002610           IF WS-OCTET-LEN = ZERO
002620               GO TO 0610-EXIT
002630           END-IF.
002640           IF WS-QUAD-SCAN-BASE > 100
002650                   OR L-URL-TEXT (WS-QUAD-SCAN-BASE:1) NOT = "."
002660               GO TO 0610-EXIT
002670           END-IF.
002680           ADD 1 TO WS-QUAD-SCAN-BASE.
002690           PERFORM 0620-PARSE-ONE-OCTET THRU 0620-EXIT.
002700           IF WS-OCTET-LEN = ZERO
002710               GO TO 0610-EXIT
002720           END-IF.
002730           SET WS-QUAD-FOUND TO TRUE.
002740       0610-EXIT.
002750           EXIT.
002760
002770       0620-PARSE-ONE-OCTET.
002780       0620-START.
002790           MOVE ZERO TO WS-OCTET-LEN.
002800           SET WS-OCTET-SCANNING TO TRUE.
002810           PERFORM 0630-TEST-ONE-DIGIT THRU 0630-EXIT 3 TIMES.
002820       0620-EXIT.
002830           EXIT.
002840
002850       0630-TEST-ONE-DIGIT.
002860       0630-START.
002870           IF WS-OCTET-STOPPED
002880               GO TO 0630-EXIT
002890           END-IF.
002900           IF WS-QUAD-SCAN-BASE > 100
002910               SET WS-OCTET-STOPPED TO TRUE
002920               GO TO 0630-EXIT
002930           END-IF.
002940           IF L-URL-TEXT (WS-QUAD-SCAN-BASE:1) IS NUMERIC
002950               ADD 1 TO WS-OCTET-LEN
002960               ADD 1 TO WS-QUAD-SCAN-BASE
002970           ELSE
002980               SET WS-OCTET-STOPPED TO TRUE
002990           END-IF.
003000       0630-EXIT.
003010           EXIT.
003020
003030       0900-DIAG-DUMP.
003040       0900-START.
003050           MOVE WS-SCORE-ACCUM TO WS-DIAG-SCORE-DISP.
003060           DISPLAY "PHS-URL-SCORE DIAG - SCORE: " WS-DIAG-SCORE-DISP.
003070       0900-EXIT.
003080           EXIT.
003090
003100       END PROGRAM PHS-URL-SCORE.
