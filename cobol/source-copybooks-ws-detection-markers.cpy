000100*****************************************************************
000110* COPYBOOK    : PHSMARKS
000120* AUTHOR......: D. OKONKWO-BRYCE
000130* DATE-WRITTEN: 1989-04-10
000140*-----------------------------------------------------------------
000150* PURPOSE.....: FIXED TABLES OF MARKERS AND KEYWORDS USED BY THE
000160*               URL AND HEADER SCORERS.  A SHOP STANDARD LIST,
000170*               KEPT HERE SO EVERY WORKER SEES THE SAME VALUES.
000180*               EACH ENTRY CARRIES ITS OWN SIGNIFICANT LENGTH SO
000190*               PHS-KWD-LOOK CAN INSPECT ... TALLYING ... FOR ALL
000200*               THE EXACT TEXT WITHOUT MATCHING THE TRAILING PAD.
000210*-----------------------------------------------------------------
000220*                     CHANGE LOG
000230*-----------------------------------------------------------------
000240* 1989-04-10  DOB  ORIGINAL COPYBOOK.
000250* 1996-05-17  LMV  ADDED "SHORT" AND "T.CO" TO THE SHORTENER LIST
000260*                  AND ".CLICK/" TO THE SUSPICIOUS-TLD LIST PER
000270*                  SECURITY BULLETIN 96-14.
000280* 1997-02-11  RPW  ADDED THE PARALLEL -LEN SUBFIELD TO EVERY TABLE
000290*                  FOR THE NEW SHARED PHS-KWD-LOOK UTILITY - THE
000300*                  URL AND HEADER SCORERS WERE EACH WRITING THEIR
000310*                  OWN COPY OF THE SAME "CONTAINS ANY OF" LOGIC.
000320*                  REQ #1588.
000330* 2003-06-24  RPW  PHS-HDR-PATTERN-TABLE WAS BUILT IN 1997 BUT
000340*                  NEVER ACTUALLY WIRED TO PHS-KWD-LOOK - THE HEADER
000350*                  SELECTOR WENT ON CARRYING ITS OWN HARDCODED
000360*                  INSPECT TESTS.  DROPPED THE BOGUS 7TH ENTRY (A
000370*                  COMPOUND X-/SPAM TEST CANNOT BE ONE "CONTAINS"
000380*                  MARKER) AND THE LINE-INITIAL RECEIVED: TEST
000390*                  (ALSO NOT A PLAIN "CONTAINS" MARKER) SO THE
000400*                  TABLE NOW HOLDS ONLY THE FIVE PATTERNS THAT ARE
000410*                  A STRAIGHT SUBSTRING TEST, AND WIRED THOSE INTO
000420*                  PHS-HDR-SEL THROUGH PHS-KWD-LOOK. REQ #1855.
000430*****************************************************************
000440 01  PHS-SHORTENER-TABLE.
000450     05  PHS-SHORT-ENTRY OCCURS 5 TIMES.
000460         10  PHS-SHORT-MARKER        PIC X(10).
000470         10  PHS-SHORT-LEN           PIC 9(02).
000480     05  FILLER                      PIC X(06) VALUE SPACES.
000490
000500 01  PHS-SHORTENER-VALUES REDEFINES PHS-SHORTENER-TABLE.
000510     05  FILLER                      PIC X(60) VALUE
000520         "BIT.LY    06TINYURL   07GOO.GL    06T.CO      04SHORT     05".
000530
000540 01  PHS-SUSPICIOUS-TLD-TABLE.
000550     05  PHS-TLD-ENTRY OCCURS 5 TIMES.
000560         10  PHS-TLD-MARKER          PIC X(08).
000570         10  PHS-TLD-LEN             PIC 9(02).
000580     05  FILLER                      PIC X(06) VALUE SPACES.
000590
000600 01  PHS-TLD-VALUES REDEFINES PHS-SUSPICIOUS-TLD-TABLE.
000610     05  FILLER                      PIC X(50) VALUE
000620         ".TK/    04.ML/    04.GA/    04.CF/    04.CLICK/ 07".
000630
000640 01  PHS-URL-KEYWORD-TABLE.
000650     05  PHS-URLKW-ENTRY OCCURS 6 TIMES.
000660         10  PHS-URLKW-MARKER        PIC X(10).
000670         10  PHS-URLKW-LEN           PIC 9(02).
000680     05  FILLER                      PIC X(06) VALUE SPACES.
000690
000700 01  PHS-URLKW-VALUES REDEFINES PHS-URL-KEYWORD-TABLE.
000710     05  FILLER                      PIC X(72) VALUE
000720         "SECURE    06VERIFY    06ACCOUNT   07LOGIN     05UPDATE    06"
000730         "CONFIRM   07".
000740
000750 01  PHS-HDR-FAIL-TABLE.
000760     05  PHS-HDRFAIL-ENTRY OCCURS 3 TIMES.
000770         10  PHS-HDRFAIL-MARKER      PIC X(10).
000780         10  PHS-HDRFAIL-LEN         PIC 9(02).
000790     05  FILLER                      PIC X(06) VALUE SPACES.
000800
000810 01  PHS-HDRFAIL-VALUES REDEFINES PHS-HDR-FAIL-TABLE.
000820     05  FILLER                      PIC X(36) VALUE
000830         "FAIL      04NONE      04SOFTFAIL  08".
000840
000850 01  PHS-HDR-SPAM-TABLE.
000860     05  PHS-HDRSPAM-ENTRY OCCURS 3 TIMES.
000870         10  PHS-HDRSPAM-MARKER      PIC X(12).
000880         10  PHS-HDRSPAM-LEN         PIC 9(02).
000890     05  FILLER                      PIC X(06) VALUE SPACES.
000900
000910 01  PHS-HDRSPAM-VALUES REDEFINES PHS-HDR-SPAM-TABLE.
000920     05  FILLER                      PIC X(42) VALUE
000930         "SUSPICIOUS  10PHISHING    08SPAM        04".
000940
000950*     PHS-HDR-PATTERN-TABLE HOLDS ONLY THE HEADER PATTERNS THAT ARE
000960*     A STRAIGHT "CONTAINS THIS TEXT" TEST.  LINE-INITIAL RECEIVED:
000970*     AND THE COMPOUND X-/SPAM RULE STAY AS THEIR OWN BESPOKE CODE
000980*     IN PHS-HDR-SEL - NEITHER ONE IS A SINGLE MARKER PHS-KWD-LOOK
000990*     CAN TEST.
001000 01  PHS-HDR-PATTERN-TABLE.
001010     05  PHS-HDRPAT-ENTRY OCCURS 5 TIMES.
001020         10  PHS-HDRPAT-MARKER       PIC X(27).
001030         10  PHS-HDRPAT-LEN          PIC 9(02).
001040     05  FILLER                      PIC X(09) VALUE SPACES.
001050
001060 01  PHS-HDRPAT-VALUES REDEFINES PHS-HDR-PATTERN-TABLE.
001070     05  FILLER                      PIC X(145) VALUE
001080         "AUTHENTICATION-RESULTS:    23DKIM-SIGNATURE:            15"
001090         "ARC-AUTHENTICATION-RESULTS:27CONTENT-TYPE:              13"
001100         "BOUNDARY=                  09".
