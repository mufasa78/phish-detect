000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-STAT-REPO.
000140       AUTHOR.          LUCIA M. VARGA.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1994-02-11.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: VERB-DISPATCHED KEEPER OF THE IN-MEMORY PHRASE
000210*                   STATISTICS TABLE.  SET-PHRASE IS THE ONLY VERB
000220*                   WIRED IN FOR THIS RELEASE - IT ADDS ONE
000230*                   OCCURRENCE FOR THE CALLER'S FINDING, CREDITS
000240*                   EMAILS-AFFECTED AT MOST ONCE PER DISTINCT PHRASE
000250*                   FOR THE LIFE OF THE RUN (ONE EMAIL PER RUN IN
000260*                   THIS RELEASE), AND INSERTS A NEW ENTRY WHEN THE
000270*                   PHRASE HAS NOT BEEN SEEN BEFORE.  THE ZERO-OR-
000280*                   BELOW PURGE STANDS READY FOR THE RE-ANALYSIS
000290*                   DELTA VERB THE SPEC SHEET DESCRIBES, BUT NO
000300*                   CALLER IN THIS RELEASE DRIVES A NEGATIVE DELTA.
000310*                   MODELLED ON THE OLD INTERPRETER'S SET-VARIABLE
000320*                   ENTRY POINT - SAME FIND-OR-ALLOCATE SHAPE.
000330*     CALLS.......: (NONE).
000340*-----------------------------------------------------------------
000350*                     CHANGE LOG
000360*-----------------------------------------------------------------
000370* 1994-02-11  LMV  ORIGINAL PROGRAM.  REQ #1310.
000380* 1999-01-08  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000390*                  NO CHANGE REQUIRED.
000400* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000410*                  SWITCHES TO 77-LEVEL PER THE SHOP'S OWN
000420*                  CONVENTION. REQ #1842.
000430*****************************************************************
000440       ENVIRONMENT DIVISION.
000450*****************************************************************
000460       CONFIGURATION SECTION.
000470       SPECIAL-NAMES.
000480           C01 IS TOP-OF-FORM
000490           UPSI-0 ON STATUS IS WS-DIAG-ON
000500                  OFF STATUS IS WS-DIAG-OFF.
000510
000520*****************************************************************
000530       DATA DIVISION.
000540*****************************************************************
000550       WORKING-STORAGE SECTION.
000560       01  FILLER                      PIC X(40) VALUE
000570           "*** PHS-STAT-REPO WORK AREA ***".
000580       01  WS-WORK-PHRASE              PIC X(60) VALUE SPACES.
000590       77  WS-SRCH-IDX                  PIC 9(03) COMP VALUE ZERO.
000600       77  WS-FOUND-IDX                 PIC 9(03) COMP VALUE ZERO.
000610
000620       77  WS-ENTRY-SW                 PIC X(01) VALUE "N".
000630           88  WS-ENTRY-FOUND           VALUE "Y".
000640           88  WS-ENTRY-NOT-FOUND       VALUE "N".
000650
000660       77  WS-CREDIT-SW                PIC X(01) VALUE "N".
000670           88  WS-ALREADY-CREDITED      VALUE "Y".
000680           88  WS-NOT-YET-CREDITED      VALUE "N".
000690
000700*     CREDITED-PHRASE LIST - REMEMBERS, FOR THE LIFE OF THE RUN,
000710*     WHICH PHRASES HAVE ALREADY HAD EMAILS-AFFECTED BUMPED FOR
000720*     THIS EMAIL.  A SMALL CAP IS PLENTY - ONE RULE YIELDS AT MOST
000730*     ONE FINDING, AND THE SETUP FILE RARELY CARRIES PAST A
000740*     FEW DOZEN RULES.
000750       01  WS-CREDITED-TABLE.
000760           05  WS-CREDITED-COUNT         PIC 9(02) COMP VALUE ZERO.
000770           05  WS-CREDITED-ENTRY OCCURS 0 TO 50 TIMES
000780                   DEPENDING ON WS-CREDITED-COUNT
000790                   INDEXED BY WS-CRED-IDX.
000800               10  WS-CREDITED-PHRASE     PIC X(60).
000810
000820       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000830           88  WS-DIAG-ON              VALUE "Y".
000840           88  WS-DIAG-OFF             VALUE "N".
000850
000860       01  WS-DIAG-WORK-AREA.
000870           05  WS-DIAG-COUNT-DISP      PIC ZZ9.
000880           05  FILLER                  PIC X(09) VALUE SPACES.
000890
000900*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000910       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000920           05  WS-DIAG-COUNT-NUM       PIC 9(03).
000930           05  FILLER                  PIC X(09).
000940
000950*     REDEFINES #2 - HALF VIEW OF THE WORKING PHRASE, KEPT FOR THE
000960*     DIAGNOSTIC DUMP.
000970       01  WS-WORK-PHRASE-HALVES REDEFINES WS-WORK-PHRASE.
000980           05  WS-WORK-PHRASE-HALF-1    PIC X(30).
000990           05  WS-WORK-PHRASE-HALF-2    PIC X(30).
001000
001010*     REDEFINES #3 - FIRST-ENTRY VIEW OF THE CREDITED-PHRASE LIST,
001020*     KEPT ONLY FOR THE DIAGNOSTIC DUMP.
001030       01  WS-CREDITED-TABLE-HALVES REDEFINES WS-CREDITED-TABLE.
001040           05  FILLER                  PIC X(02).
001050           05  WS-CREDITED-FIRST-PHRASE PIC X(60).
001060           05  FILLER                  PIC X(2940).
001070
001080       LINKAGE SECTION.
001090       01  L-VERB                      PIC X(10).
001100
001110       COPY SOURCE-COPYBOOKS-FD-FINDING REPLACING
001120           PHS-FND-RECORD BY L-FINDING-AREA.
001130
001140       COPY SOURCE-COPYBOOKS-WS-PHRASE-STAT-TABLE.
001150
001160*****************************************************************
001170       PROCEDURE DIVISION USING
001180           L-VERB L-FINDING-AREA PHS-PSTAT-TABLE.
001190*****************************************************************
001200       0000-MAIN-LINE.
001210           MOVE L-FND-PHRASE OF L-FINDING-AREA TO WS-WORK-PHRASE.
001220           EVALUATE L-VERB
001230               WHEN "SET-PHRASE"
001240                   PERFORM 0500-SET-PHRASE
001250               WHEN OTHER
001260                   CONTINUE
001270           END-EVALUATE.
001280           IF WS-DIAG-ON
001290               PERFORM 0900-DIAG-DUMP
001300           END-IF.
001310           GOBACK.
001320       0000-EXIT.
001330           EXIT.
001340
001350       0500-SET-PHRASE SECTION.
001360       0500-START.
001370           SET WS-ENTRY-NOT-FOUND TO TRUE.
001380           PERFORM 0510-SEARCH-ONE-ENTRY
001390               VARYING WS-SRCH-IDX FROM 1 BY 1
001400               UNTIL WS-SRCH-IDX > PHS-PST-COUNT OR WS-ENTRY-FOUND.
001410           IF WS-ENTRY-NOT-FOUND
001420               PERFORM 0520-INSERT-NEW-ENTRY
001430           ELSE
001440               ADD 1 TO PHS-PST-TOTAL-OCCURS (WS-FOUND-IDX)
001450               PERFORM 0530-CREDIT-EMAIL-AFFECTED
001460           END-IF.
001470           PERFORM 0540-PURGE-ZERO-ENTRIES.
001480       0500-EXIT.
001490           EXIT SECTION.
001500
001510       0510-SEARCH-ONE-ENTRY SECTION.
001520       0510-START.
001530           IF PHS-PST-PHRASE (WS-SRCH-IDX) = WS-WORK-PHRASE
001540               MOVE WS-SRCH-IDX TO WS-FOUND-IDX
001550               SET WS-ENTRY-FOUND TO TRUE
001560           END-IF.
001570       0510-EXIT.
001580           EXIT SECTION.
001590
001600       0520-INSERT-NEW-ENTRY SECTION.
001610       0520-START.
001620           IF PHS-PST-COUNT < 500
001630               ADD 1 TO PHS-PST-COUNT
001640               MOVE PHS-PST-COUNT TO WS-FOUND-IDX
001650               MOVE WS-WORK-PHRASE TO PHS-PST-PHRASE (WS-FOUND-IDX)
001660               MOVE 1 TO PHS-PST-TOTAL-OCCURS (WS-FOUND-IDX)
001670               MOVE 1 TO PHS-PST-EMAILS-AFFECT (WS-FOUND-IDX)
001680               PERFORM 0560-REMEMBER-CREDITED-PHRASE
001690           END-IF.
001700       0520-EXIT.
001710           EXIT SECTION.
001720
001730       0530-CREDIT-EMAIL-AFFECTED SECTION.
001740       0530-START.
001750           SET WS-NOT-YET-CREDITED TO TRUE.
001760           PERFORM 0550-TEST-ONE-CREDITED-ENTRY
001770               VARYING WS-CRED-IDX FROM 1 BY 1
001780               UNTIL WS-CRED-IDX > WS-CREDITED-COUNT
001790                   OR WS-ALREADY-CREDITED.
001800           IF WS-NOT-YET-CREDITED
001810               ADD 1 TO PHS-PST-EMAILS-AFFECT (WS-FOUND-IDX)
001820               PERFORM 0560-REMEMBER-CREDITED-PHRASE
001830           END-IF.
001840       0530-EXIT.
001850           EXIT SECTION.
001860
001870       0540-PURGE-ZERO-ENTRIES SECTION.
001880       0540-START.
001890*         DEFENSIVE ONLY - NO VERB IN THIS RELEASE DRIVES THE
001900*         TOUCHED ENTRY'S TOTAL BELOW ONE, BUT THE STATS-FILE RULE
001910*         REQUIRES DEAD ENTRIES GONE BEFORE 0850-SAVE-PHRASE-STATS
001920*         WRITES THE TABLE BACK, SO THE SHIFT-DOWN STAYS READY FOR
001930*         THE RE-ANALYSIS DELTA VERB.
001940           IF WS-FOUND-IDX > ZERO
001950             AND PHS-PST-TOTAL-OCCURS (WS-FOUND-IDX) NOT > ZERO
001960               PERFORM 0545-SHIFT-ONE-ENTRY-DOWN
001970                   VARYING WS-SRCH-IDX FROM WS-FOUND-IDX BY 1
001980                   UNTIL WS-SRCH-IDX >= PHS-PST-COUNT
001990               SUBTRACT 1 FROM PHS-PST-COUNT
002000           END-IF.
002010       0540-EXIT.
002020           EXIT SECTION.
002030
002040       0545-SHIFT-ONE-ENTRY-DOWN SECTION.
002050       0545-START.
002060           MOVE PHS-PST-ENTRY (WS-SRCH-IDX + 1)
002070               TO PHS-PST-ENTRY (WS-SRCH-IDX).
002080       0545-EXIT.
002090           EXIT SECTION.
002100
002110       0550-TEST-ONE-CREDITED-ENTRY SECTION.
002120       0550-START.
002130           IF WS-CREDITED-PHRASE (WS-CRED-IDX) = WS-WORK-PHRASE
002140               SET WS-ALREADY-CREDITED TO TRUE
002150           END-IF.
002160       0550-EXIT.
002170           EXIT SECTION.
002180
002190       0560-REMEMBER-CREDITED-PHRASE SECTION.
002200       0560-START.
002210           IF WS-CREDITED-COUNT < 50
002220               ADD 1 TO WS-CREDITED-COUNT
002230               MOVE WS-WORK-PHRASE
002240                   TO WS-CREDITED-PHRASE (WS-CREDITED-COUNT)
002250           END-IF.
002260       0560-EXIT.
002270           EXIT SECTION.
002280
002290       0900-DIAG-DUMP SECTION.
002300       0900-START.
002310           MOVE PHS-PST-COUNT TO WS-DIAG-COUNT-DISP.
002320           DISPLAY "PHS-STAT-REPO DIAG - PHRASE TABLE ENTRIES: "
002330               WS-DIAG-COUNT-DISP.
002340           DISPLAY "PHS-STAT-REPO DIAG - LAST PHRASE: "
002350               WS-WORK-PHRASE-HALF-1.
002360       0900-EXIT.
002370           EXIT SECTION.
002380
002390       END PROGRAM PHS-STAT-REPO.
