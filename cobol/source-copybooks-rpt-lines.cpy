000100*****************************************************************
000110* COPYBOOK    : PHSRPTLN
000120* AUTHOR......: LUCIA M. VARGA
000130* DATE-WRITTEN: 1989-05-01
000140*-----------------------------------------------------------------
000150* PURPOSE.....: 132-COLUMN PRINT LINE LAYOUTS FOR THE OCCURRENCE
000160*               REPORT - PAGE HEADING, SUMMARY BLOCK, PHRASE
000170*               DETAIL AND RECENT-FLAGGED DETAIL.
000180*-----------------------------------------------------------------
000190*                     CHANGE LOG
000200*-----------------------------------------------------------------
000210* 1989-05-01  LMV  ORIGINAL COPYBOOK.
000220* 1997-08-22  TKI  ADDED RUN-DATE TO THE HEADING LINE PER AUDIT
000230*                  REQUEST - REPORTS WERE COMING BACK WITH NO
000240*                  DATE ON THEM. REQ #1601.
000250*****************************************************************
000260 01  PHS-RPT-HEADING-LINE.
000270     05  FILLER                      PIC X(40) VALUE SPACES.
000280     05  FILLER                      PIC X(38) VALUE
000290         "PHISHING SCREEN - OCCURRENCE REPORT".
000300     05  FILLER                      PIC X(10) VALUE SPACES.
000310     05  PHS-RH-RUN-DATE             PIC X(10) VALUE SPACES.
000320     05  FILLER                      PIC X(34) VALUE SPACES.
000330
000340 01  PHS-RPT-SUMMARY-LINE.
000350     05  PHS-RS-LABEL                PIC X(26) VALUE SPACES.
000360     05  PHS-RS-COUNT                PIC ZZZ,ZZ9.
000370     05  FILLER                      PIC X(99) VALUE SPACES.
000380
000390 01  PHS-RPT-PHRASE-HEAD-LINE.
000400     05  FILLER                      PIC X(60) VALUE
000410         "SUSPICIOUS PHRASE".
000420     05  FILLER                      PIC X(11) VALUE
000430         "OCCURRENCES".
000440     05  FILLER                      PIC X(03) VALUE SPACES.
000450     05  FILLER                      PIC X(15) VALUE
000460         "EMAILS AFFECTED".
000470     05  FILLER                      PIC X(43) VALUE SPACES.
000480
000490 01  PHS-RPT-PHRASE-DETAIL-LINE.
000500     05  PHS-RP-PHRASE               PIC X(60).
000510     05  PHS-RP-OCCURRENCES          PIC Z(10)9.
000520     05  FILLER                      PIC X(03) VALUE SPACES.
000530     05  PHS-RP-EMAILS-AFFECTED      PIC Z(14)9.
000540     05  FILLER                      PIC X(43) VALUE SPACES.
000550
000560 01  PHS-RPT-EMAIL-HEAD-LINE.
000570     05  FILLER                      PIC X(60) VALUE "SUBJECT".
000580     05  FILLER                      PIC X(08) VALUE "FINDINGS".
000590     05  FILLER                      PIC X(64) VALUE SPACES.
000600
000610 01  PHS-RPT-EMAIL-DETAIL-LINE.
000620     05  PHS-RE-SUBJECT              PIC X(60).
000630     05  PHS-RE-FINDING-COUNT        PIC Z(07)9.
000640     05  FILLER                      PIC X(64) VALUE SPACES.
