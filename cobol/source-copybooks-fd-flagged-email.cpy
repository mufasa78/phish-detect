000100*****************************************************************
000110* COPYBOOK    : PHSFLAG
000120* AUTHOR......: D. OKONKWO-BRYCE
000130* DATE-WRITTEN: 1989-03-25
000140*-----------------------------------------------------------------
000150* PURPOSE.....: FLAGGED EMAIL SUMMARY RECORD - ONE PER EMAIL THAT
000160*               CAME BACK SUSPICIOUS.  KEPT IN THE RECENT-FLAGGED
000170*               TABLE FOR THE OCCURRENCE REPORT.
000180*-----------------------------------------------------------------
000190*                     CHANGE LOG
000200*-----------------------------------------------------------------
000210* 1989-03-25  DOB  ORIGINAL COPYBOOK.
000220*****************************************************************
000230 01  PHS-FE-RECORD.
000240     05  PHS-FE-SUBJECT              PIC X(60).
000250     05  PHS-FE-FROM                 PIC X(60).
000260     05  PHS-FE-TO                   PIC X(60).
000270     05  PHS-FE-FINDING-COUNT        PIC 9(05).
000280     05  PHS-FE-FILLER               PIC X(06).
