000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-SEG-FIND.
000140       AUTHOR.          R. P. WENDELL.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1989-04-22.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: LOCATES THE BODY SEGMENT AND THE FOUR WELL-
000210*                   KNOWN MULTI-LINE HEADER SEGMENTS IN THE RAW
000220*                   EMAIL AND LOADS ONE ENTRY PER SEGMENT FOUND
000230*                   INTO PHS-SEGMENT-TABLE.  RUN ONCE PER EMAIL,
000240*                   BEFORE THE RULE ENGINE STARTS.
000250*     CALLS.......: (NONE)
000260*-----------------------------------------------------------------
000270*                     CHANGE LOG
000280*-----------------------------------------------------------------
000290* 1989-04-22  RPW  ORIGINAL PROGRAM.  BODY SEGMENT ONLY.
000300* 1990-10-03  DOB  ADDED THE FOUR WELL-KNOWN HEADER SEGMENTS AND
000310*                  THE CONTINUATION-LINE COLLECTION RULE - THE
000320*                  EXCHANGE HEADERS WERE COMING THROUGH WRAPPED
000330*                  ACROSS SEVERAL LINES. REQ #1167.
000340* 1998-11-09  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000350*                  NO CHANGE REQUIRED.
000360* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000370*                  SWITCH TO 77-LEVEL PER THE SHOP'S OWN
000380*                  CONVENTION. REQ #1842.
000390*****************************************************************
000400       ENVIRONMENT DIVISION.
000410*****************************************************************
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM
000450           UPSI-0 ON STATUS IS WS-DIAG-ON
000460                  OFF STATUS IS WS-DIAG-OFF.
000470
000480*****************************************************************
000490       DATA DIVISION.
000500*****************************************************************
000510       WORKING-STORAGE SECTION.
000520       01  FILLER                      PIC X(40) VALUE
000530           "*** PHS-SEG-FIND WORK AREA ***".
000540       01  WS-WORK-LINE                PIC X(120) VALUE SPACES.
000550       01  WS-RAW-LINE                 PIC X(120) VALUE SPACES.
000560       77  WS-HIT-COUNT                PIC 9(03) COMP VALUE ZERO.
000570       77  WS-COLON-COUNT              PIC 9(03) COMP VALUE ZERO.
000580       77  WS-BODY-START                PIC 9(05) COMP VALUE ZERO.
000590       77  WS-BODY-END                  PIC 9(05) COMP VALUE ZERO.
000600       01  WS-SEG-SCAN-START            PIC 9(05) COMP VALUE ZERO.
000610       01  WS-SEG-SCAN-END              PIC 9(05) COMP VALUE ZERO.
000620       01  WS-CONT-START                PIC 9(05) COMP VALUE ZERO.
000630       01  WS-SEG-NAME                  PIC X(30) VALUE SPACES.
000640       01  WS-FIRST-CHAR                PIC X(01) VALUE SPACE.
000650
000660       77  WS-CONTINUE-SW               PIC X(01) VALUE "Y".
000670           88  WS-KEEP-SCANNING         VALUE "Y".
000680           88  WS-STOP-SCANNING         VALUE "N".
000690
000700       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000710           88  WS-DIAG-ON              VALUE "Y".
000720           88  WS-DIAG-OFF             VALUE "N".
000730
000740       01  WS-DIAG-WORK-AREA.
000750           05  WS-DIAG-COUNT-DISP      PIC ZZ9.
000760           05  FILLER                  PIC X(09) VALUE SPACES.
000770
000780*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000790       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000800           05  WS-DIAG-COUNT-NUM       PIC 9(03).
000810           05  FILLER                  PIC X(09).
000820
000830*     REDEFINES #2 - HALF VIEW OF THE UPPER-CASE WORK LINE, KEPT
000840*     FOR THE DIAGNOSTIC DUMP.
000850       01  WS-WORK-LINE-HALVES REDEFINES WS-WORK-LINE.
000860           05  WS-WORK-HALF-1           PIC X(60).
000870           05  WS-WORK-HALF-2           PIC X(60).
000880
000890*     REDEFINES #3 - HALF VIEW OF THE RAW WORK LINE, SAME REASON.
000900       01  WS-RAW-LINE-HALVES REDEFINES WS-RAW-LINE.
000910           05  WS-RAW-HALF-1            PIC X(60).
000920           05  WS-RAW-HALF-2            PIC X(60).
000930
000940       LINKAGE SECTION.
000950       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
000960       COPY SOURCE-COPYBOOKS-WS-SEGMENT-TABLE.
000970
000980*****************************************************************
000990       PROCEDURE DIVISION USING PHS-LINE-TABLE PHS-SEGMENT-TABLE.
001000*****************************************************************
001010       0000-MAIN-LINE.
001020           MOVE ZERO TO PHS-SG-COUNT.
001030           PERFORM 0100-FIND-BODY-SEGMENT.
001040           PERFORM 0200-FIND-XTENANT-ID-SEGMENT.
001050           PERFORM 0300-FIND-XTENANT-UPN-SEGMENT.
001060           PERFORM 0400-FIND-RECEIVED-SEGMENT.
001070           PERFORM 0500-FIND-AUTH-RESULTS-SEGMENT.
001080           IF WS-DIAG-ON
001090               PERFORM 0900-DIAG-DUMP
001100           END-IF.
001110           GOBACK.
001120       0000-EXIT.
001130           EXIT.
001140
001150       0100-FIND-BODY-SEGMENT SECTION.
001160       0100-START.
001170           MOVE ZERO TO WS-BODY-START WS-BODY-END.
001180           PERFORM 0110-SCAN-FOR-BODY-START
001190               VARYING PHS-LT-IDX FROM 1 BY 1
001200               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
001210                   OR WS-BODY-START NOT = ZERO.
001220           IF WS-BODY-START = ZERO
001230               GO TO 0100-EXIT
001240           END-IF.
001250           PERFORM 0120-SCAN-FOR-BODY-END
001260               VARYING PHS-LT-IDX FROM WS-BODY-START BY 1
001270               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
001280                   OR WS-BODY-END NOT = ZERO.
001290           IF WS-BODY-END = ZERO
001300               MOVE PHS-LT-LINE-COUNT TO WS-BODY-END
001310           END-IF.
001320           MOVE "body" TO WS-SEG-NAME.
001330           MOVE WS-BODY-START TO WS-SEG-SCAN-START.
001340           MOVE WS-BODY-END TO WS-SEG-SCAN-END.
001350           PERFORM 0930-ADD-SEGMENT-ENTRY.
001360       0100-EXIT.
001370           EXIT SECTION.
001380
001390       0110-SCAN-FOR-BODY-START SECTION.
001400       0110-START.
001410           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
001420           INSPECT WS-WORK-LINE CONVERTING
001430               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001440               TO "abcdefghijklmnopqrstuvwxyz".
001450           MOVE ZERO TO WS-HIT-COUNT.
001460           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT FOR ALL "<body".
001470           IF WS-HIT-COUNT > ZERO
001480               MOVE PHS-LT-IDX TO WS-BODY-START
001490           END-IF.
001500       0110-EXIT.
001510           EXIT SECTION.
001520
001530       0120-SCAN-FOR-BODY-END SECTION.
001540       0120-START.
001550           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
001560           INSPECT WS-WORK-LINE CONVERTING
001570               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001580               TO "abcdefghijklmnopqrstuvwxyz".
001590           MOVE ZERO TO WS-HIT-COUNT.
001600           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT
001610               FOR ALL "</body>".
001620           IF WS-HIT-COUNT > ZERO
001630               MOVE PHS-LT-IDX TO WS-BODY-END
001640           END-IF.
001650       0120-EXIT.
001660           EXIT SECTION.
001670
001680       0200-FIND-XTENANT-ID-SEGMENT SECTION.
001690       0200-START.
001700           MOVE ZERO TO WS-SEG-SCAN-START.
001710           PERFORM 0210-SCAN-FOR-XTID
001720               VARYING PHS-LT-IDX FROM 1 BY 1
001730               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
001740                   OR WS-SEG-SCAN-START NOT = ZERO.
001750           IF WS-SEG-SCAN-START = ZERO
001760               GO TO 0200-EXIT
001770           END-IF.
001780           PERFORM 0910-EXTEND-CONTINUATION.
001790           MOVE "x-ms-exchange-crosstenant-id" TO WS-SEG-NAME.
001800           PERFORM 0930-ADD-SEGMENT-ENTRY.
001810       0200-EXIT.
001820           EXIT SECTION.
001830
001840       0210-SCAN-FOR-XTID SECTION.
001850       0210-START.
001860           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
001870           INSPECT WS-WORK-LINE CONVERTING
001880               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001890               TO "abcdefghijklmnopqrstuvwxyz".
001900           MOVE ZERO TO WS-HIT-COUNT.
001910           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT
001920               FOR ALL "x-ms-exchange-crosstenant-id".
001930           IF WS-HIT-COUNT > ZERO
001940               MOVE PHS-LT-IDX TO WS-SEG-SCAN-START
001950           END-IF.
001960       0210-EXIT.
001970           EXIT SECTION.
001980
001990       0300-FIND-XTENANT-UPN-SEGMENT SECTION.
002000       0300-START.
002010           MOVE ZERO TO WS-SEG-SCAN-START.
002020           PERFORM 0310-SCAN-FOR-XUPN
002030               VARYING PHS-LT-IDX FROM 1 BY 1
002040               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
002050                   OR WS-SEG-SCAN-START NOT = ZERO.
002060           IF WS-SEG-SCAN-START = ZERO
002070               GO TO 0300-EXIT
002080           END-IF.
002090           PERFORM 0910-EXTEND-CONTINUATION.
002100           MOVE "x-ms-exchange-crosstenant-user" TO WS-SEG-NAME.
002110           PERFORM 0930-ADD-SEGMENT-ENTRY.
002120       0300-EXIT.
002130           EXIT SECTION.
002140
002150       0310-SCAN-FOR-XUPN SECTION.
002160       0310-START.
002170           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
002180           INSPECT WS-WORK-LINE CONVERTING
002190               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002200               TO "abcdefghijklmnopqrstuvwxyz".
002210           MOVE ZERO TO WS-HIT-COUNT.
002220           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT
002230               FOR ALL "x-ms-exchange-crosstenant-userpri".
002240           IF WS-HIT-COUNT > ZERO
002250               MOVE PHS-LT-IDX TO WS-SEG-SCAN-START
002260           END-IF.
002270       0310-EXIT.
002280           EXIT SECTION.
002290
002300       0400-FIND-RECEIVED-SEGMENT SECTION.
002310       0400-START.
002320           MOVE ZERO TO WS-SEG-SCAN-START.
002330           PERFORM 0410-SCAN-FOR-RECEIVED
002340               VARYING PHS-LT-IDX FROM 1 BY 1
002350               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
002360                   OR WS-SEG-SCAN-START NOT = ZERO.
002370           IF WS-SEG-SCAN-START = ZERO
002380               GO TO 0400-EXIT
002390           END-IF.
002400           PERFORM 0910-EXTEND-CONTINUATION.
002410           MOVE "received" TO WS-SEG-NAME.
002420           PERFORM 0930-ADD-SEGMENT-ENTRY.
002430       0400-EXIT.
002440           EXIT SECTION.
002450
002460       0410-SCAN-FOR-RECEIVED SECTION.
002470       0410-START.
002480           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
002490           INSPECT WS-WORK-LINE CONVERTING
002500               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002510               TO "abcdefghijklmnopqrstuvwxyz".
002520           IF WS-WORK-LINE (1:9) = "received:"
002530               MOVE PHS-LT-IDX TO WS-SEG-SCAN-START
002540           END-IF.
002550       0410-EXIT.
002560           EXIT SECTION.
002570
002580       0500-FIND-AUTH-RESULTS-SEGMENT SECTION.
002590       0500-START.
002600           MOVE ZERO TO WS-SEG-SCAN-START.
002610           PERFORM 0510-SCAN-FOR-AUTHRES
002620               VARYING PHS-LT-IDX FROM 1 BY 1
002630               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
002640                   OR WS-SEG-SCAN-START NOT = ZERO.
002650           IF WS-SEG-SCAN-START = ZERO
002660               GO TO 0500-EXIT
002670           END-IF.
002680           PERFORM 0910-EXTEND-CONTINUATION.
002690           MOVE "authentication-results" TO WS-SEG-NAME.
002700           PERFORM 0930-ADD-SEGMENT-ENTRY.
002710       0500-EXIT.
002720           EXIT SECTION.
002730
002740       0510-SCAN-FOR-AUTHRES SECTION.
002750       0510-START.
002760           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
002770           INSPECT WS-WORK-LINE CONVERTING
002780               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002790               TO "abcdefghijklmnopqrstuvwxyz".
002800           MOVE ZERO TO WS-HIT-COUNT.
002810           INSPECT WS-WORK-LINE TALLYING WS-HIT-COUNT
002820               FOR ALL "authentication-results".
002830           IF WS-HIT-COUNT > ZERO
002840               MOVE PHS-LT-IDX TO WS-SEG-SCAN-START
002850           END-IF.
002860       0510-EXIT.
002870           EXIT SECTION.
002880
002890       0910-EXTEND-CONTINUATION SECTION.
002900       0910-START.
002910           MOVE WS-SEG-SCAN-START TO WS-SEG-SCAN-END.
002920           COMPUTE WS-CONT-START = WS-SEG-SCAN-START + 1.
002930           SET WS-KEEP-SCANNING TO TRUE.
002940           IF WS-CONT-START > PHS-LT-LINE-COUNT
002950               GO TO 0910-EXIT
002960           END-IF.
002970           PERFORM 0920-TEST-ONE-CONTINUATION-LINE
002980               VARYING PHS-LT-IDX FROM WS-CONT-START BY 1
002990               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT
003000                   OR WS-STOP-SCANNING.
003010       0910-EXIT.
003020           EXIT SECTION.
003030
003040       0920-TEST-ONE-CONTINUATION-LINE SECTION.
003050       0920-START.
003060           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-RAW-LINE.
003070           MOVE WS-RAW-LINE (1:1) TO WS-FIRST-CHAR.
003080           IF WS-FIRST-CHAR = SPACE OR WS-FIRST-CHAR = X"09"
003090               MOVE PHS-LT-IDX TO WS-SEG-SCAN-END
003100           ELSE
003110               IF WS-RAW-LINE = SPACES
003120                   SET WS-STOP-SCANNING TO TRUE
003130               ELSE
003140                   MOVE ZERO TO WS-COLON-COUNT
003150                   INSPECT WS-RAW-LINE TALLYING WS-COLON-COUNT
003160                       FOR ALL ":"
003170                   IF WS-COLON-COUNT > ZERO
003180                       SET WS-STOP-SCANNING TO TRUE
003190                   ELSE
003200                       MOVE PHS-LT-IDX TO WS-SEG-SCAN-END
003210                   END-IF
003220               END-IF
003230           END-IF.
003240       0920-EXIT.
003250           EXIT SECTION.
003260
003270       0930-ADD-SEGMENT-ENTRY SECTION.
003280       0930-START.
003290           IF PHS-SG-COUNT >= 50
003300               GO TO 0930-EXIT
003310           END-IF.
003320           ADD 1 TO PHS-SG-COUNT.
003330           MOVE WS-SEG-NAME TO PHS-SG-NAME (PHS-SG-COUNT).
003340           MOVE WS-SEG-SCAN-START TO PHS-SG-START-LINE (PHS-SG-COUNT).
003350           MOVE WS-SEG-SCAN-END TO PHS-SG-END-LINE (PHS-SG-COUNT).
003360           SET PHS-SG-NOT-ANALYZED (PHS-SG-COUNT) TO TRUE.
003370           SET PHS-SG-NOT-FOUND (PHS-SG-COUNT) TO TRUE.
003380       0930-EXIT.
003390           EXIT SECTION.
003400
003410       0900-DIAG-DUMP SECTION.
003420       0900-START.
003430           MOVE PHS-SG-COUNT TO WS-DIAG-COUNT-DISP.
003440           DISPLAY "PHS-SEG-FIND DIAG - SEGMENTS FOUND: "
003450               WS-DIAG-COUNT-DISP.
003460       0900-EXIT.
003470           EXIT SECTION.
003480
003490       END PROGRAM PHS-SEG-FIND.
