000100*****************************************************************
000110* COPYBOOK    : PHSURTBL
000120* AUTHOR......: R. P. WENDELL
000130* DATE-WRITTEN: 1989-04-06
000140*-----------------------------------------------------------------
000150* PURPOSE.....: IN-MEMORY TABLE OF DISTINCT URLS FOUND IN THE
000160*               EMAIL, BUILT BY PHS-URL-SCAN.  PHS-MAIN OWNS
000170*               URL-SCORES-FILE AND WRITES ONE RECORD PER ENTRY
000180*               AFTER THE SCAN COMPLETES - SAME SPLIT AS THE
000190*               REPORT LINE STAGING TABLE.
000200*-----------------------------------------------------------------
000210*                     CHANGE LOG
000220*-----------------------------------------------------------------
000230* 1989-04-06  RPW  ORIGINAL COPYBOOK.
000240*****************************************************************
000250 01  PHS-URL-TABLE.
000260     05  PHS-UT-COUNT                   PIC 9(03) COMP.
000270     05  PHS-UT-ENTRY OCCURS 0 TO 200 TIMES
000280             DEPENDING ON PHS-UT-COUNT
000290             INDEXED BY PHS-UT-IDX.
000300         10  PHS-UT-TEXT                 PIC X(100).
000310         10  PHS-UT-LINE-NO              PIC 9(05) COMP.
000320         10  PHS-UT-SCORE                PIC 9V99.
