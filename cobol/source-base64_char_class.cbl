000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-B64-CLASS.
000140       AUTHOR.          D. O. BRANNIGAN.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1991-07-02.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: TESTS ONE CHARACTER AGAINST THE BASE64 ALPHABET
000210*                   - A-Z, a-z, 0-9, PLUS, AND SLASH, OR THE "="
000220*                   PAD CHARACTER.  THE PAD CHARACTER IS REPORTED
000230*                   SEPARATELY SO THE CALLER CAN ALLOW IT ONLY AT
000240*                   THE END OF A RUN.
000250*     CALLS.......: (NONE)
000260*-----------------------------------------------------------------
000270*                     CHANGE LOG
000280*-----------------------------------------------------------------
000290* 1991-07-02  DOB  ORIGINAL PROGRAM.
000300* 1999-01-08  TKI  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM.
000310*                  NO CHANGE REQUIRED.
000320* 2003-06-17  RPW  CONVERTED THE STANDALONE DIAGNOSTIC SWITCH TO
000330*                  77-LEVEL PER THE SHOP'S OWN CONVENTION. REQ #1842.
000340*****************************************************************
000350       ENVIRONMENT DIVISION.
000360*****************************************************************
000370       CONFIGURATION SECTION.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM
000400           UPSI-0 ON STATUS IS WS-DIAG-ON
000410                  OFF STATUS IS WS-DIAG-OFF.
000420
000430*****************************************************************
000440       DATA DIVISION.
000450*****************************************************************
000460       WORKING-STORAGE SECTION.
000470       01  FILLER                      PIC X(40) VALUE
000480           "*** PHS-B64-CLASS WORK AREA ***".
000490       01  WS-ALPHA-UPPER              PIC X(26) VALUE
000500           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000510       01  WS-ALPHA-LOWER               PIC X(26) VALUE
000520           "abcdefghijklmnopqrstuvwxyz".
000530       01  WS-DIGITS                    PIC X(10) VALUE "0123456789".
000540       01  WS-HIT-COUNT                 PIC 9(02) COMP VALUE ZERO.
000550
000560*     REDEFINES #1 - 13-PAIR VIEW OF THE UPPER-CASE ALPHABET, KEPT
000570*     ONLY SO THE DIAGNOSTIC DUMP CAN SHOW IT IN TWO HALVES.
000580       01  WS-ALPHA-UPPER-HALVES REDEFINES WS-ALPHA-UPPER.
000590           05  WS-ALPHA-UPPER-HALF-1    PIC X(13).
000600           05  WS-ALPHA-UPPER-HALF-2    PIC X(13).
000610
000620*     REDEFINES #2 - SAME SPLIT FOR THE LOWER-CASE ALPHABET.
000630       01  WS-ALPHA-LOWER-HALVES REDEFINES WS-ALPHA-LOWER.
000640           05  WS-ALPHA-LOWER-HALF-1    PIC X(13).
000650           05  WS-ALPHA-LOWER-HALF-2    PIC X(13).
000660
000670*     REDEFINES #3 - NUMERIC VIEW OF THE HIT COUNTER, KEPT FOR THE
000680*     DIAGNOSTIC DUMP.
000690       01  WS-HIT-COUNT-DISP REDEFINES WS-HIT-COUNT.
000700           05  WS-HIT-COUNT-DISP-NUM    PIC 99.
000710
000720       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000730           88  WS-DIAG-ON              VALUE "Y".
000740           88  WS-DIAG-OFF             VALUE "N".
000750
000760       LINKAGE SECTION.
000770       01  L-TEST-CHAR                 PIC X(01).
000780       01  L-CLASS-SW                  PIC X(01).
000790           88  L-IS-B64-CHAR            VALUE "Y".
000800           88  L-NOT-B64-CHAR           VALUE "N".
000810       01  L-PAD-SW                    PIC X(01).
000820           88  L-IS-PAD-CHAR            VALUE "Y".
000830           88  L-NOT-PAD-CHAR           VALUE "N".
000840
000850*****************************************************************
000860       PROCEDURE DIVISION USING L-TEST-CHAR L-CLASS-SW L-PAD-SW.
000870*****************************************************************
000880       0000-MAIN-LINE.
000890           SET L-NOT-B64-CHAR TO TRUE.
000900           SET L-NOT-PAD-CHAR TO TRUE.
000910           IF L-TEST-CHAR = "="
000920               SET L-IS-PAD-CHAR TO TRUE
000930               GO TO 0000-FINISH
000940           END-IF.
000950           IF L-TEST-CHAR = "+" OR L-TEST-CHAR = "/"
000960               SET L-IS-B64-CHAR TO TRUE
000970               GO TO 0000-FINISH
000980           END-IF.
000990           MOVE ZERO TO WS-HIT-COUNT.
001000           INSPECT WS-ALPHA-UPPER TALLYING WS-HIT-COUNT
001010               FOR ALL L-TEST-CHAR.
001020           IF WS-HIT-COUNT > ZERO
001030               SET L-IS-B64-CHAR TO TRUE
001040               GO TO 0000-FINISH
001050           END-IF.
001060           MOVE ZERO TO WS-HIT-COUNT.
001070           INSPECT WS-ALPHA-LOWER TALLYING WS-HIT-COUNT
001080               FOR ALL L-TEST-CHAR.
001090           IF WS-HIT-COUNT > ZERO
001100               SET L-IS-B64-CHAR TO TRUE
001110               GO TO 0000-FINISH
001120           END-IF.
001130           MOVE ZERO TO WS-HIT-COUNT.
001140           INSPECT WS-DIGITS TALLYING WS-HIT-COUNT
001150               FOR ALL L-TEST-CHAR.
001160           IF WS-HIT-COUNT > ZERO
001170               SET L-IS-B64-CHAR TO TRUE
001180           END-IF.
001190       0000-FINISH.
001200           IF WS-DIAG-ON
001210               PERFORM 0900-DIAG-DUMP
001220           END-IF.
001230           GOBACK.
001240       0000-EXIT.
001250           EXIT.
001260
001270       0900-DIAG-DUMP SECTION.
001280       0900-START.
001290           DISPLAY "PHS-B64-CLASS DIAG - CHAR TESTED: " L-TEST-CHAR.
001300       0900-EXIT.
001310           EXIT SECTION.
001320
001330       END PROGRAM PHS-B64-CLASS.
