000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-RPT-WRITE.
000140       AUTHOR.          LUCIA M. VARGA.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1989-05-01.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: BUILDS THE WHOLE OCCURRENCE REPORT - PAGE
000210*                   HEADING, SUMMARY BLOCK, TOP-10 PHRASE SECTION
000220*                   (SELECTED FROM PHS-PSTAT-TABLE BY REPEATED
000230*                   FIND-THE-REMAINING-MAXIMUM, NOT A FULL SORT)
000240*                   AND THE RECENT-FLAGGED-EMAIL SECTION - INTO
000250*                   L-RPT-LINE-TABLE.  PHS-MAIN OWNS REPORT-FILE
000260*                   AND WRITES WHAT COMES BACK.  THIS RELEASE
000270*                   PROCESSES ONE EMAIL PER RUN, SO THE RECENT-
000280*                   FLAGGED SECTION CARRIES AT MOST ONE DETAIL
000290*                   LINE - OPERATIONS KEEPS THE LAST TEN JOB LOGS
000300*                   ON HAND FOR THE FULL RECENT-HISTORY PICTURE.
000310*     CALLS.......: (NONE).
000320*-----------------------------------------------------------------
000330*                     CHANGE LOG
000340*-----------------------------------------------------------------
000350* 1989-05-01  LMV  ORIGINAL PROGRAM.
000360* 1994-02-11  LMV  ADDED THE TOP-10 PHRASE SECTION NOW THAT
000370*                  PHS-STAT-REPO KEEPS RUNNING TOTALS. REQ #1310.
000380* 1997-08-22  TKI  ADDED RUN-DATE TO THE HEADING LINE PER AUDIT
000390*                  REQUEST - REPORTS WERE COMING BACK WITH NO DATE
000400*                  ON THEM. REQ #1601.
000410* 1999-01-08  TKI  Y2K REVIEW - L-RUN-DATE ALREADY CARRIES A FOUR-
000420*                  DIGIT YEAR (YYYY-MM-DD). NO CHANGE REQUIRED.
000430* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000440*                  SWITCH TO 77-LEVEL PER THE SHOP'S OWN
000450*                  CONVENTION. REQ #1842.
000460*****************************************************************
000470       ENVIRONMENT DIVISION.
000480*****************************************************************
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01 IS TOP-OF-FORM
000520           UPSI-0 ON STATUS IS WS-DIAG-ON
000530                  OFF STATUS IS WS-DIAG-OFF.
000540
000550*****************************************************************
000560       DATA DIVISION.
000570*****************************************************************
000580       WORKING-STORAGE SECTION.
000590       01  FILLER                      PIC X(40) VALUE
000600           "*** PHS-RPT-WRITE WORK AREA ***".
000610
000620       COPY SOURCE-COPYBOOKS-RPT-LINES.
000630
000640       01  WS-STAGE-LINE               PIC X(132) VALUE SPACES.
000650
000660       77  WS-FLAGGED-COUNT             PIC 9(05) COMP VALUE ZERO.
000670       77  WS-TOP-IDX                   PIC 9(03) COMP VALUE ZERO.
000680       77  WS-SRCH-IDX                  PIC 9(03) COMP VALUE ZERO.
000690       77  WS-BEST-IDX                  PIC 9(03) COMP VALUE ZERO.
000700       77  WS-BEST-TOTAL                PIC 9(07) COMP VALUE ZERO.
000710
000720*     ONE FLAG PER POSSIBLE PHRASE-TABLE ENTRY - MARKS WHICH
000730*     ENTRIES HAVE ALREADY BEEN PICKED FOR THE TOP-10 SECTION SO
000740*     THE NEXT "FIND THE REMAINING MAXIMUM" PASS SKIPS THEM.
000750       01  WS-USED-TABLE.
000760           05  WS-USED-SW PIC X(01) VALUE "N" OCCURS 500 TIMES.
000770               88  WS-IS-USED           VALUE "Y".
000780               88  WS-NOT-USED          VALUE "N".
000790           05  WS-USED-FILLER           PIC X(06) VALUE SPACES.
000800
000810       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000820           88  WS-DIAG-ON              VALUE "Y".
000830           88  WS-DIAG-OFF             VALUE "N".
000840
000850       01  WS-DIAG-WORK-AREA.
000860           05  WS-DIAG-LINES-DISP      PIC ZZ9.
000870           05  FILLER                  PIC X(09) VALUE SPACES.
000880
000890*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000900       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000910           05  WS-DIAG-LINES-NUM       PIC 9(03).
000920           05  FILLER                  PIC X(09).
000930
000940*     REDEFINES #2 - HALF VIEW OF THE CURRENT STAGED LINE, KEPT
000950*     FOR THE DIAGNOSTIC DUMP.
000960       01  WS-STAGE-LINE-HALVES REDEFINES WS-STAGE-LINE.
000970           05  WS-STAGE-HALF-1          PIC X(66).
000980           05  WS-STAGE-HALF-2          PIC X(66).
000990
001000       LINKAGE SECTION.
001010       01  L-RUN-DATE                  PIC X(10).
001020       01  L-TOTAL-CHECKS               PIC 9(05) COMP.
001030       01  L-FINDING-COUNT              PIC 9(05) COMP.
001040       01  L-EMAIL-COUNT                PIC 9(05) COMP.
001050
001060       COPY SOURCE-COPYBOOKS-WS-PHRASE-STAT-TABLE.
001070
001080       01  L-SUSPICIOUS-SW             PIC X(01).
001090           88  L-IS-SUSPICIOUS          VALUE "Y".
001100           88  L-IS-NOT-SUSPICIOUS      VALUE "N".
001110
001120       COPY SOURCE-COPYBOOKS-FD-FLAGGED-EMAIL REPLACING
001130           PHS-FE-RECORD BY L-FLAG-AREA.
001140
001150*     REDEFINES #3 - HALF VIEW OF THE FLAGGED-EMAIL AREA, KEPT FOR
001160*     THE DIAGNOSTIC DUMP.
001170       01  L-FLAG-AREA-HALVES REDEFINES L-FLAG-AREA.
001180           05  L-FLAG-SUBJECT-HALF      PIC X(60).
001190           05  FILLER                   PIC X(131).
001200
001210       01  L-RPT-LINE-TABLE.
001220           05  L-RPT-LINE-COUNT          PIC 9(03) COMP.
001230           05  L-RPT-LINE-ENTRY OCCURS 0 TO 30 TIMES
001240                   DEPENDING ON L-RPT-LINE-COUNT
001250                   INDEXED BY L-RPT-IDX
001260                   PIC X(132).
001270
001280*****************************************************************
001290       PROCEDURE DIVISION USING
001300           L-RUN-DATE L-TOTAL-CHECKS L-FINDING-COUNT L-EMAIL-COUNT
001310           PHS-PSTAT-TABLE L-SUSPICIOUS-SW L-FLAG-AREA
001320           L-RPT-LINE-TABLE.
001330*****************************************************************
001340       0000-MAIN-LINE.
001350           MOVE ZERO TO L-RPT-LINE-COUNT.
001360           PERFORM 0100-BUILD-HEADING.
001370           PERFORM 0200-BUILD-SUMMARY.
001380           PERFORM 0300-BUILD-PHRASE-SECTION.
001390           PERFORM 0400-BUILD-EMAIL-SECTION.
001400           IF WS-DIAG-ON
001410               PERFORM 0950-DIAG-DUMP
001420           END-IF.
001430           GOBACK.
001440       0000-EXIT.
001450           EXIT.
001460
001470       0100-BUILD-HEADING SECTION.
001480       0100-START.
001490           MOVE L-RUN-DATE TO PHS-RH-RUN-DATE.
001500           MOVE PHS-RPT-HEADING-LINE TO WS-STAGE-LINE.
001510           PERFORM 0900-ADD-REPORT-LINE.
001520       0100-EXIT.
001530           EXIT SECTION.
001540
001550       0200-BUILD-SUMMARY SECTION.
001560       0200-START.
001570           IF L-IS-SUSPICIOUS
001580               MOVE 1 TO WS-FLAGGED-COUNT
001590           ELSE
001600               MOVE ZERO TO WS-FLAGGED-COUNT
001610           END-IF.
001620           MOVE "TOTAL FLAGGED EMAILS" TO PHS-RS-LABEL.
001630           MOVE WS-FLAGGED-COUNT TO PHS-RS-COUNT.
001640           MOVE PHS-RPT-SUMMARY-LINE TO WS-STAGE-LINE.
001650           PERFORM 0900-ADD-REPORT-LINE.
001660
001670           MOVE "TOTAL FINDINGS" TO PHS-RS-LABEL.
001680           MOVE L-FINDING-COUNT TO PHS-RS-COUNT.
001690           MOVE PHS-RPT-SUMMARY-LINE TO WS-STAGE-LINE.
001700           PERFORM 0900-ADD-REPORT-LINE.
001710
001720           MOVE "UNIQUE EMAILS" TO PHS-RS-LABEL.
001730           MOVE L-EMAIL-COUNT TO PHS-RS-COUNT.
001740           MOVE PHS-RPT-SUMMARY-LINE TO WS-STAGE-LINE.
001750           PERFORM 0900-ADD-REPORT-LINE.
001760       0200-EXIT.
001770           EXIT SECTION.
001780
001790       0300-BUILD-PHRASE-SECTION SECTION.
001800       0300-START.
001810           MOVE PHS-RPT-PHRASE-HEAD-LINE TO WS-STAGE-LINE.
001820           PERFORM 0900-ADD-REPORT-LINE.
001830           IF PHS-PST-COUNT > ZERO
001840               PERFORM 0310-CLEAR-ONE-USED-FLAG
001850                   VARYING WS-SRCH-IDX FROM 1 BY 1
001860                   UNTIL WS-SRCH-IDX > PHS-PST-COUNT
001870               PERFORM 0320-PICK-ONE-TOP-PHRASE
001880                   VARYING WS-TOP-IDX FROM 1 BY 1
001890                   UNTIL WS-TOP-IDX > 10 OR WS-TOP-IDX > PHS-PST-COUNT
001900           END-IF.
001910       0300-EXIT.
001920           EXIT SECTION.
001930
001940       0310-CLEAR-ONE-USED-FLAG SECTION.
001950       0310-START.
001960           SET WS-NOT-USED (WS-SRCH-IDX) TO TRUE.
001970       0310-EXIT.
001980           EXIT SECTION.
001990
002000       0320-PICK-ONE-TOP-PHRASE SECTION.
002010       0320-START.
002020           MOVE ZERO TO WS-BEST-IDX.
002030           MOVE ZERO TO WS-BEST-TOTAL.
002040           PERFORM 0330-TEST-ONE-CANDIDATE
002050               VARYING WS-SRCH-IDX FROM 1 BY 1
002060               UNTIL WS-SRCH-IDX > PHS-PST-COUNT.
002070           IF WS-BEST-IDX > ZERO
002080               SET WS-IS-USED (WS-BEST-IDX) TO TRUE
002090               MOVE PHS-PST-PHRASE (WS-BEST-IDX) TO PHS-RP-PHRASE
002100               MOVE PHS-PST-TOTAL-OCCURS (WS-BEST-IDX)
002110                   TO PHS-RP-OCCURRENCES
002120               MOVE PHS-PST-EMAILS-AFFECT (WS-BEST-IDX)
002130                   TO PHS-RP-EMAILS-AFFECTED
002140               MOVE PHS-RPT-PHRASE-DETAIL-LINE TO WS-STAGE-LINE
002150               PERFORM 0900-ADD-REPORT-LINE
002160           END-IF.
002170       0320-EXIT.
002180           EXIT SECTION.
002190
002200       0330-TEST-ONE-CANDIDATE SECTION.
002210       0330-START.
002220           IF WS-NOT-USED (WS-SRCH-IDX)
002230             AND PHS-PST-TOTAL-OCCURS (WS-SRCH-IDX) > WS-BEST-TOTAL
002240               MOVE WS-SRCH-IDX TO WS-BEST-IDX
002250               MOVE PHS-PST-TOTAL-OCCURS (WS-SRCH-IDX) TO WS-BEST-TOTAL
002260           END-IF.
002270       0330-EXIT.
002280           EXIT SECTION.
002290
002300       0400-BUILD-EMAIL-SECTION SECTION.
002310       0400-START.
002320           MOVE PHS-RPT-EMAIL-HEAD-LINE TO WS-STAGE-LINE.
002330           PERFORM 0900-ADD-REPORT-LINE.
002340           IF L-IS-SUSPICIOUS
002350               MOVE PHS-FE-SUBJECT OF L-FLAG-AREA TO PHS-RE-SUBJECT
002360               MOVE PHS-FE-FINDING-COUNT OF L-FLAG-AREA
002370                   TO PHS-RE-FINDING-COUNT
002380               MOVE PHS-RPT-EMAIL-DETAIL-LINE TO WS-STAGE-LINE
002390               PERFORM 0900-ADD-REPORT-LINE
002400           END-IF.
002410       0400-EXIT.
002420           EXIT SECTION.
002430
002440       0900-ADD-REPORT-LINE SECTION.
002450       0900-START.
002460           IF L-RPT-LINE-COUNT < 30
002470               ADD 1 TO L-RPT-LINE-COUNT
002480               MOVE WS-STAGE-LINE TO L-RPT-LINE-ENTRY (L-RPT-LINE-COUNT)
002490           END-IF.
002500       0900-EXIT.
002510           EXIT SECTION.
002520
002530       0950-DIAG-DUMP SECTION.
002540       0950-START.
002550           MOVE L-RPT-LINE-COUNT TO WS-DIAG-LINES-DISP.
002560           DISPLAY "PHS-RPT-WRITE DIAG - REPORT LINES BUILT: "
002570               WS-DIAG-LINES-DISP.
002580           DISPLAY "PHS-RPT-WRITE DIAG - LAST LINE STAGED: "
002590               WS-STAGE-HALF-1.
002600       0950-EXIT.
002610           EXIT SECTION.
002620
002630       END PROGRAM PHS-RPT-WRITE.
