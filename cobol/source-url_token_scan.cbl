000100*****************************************************************
000110       IDENTIFICATION DIVISION.
000120*****************************************************************
000130       PROGRAM-ID.      PHS-URL-SCAN.
000140       AUTHOR.          R. P. WOZNICKI.
000150       INSTALLATION.    DATA SECURITY GROUP - BATCH SYSTEMS.
000160       DATE-WRITTEN.    1997-02-20.
000170       DATE-COMPILED.
000180       SECURITY.        UNCLASSIFIED.
000190*-----------------------------------------------------------------
000200*     PURPOSE.....: SCANS EVERY LINE OF THE EMAIL FOR URL TOKENS -
000210*                   SUBSTRINGS BEGINNING HTTP://, HTTPS://, OR
000220*                   WWW. UP TO THE NEXT WHITESPACE, QUOTE, OR ANGLE
000230*                   BRACKET.  BUILDS ONE DE-DUPLICATED ENTRY PER
000240*                   DISTINCT URL IN PHS-URL-TABLE, SCORED VIA
000250*                   PHS-URL-SCORE.  PHS-MAIN WRITES THE TABLE OUT
000260*                   TO URL-SCORES-FILE AFTERWARD.
000270*     CALLS.......: PHS-URL-SCORE.
000280*-----------------------------------------------------------------
000290*                     CHANGE LOG
000300*-----------------------------------------------------------------
000310* 1997-02-20  RPW  ORIGINAL PROGRAM.
000320* 1997-09-03  RPW  PASS THE TRUE UNTRUNCATED TOKEN LENGTH TO
000330*                  PHS-URL-SCORE SEPARATELY FROM THE 100-BYTE
000340*                  STORED TEXT - THE LENGTH RULE WAS SCORING
000350*                  AGAINST THE TRUNCATED COPY. REQ #1611.
000360* 2003-06-17  RPW  CONVERTED THE STANDALONE SCRATCH COUNTERS AND
000370*                  SWITCHES TO 77-LEVEL PER THE SHOP'S OWN
000380*                  CONVENTION. REQ #1842.
000390*****************************************************************
000400       ENVIRONMENT DIVISION.
000410*****************************************************************
000420       CONFIGURATION SECTION.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM
000450           UPSI-0 ON STATUS IS WS-DIAG-ON
000460                  OFF STATUS IS WS-DIAG-OFF.
000470
000480*****************************************************************
000490       DATA DIVISION.
000500*****************************************************************
000510       WORKING-STORAGE SECTION.
000520       01  FILLER                      PIC X(40) VALUE
000530           "*** PHS-URL-SCAN WORK AREA ***".
000540       01  WS-WORK-LINE                PIC X(120) VALUE SPACES.
000550       77  WS-CHAR-POS                  PIC 9(03) COMP VALUE ZERO.
000560       77  WS-CHAR-SCAN                 PIC 9(03) COMP VALUE ZERO.
000570       77  WS-MARK-LEN                  PIC 9(01) COMP VALUE ZERO.
000580       77  WS-TOKEN-START                PIC 9(03) COMP VALUE ZERO.
000590       77  WS-TOKEN-END                  PIC 9(03) COMP VALUE ZERO.
000600       77  WS-TOKEN-LEN                  PIC 9(03) COMP VALUE ZERO.
000610       77  WS-STORE-LEN                  PIC 9(03) COMP VALUE ZERO.
000620       01  WS-TOKEN-TEXT                 PIC X(100) VALUE SPACES.
000630       77  WS-TERM-POS                   PIC 9(03) COMP VALUE ZERO.
000640       77  WS-SCORE-RESULT               PIC 9V99 VALUE ZERO.
000650
000660       77  WS-TERM-SW                  PIC X(01) VALUE "N".
000670           88  WS-TERM-FOUND            VALUE "Y".
000680           88  WS-TERM-NOT-FOUND        VALUE "N".
000690       77  WS-DUP-SW                   PIC X(01) VALUE "N".
000700           88  WS-DUP-FOUND             VALUE "Y".
000710           88  WS-DUP-NOT-FOUND         VALUE "N".
000720
000730       77  WS-DIAG-SW                  PIC X(01) VALUE "N".
000740           88  WS-DIAG-ON              VALUE "Y".
000750           88  WS-DIAG-OFF             VALUE "N".
000760
000770       01  WS-DIAG-WORK-AREA.
000780           05  WS-DIAG-COUNT-DISP      PIC ZZ9.
000790           05  FILLER                  PIC X(09) VALUE SPACES.
000800
000810*     REDEFINES #1 - NUMERIC VIEW OF THE DIAGNOSTIC AREA.
000820       01  WS-DIAG-WORK-NUM REDEFINES WS-DIAG-WORK-AREA.
000830           05  WS-DIAG-COUNT-NUM       PIC 9(03).
000840           05  FILLER                  PIC X(09).
000850
000860*     REDEFINES #2 - HALF VIEW OF THE WORK LINE, KEPT FOR THE
000870*     DIAGNOSTIC DUMP.
000880       01  WS-WORK-LINE-HALVES REDEFINES WS-WORK-LINE.
000890           05  WS-WORK-HALF-1           PIC X(60).
000900           05  WS-WORK-HALF-2           PIC X(60).
000910
000920*     REDEFINES #3 - HALF VIEW OF THE TOKEN TEXT, KEPT FOR THE
000930*     DIAGNOSTIC DUMP.
000940       01  WS-TOKEN-TEXT-HALVES REDEFINES WS-TOKEN-TEXT.
000950           05  WS-TOKEN-HALF-1          PIC X(50).
000960           05  WS-TOKEN-HALF-2          PIC X(50).
000970
000980       LINKAGE SECTION.
000990       COPY SOURCE-COPYBOOKS-WS-LINE-TABLE.
001000       COPY SOURCE-COPYBOOKS-WS-URL-TABLE.
001010
001020*****************************************************************
001030       PROCEDURE DIVISION USING PHS-LINE-TABLE PHS-URL-TABLE.
001040*****************************************************************
001050       0000-MAIN-LINE.
001060           MOVE ZERO TO PHS-UT-COUNT.
001070           PERFORM 0100-SCAN-ONE-LINE
001080               VARYING PHS-LT-IDX FROM 1 BY 1
001090               UNTIL PHS-LT-IDX > PHS-LT-LINE-COUNT.
001100           IF WS-DIAG-ON
001110               PERFORM 0900-DIAG-DUMP
001120           END-IF.
001130           GOBACK.
001140       0000-EXIT.
001150           EXIT.
001160
001170       0100-SCAN-ONE-LINE SECTION.
001180       0100-START.
001190           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX) TO WS-WORK-LINE.
001200           INSPECT WS-WORK-LINE CONVERTING
001210               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001220               TO "abcdefghijklmnopqrstuvwxyz".
001230           PERFORM 0110-SCAN-ONE-POSITION
001240               VARYING WS-CHAR-POS FROM 1 BY 1
001250               UNTIL WS-CHAR-POS > 120.
001260       0100-EXIT.
001270           EXIT SECTION.
001280
001290       0110-SCAN-ONE-POSITION SECTION.
001300       0110-START.
001310           MOVE ZERO TO WS-MARK-LEN.
001320           IF WS-CHAR-POS <= 113
001330                   AND WS-WORK-LINE (WS-CHAR-POS:8) = "https://"
001340               MOVE 8 TO WS-MARK-LEN
001350           END-IF.
001360           IF WS-MARK-LEN = ZERO AND WS-CHAR-POS <= 114
001370                   AND WS-WORK-LINE (WS-CHAR-POS:7) = "http://"
001380               MOVE 7 TO WS-MARK-LEN
001390           END-IF.
001400           IF WS-MARK-LEN = ZERO AND WS-CHAR-POS <= 117
001410                   AND WS-WORK-LINE (WS-CHAR-POS:4) = "www."
001420               MOVE 4 TO WS-MARK-LEN
001430           END-IF.
001440           IF WS-MARK-LEN = ZERO
001450               GO TO 0110-EXIT
001460           END-IF.
001470           MOVE WS-CHAR-POS TO WS-TOKEN-START.
001480           PERFORM 0200-FIND-TOKEN-END.
001490           PERFORM 0300-EXTRACT-AND-ADD-TOKEN.
001500           MOVE WS-TOKEN-END TO WS-CHAR-POS.
001510       0110-EXIT.
001520           EXIT SECTION.
001530
001540       0200-FIND-TOKEN-END SECTION.
001550       0200-START.
001560           SET WS-TERM-NOT-FOUND TO TRUE.
001570           PERFORM 0210-TEST-ONE-TERM-CHAR
001580               VARYING WS-CHAR-SCAN FROM WS-TOKEN-START BY 1
001590               UNTIL WS-CHAR-SCAN > 120 OR WS-TERM-FOUND.
001600           IF WS-TERM-FOUND
001610               COMPUTE WS-TOKEN-END = WS-TERM-POS - 1
001620           ELSE
001630               MOVE 120 TO WS-TOKEN-END
001640           END-IF.
001650           COMPUTE WS-TOKEN-LEN = WS-TOKEN-END - WS-TOKEN-START + 1.
001660       0200-EXIT.
001670           EXIT SECTION.
001680
001690       0210-TEST-ONE-TERM-CHAR SECTION.
001700       0210-START.
001710           IF WS-WORK-LINE (WS-CHAR-SCAN:1) = SPACE
001720                   OR WS-WORK-LINE (WS-CHAR-SCAN:1) = QUOTE
001730                   OR WS-WORK-LINE (WS-CHAR-SCAN:1) = "'"
001740                   OR WS-WORK-LINE (WS-CHAR-SCAN:1) = "<"
001750                   OR WS-WORK-LINE (WS-CHAR-SCAN:1) = ">"
001760               MOVE WS-CHAR-SCAN TO WS-TERM-POS
001770               SET WS-TERM-FOUND TO TRUE
001780           END-IF.
001790       0210-EXIT.
001800           EXIT SECTION.
001810
001820       0300-EXTRACT-AND-ADD-TOKEN SECTION.
001830       0300-START.
001840           MOVE WS-TOKEN-LEN TO WS-STORE-LEN.
001850           IF WS-STORE-LEN > 100
001860               MOVE 100 TO WS-STORE-LEN
001870           END-IF.
001880           MOVE SPACES TO WS-TOKEN-TEXT.
001890           MOVE PHS-LT-LINE-TEXT (PHS-LT-IDX)
001900                   (WS-TOKEN-START : WS-STORE-LEN)
001910               TO WS-TOKEN-TEXT (1 : WS-STORE-LEN).
001920           SET WS-DUP-NOT-FOUND TO TRUE.
001930           PERFORM 0310-TEST-ONE-EXISTING-ENTRY
001940               VARYING PHS-UT-IDX FROM 1 BY 1
001950               UNTIL PHS-UT-IDX > PHS-UT-COUNT OR WS-DUP-FOUND.
001960           IF WS-DUP-FOUND
001970               GO TO 0300-EXIT
001980           END-IF.
001990           IF PHS-UT-COUNT >= 200
002000               GO TO 0300-EXIT
002010           END-IF.
002020           CALL "PHS-URL-SCORE" USING
002030               WS-TOKEN-TEXT WS-TOKEN-LEN WS-SCORE-RESULT.
002040           ADD 1 TO PHS-UT-COUNT.
002050           MOVE WS-TOKEN-TEXT TO PHS-UT-TEXT (PHS-UT-COUNT).
002060           MOVE PHS-LT-IDX TO PHS-UT-LINE-NO (PHS-UT-COUNT).
002070           MOVE WS-SCORE-RESULT TO PHS-UT-SCORE (PHS-UT-COUNT).
002080       0300-EXIT.
002090           EXIT SECTION.
002100
002110       0310-TEST-ONE-EXISTING-ENTRY SECTION.
002120       0310-START.
002130           IF PHS-UT-TEXT (PHS-UT-IDX) = WS-TOKEN-TEXT
002140               SET WS-DUP-FOUND TO TRUE
002150           END-IF.
002160       0310-EXIT.
002170           EXIT SECTION.
002180
002190       0900-DIAG-DUMP SECTION.
002200       0900-START.
002210           MOVE PHS-UT-COUNT TO WS-DIAG-COUNT-DISP.
002220           DISPLAY "PHS-URL-SCAN DIAG - DISTINCT URLS FOUND: "
002230               WS-DIAG-COUNT-DISP.
002240       0900-EXIT.
002250           EXIT SECTION.
002260
002270       END PROGRAM PHS-URL-SCAN.
